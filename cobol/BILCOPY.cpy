000100****************************************************************  CM0005
000200*    BILCOPY  --  BILL RECORD (ONE PER BUILD)                     CM0005
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0005
000400*                                                                 CM0005
000500*    BILL-ID IS 'BILL-' + RUN DATE (YYYYMMDD) + '-' + THE         CM0005
000600*    6-DIGIT BILL NUMBER, ZERO FILLED.  THE OLD STREAMLIT         CM0005
000700*    SYSTEM USED A RANDOM HEX FRAGMENT HERE; A BATCH RUN HAS      CM0005
000800*    NO SOURCE OF RANDOMNESS SO THE SEQUENTIAL BILL NUMBER IS     CM0005
000900*    USED INSTEAD -- SEE CMBILL01 420-BUILD-BILL-ID.              CM0005
001000*                                                                 CM0005
001100*    CHANGE LOG                                                   CM0005
001200*    ----------                                                   CM0005
001300*    04/02/07  JRS  ORIGINAL BILL LAYOUT                          CM0005
001400*    09/19/08  JRS  BILL-GST-RATE WIDENED TO CARRY 0.18           CM0005
001500****************************************************************  CM0005
001600 01  :TAG:-REC.                                                   CM0005
001700     05  :TAG:-ID                PIC X(20).                       CM0005
001800     05  :TAG:-EMAIL             PIC X(40).                       CM0005
001900     05  :TAG:-CAR-ID            PIC 9(05).                       CM0005
002000     05  :TAG:-DATE              PIC 9(14).                       CM0005
002100     05  :TAG:-NUMBER            PIC 9(06).                       CM0005
002200     05  :TAG:-SUBTOTAL          PIC 9(09)V99.                    CM0005
002300     05  :TAG:-DISCOUNT          PIC 9(09)V99.                    CM0005
002400     05  :TAG:-DISC-PCT          PIC 9(02).                       CM0005
002500     05  :TAG:-GST                PIC 9(09)V99.                   CM0005
002600     05  :TAG:-GST-RATE           PIC 9V99.                       CM0005
002700     05  :TAG:-TOTAL             PIC 9(09)V99.                    CM0005
002800     05  :TAG:-PAY-METHOD        PIC X(12).                       CM0005
002900     05  FILLER                  PIC X(01).                       CM0005
