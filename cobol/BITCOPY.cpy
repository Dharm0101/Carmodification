000100****************************************************************  CM0006
000200*    BITCOPY  --  BILL-ITEM RECORD (ONE PER MOD ON THE BILL)      CM0006
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0006
000400*                                                                 CM0006
000500*    NAME AND CATEGORY ARE COPIED FROM THE CATALOG AT BILLING     CM0006
000600*    TIME SO THIS FILE READS BACK STANDALONE FOR THE RISK,        CM0006
000700*    CLASSIFIER, RECOMMENDER AND REPORT STEPS WITHOUT A           CM0006
000800*    CATALOG LOOKUP.  QUANTITY IS ALWAYS 1, BITM-PRICE IS BOTH    CM0006
000900*    THE UNIT PRICE AND THE LINE TOTAL.                           CM0006
001000*                                                                 CM0006
001100*    CHANGE LOG                                                   CM0006
001200*    ----------                                                   CM0006
001300*    04/02/07  JRS  ORIGINAL BILL-ITEM LAYOUT                     CM0006
001400****************************************************************  CM0006
001500 01  :TAG:-REC.                                                   CM0006
001600     05  :TAG:-BILL-ID           PIC X(20).                       CM0006
001700     05  :TAG:-MOD-ID            PIC 9(04).                       CM0006
001800     05  :TAG:-MOD-NAME          PIC X(30).                       CM0006
001900     05  :TAG:-CATEGORY          PIC X(12).                       CM0006
002000     05  :TAG:-PRICE             PIC 9(07)V99.                    CM0006
002100     05  FILLER                  PIC X(01).                       CM0006
