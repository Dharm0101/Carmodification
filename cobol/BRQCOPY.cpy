000100****************************************************************  CM0004
000200*    BRQCOPY  --  BUILD-REQUEST TRANSACTION RECORD                CM0004
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0004
000400*                                                                 CM0004
000500*    FLAT LAYOUT, ONE HEADER ('H') FOLLOWED BY ITS ITEM           CM0004
000600*    LINES ('I') -- SAME SHAPE SAM3ABND USES FOR ITS UPDATE/      CM0004
000700*    ADD/DELETE TRANSACTION RECORDS.  BRQ-HDR-AREA AND            CM0004
000800*    BRQ-ITM-AREA REDEFINE THE SAME BYTES SO ONE READ AREA        CM0004
000900*    SERVES BOTH RECORD SHAPES.                                   CM0004
001000*                                                                 CM0004
001100*    CHANGE LOG                                                   CM0004
001200*    ----------                                                   CM0004
001300*    04/02/07  JRS  ORIGINAL BUILD-REQUEST LAYOUT                 CM0004
001400*    09/19/08  JRS  BRQ-RUN-MONTH ADDED, DRIVES FESTIVAL          CM0004
001500*              DISCOUNT IN CMPRC01                                CM0004
001600****************************************************************  CM0004
001700 01  :TAG:-REC.                                                   CM0004
001800     05  :TAG:-TYPE              PIC X(01).                       CM0004
001900         88  :TAG:-IS-HEADER             VALUE 'H'.               CM0004
002000         88  :TAG:-IS-ITEM               VALUE 'I'.               CM0004
002100     05  :TAG:-HDR-AREA.                                          CM0004
002200         10  :TAG:-EMAIL          PIC X(40).                      CM0004
002300         10  :TAG:-CAR-ID         PIC 9(05).                      CM0004
002400         10  :TAG:-PAY-METHOD     PIC X(12).                      CM0004
002500         10  :TAG:-RUN-MONTH      PIC 9(02).                      CM0004
002600         10  FILLER               PIC X(40).                      CM0004
002700     05  :TAG:-ITM-AREA REDEFINES :TAG:-HDR-AREA.                 CM0004
002800         10  :TAG:-MOD-ID         PIC 9(04).                      CM0004
002900         10  FILLER               PIC X(95).                      CM0004
