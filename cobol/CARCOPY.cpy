000100****************************************************************  CM0002
000200*    CARCOPY  --  CAR REGISTRY RECORD                             CM0002
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0002
000400*                                                                 CM0002
000500*    ONE ENTRY PER CAR ON FILE, KEYED BY CAR-ID.  CAR-YEAR OF     CM0002
000600*    ZERO MEANS "UNKNOWN" AND IS TREATED BY THE CALLING           CM0002
000700*    PROGRAMS AS THE CURRENT RUN YEAR -- SEE CMBILL01 721-.       CM0002
000800*                                                                 CM0002
000900*    CHANGE LOG                                                   CM0002
001000*    ----------                                                   CM0002
001100*    05/02/94  DWS  ORIGINAL CAR REGISTRY LAYOUT                  CM0002
001200*    11/18/98  MRT  CAR-COLOR ADDED FOR PAINT-SHOP TIE-IN         CM0002
001300*    03/30/07  JRS  REORDERED FOR THE MOD-STUDIO CONVERSION       CM0002
001400****************************************************************  CM0002
001500 01  :TAG:-REC.                                                   CM0002
001600     05  :TAG:-ID                PIC 9(05).                       CM0002
001700     05  :TAG:-EMAIL             PIC X(40).                       CM0002
001800     05  :TAG:-MODEL             PIC X(20).                       CM0002
001900     05  :TAG:-MAKE              PIC X(15).                       CM0002
002000     05  :TAG:-YEAR               PIC 9(04).                      CM0002
002100         88  :TAG:-YEAR-UNKNOWN          VALUE ZERO.              CM0002
002200     05  :TAG:-COLOR             PIC X(15).                       CM0002
002300     05  FILLER                  PIC X(01).                       CM0002
