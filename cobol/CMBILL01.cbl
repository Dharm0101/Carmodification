000100 IDENTIFICATION DIVISION.                                               CM0301
000200******************************************************************
000300*    PROGRAM-ID.  CMBILL01                                              CM0301
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                               CM0301
000500*                                                                       CM0301
000600*    PRICING AND BILLING ENGINE.  READS THE MODIFICATION                CM0301
000700*    CATALOG, THE CAR REGISTRY AND THE CUSTOMER MASTER INTO             CM0301
000800*    MEMORY, THEN READS THE BUILD-REQUEST FILE ONE HEADER/              CM0301
000900*    ITEM GROUP AT A TIME, PRICES EACH BUILD THROUGH CMPRC01,           CM0301
001000*    WRITES THE BILL, THE BILL LINE ITEMS AND THE PRINTED               CM0301
001100*    BILL, AND POSTS VISITS/SPEND/POINTS BACK TO THE CUSTOMER           CM0301
001200*    MASTER.  REPLACES THE OLD CUSTOMER-UPDATE RUN, SAME                CM0301
001300*    SORTED-MASTER SHAPE, NEW BUSINESS.                                 CM0301
001400******************************************************************
001500 PROGRAM-ID.     CMBILL01.                                              CM0301
001600 AUTHOR.         J R SULLIVAN.                                          CM0301
001700 INSTALLATION.   DATA PROCESSING DEPT.                                  CM0301
001800 DATE-WRITTEN.   02/11/93.                                              CM0301
001900 DATE-COMPILED.                                                         CM0301
002000 SECURITY.       NON-CONFIDENTIAL.                                      CM0301
002100******************************************************************
002200*    CHANGE LOG                                                         CM0301
002300*    ----------                                                         CM0301
002400*    02/11/93  JRS  ORIGINAL CUSTOMER MASTER UPDATE RUN                 CM0301
002500*    07/22/96  MRT  ADDED CAR-FILE JOIN FOR SERVICE HISTORY             CM0301
002600*    01/09/99  WLT  Y2K -- CUST-LAST-VISIT AND BILL-DATE NOW            CM0301
002700*              CARRY 4-DIGIT YEARS, CONTROL CARD RUN-DATE               CM0301
002800*              WIDENED TO 9(08)                                         CM0301
002900*    06/14/01  JRS  LOYALTY POINTS POSTING ADDED (TICKET 4417)          CM0301
003000*    04/02/07  JRS  REBUILT AS THE MOD-STUDIO PRICING AND               CM0301
003100*              BILLING ENGINE.  CATALOG/CAR/CUSTOMER NOW                CM0301
003200*              LOADED TO TABLES AND SEARCHED ALL, TRANSACTION           CM0301
003300*              FILE REPLACED BY THE BUILD-REQUEST FLAT FILE             CM0301
003400*    09/19/08  JRS  BILL-ITEM-FILE AND BILL-PRINT ADDED, CALLS          CM0301
003500*              TO CMPRC01 AND CMEDIT01 ADDED (TICKET 5190)              CM0301
003600******************************************************************
003700 ENVIRONMENT DIVISION.                                                  CM0301
003800******************************************************************
003900 CONFIGURATION SECTION.                                                 CM0301
004000 SOURCE-COMPUTER.    IBM-370.                                           CM0301
004100 OBJECT-COMPUTER.    IBM-370.                                           CM0301
004200 SPECIAL-NAMES.                                                         CM0301
004300     C01 IS TOP-OF-FORM.                                                CM0301
004400 INPUT-OUTPUT SECTION.                                                  CM0301
004500 FILE-CONTROL.                                                          CM0301
004600     SELECT CONTROL-CARD      ASSIGN TO CTLCARD                         CM0301
004700         FILE STATUS IS WS-CTL-STATUS.                                  CM0301
004800     SELECT MOD-CATALOG       ASSIGN TO MODCAT                          CM0301
004900         FILE STATUS IS WS-MCF-STATUS.                                  CM0301
005000     SELECT CAR-FILE          ASSIGN TO CARFILE                         CM0301
005100         FILE STATUS IS WS-CAF-STATUS.                                  CM0301
005200     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTIN                        CM0301
005300         FILE STATUS IS WS-CMI-STATUS.                                  CM0301
005400     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTOUT                       CM0301
005500         FILE STATUS IS WS-CMO-STATUS.                                  CM0301
005600     SELECT BUILD-REQUESTS    ASSIGN TO BUILDREQ                        CM0301
005700         FILE STATUS IS WS-BRQ-STATUS.                                  CM0301
005800     SELECT BILL-FILE         ASSIGN TO BILLOUT                         CM0301
005900         FILE STATUS IS WS-BIL-STATUS.                                  CM0301
006000     SELECT BILL-ITEM-FILE    ASSIGN TO BILLITEM                        CM0301
006100         FILE STATUS IS WS-BIT-STATUS.                                  CM0301
006200     SELECT BILL-PRINT        ASSIGN TO BILLPRT.                        CM0301
006300     SELECT REPORT-PRINT      ASSIGN TO RPTPRT.                         CM0301
006400 DATA DIVISION.                                                         CM0301
006500******************************************************************
006600 FILE SECTION.                                                          CM0301
006700******************************************************************
006800 FD  CONTROL-CARD                                                       CM0301
006900     LABEL RECORDS ARE OMITTED.                                         CM0301
007000 01  CTL-CARD-REC.                                                      CM0301
007100     05  CTL-RUN-DATE            PIC 9(08).                             CM0301
007200     05  CTL-START-BILL-NO       PIC 9(06).                             CM0301
007300*                                                                       CM0301
007400 FD  MOD-CATALOG                                                        CM0301
007500     LABEL RECORDS ARE OMITTED.                                         CM0301
007600     COPY MODCOPY REPLACING ==:TAG:== BY ==MCF==.                       CM0301
007700*                                                                       CM0301
007800 FD  CAR-FILE                                                           CM0301
007900     LABEL RECORDS ARE OMITTED.                                         CM0301
008000     COPY CARCOPY REPLACING ==:TAG:== BY ==CAF==.                       CM0301
008100*                                                                       CM0301
008200 FD  CUSTOMER-MASTER-IN                                                 CM0301
008300     LABEL RECORDS ARE OMITTED.                                         CM0301
008400     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMI==.                      CM0301
008500*                                                                       CM0301
008600 FD  CUSTOMER-MASTER-OUT                                                CM0301
008700     LABEL RECORDS ARE OMITTED.                                         CM0301
008800     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMO==.                      CM0301
008900*                                                                       CM0301
009000 FD  BUILD-REQUESTS                                                     CM0301
009100     LABEL RECORDS ARE OMITTED.                                         CM0301
009200     COPY BRQCOPY REPLACING ==:TAG:== BY ==BRQ==.                       CM0301
009300*                                                                       CM0301
009400 FD  BILL-FILE                                                          CM0301
009500     LABEL RECORDS ARE OMITTED.                                         CM0301
009600     COPY BILCOPY REPLACING ==:TAG:== BY ==BIL==.                       CM0301
009700*                                                                       CM0301
009800 FD  BILL-ITEM-FILE                                                     CM0301
009900     LABEL RECORDS ARE OMITTED.                                         CM0301
010000     COPY BITCOPY REPLACING ==:TAG:== BY ==BIT==.                       CM0301
010100*                                                                       CM0301
010200 FD  BILL-PRINT                                                         CM0301
010300     RECORDING MODE IS F                                                CM0301
010400     LABEL RECORDS ARE OMITTED.                                         CM0301
010500 01  BILL-PRINT-LINE             PIC X(80).                             CM0301
010600*                                                                       CM0301
010700 FD  REPORT-PRINT                                                       CM0301
010800     RECORDING MODE IS F                                                CM0301
010900     LABEL RECORDS ARE OMITTED.                                         CM0301
011000 01  REPORT-PRINT-LINE           PIC X(132).                            CM0301
011100******************************************************************
011200 WORKING-STORAGE SECTION.                                               CM0301
011300******************************************************************
011400*    FILE STATUS AND SWITCHES                                           CM0301
011500******************************************************************
011600 01  WS-FILE-STATUSES.                                                  CM0301
011700     05  WS-CTL-STATUS           PIC X(02) VALUE '00'.                  CM0301
011800     05  WS-MCF-STATUS           PIC X(02) VALUE '00'.                  CM0301
011900     05  WS-CAF-STATUS           PIC X(02) VALUE '00'.                  CM0301
012000     05  WS-CMI-STATUS           PIC X(02) VALUE '00'.                  CM0301
012100     05  WS-CMO-STATUS           PIC X(02) VALUE '00'.                  CM0301
012200     05  WS-BRQ-STATUS           PIC X(02) VALUE '00'.                  CM0301
012300     05  WS-BIL-STATUS           PIC X(02) VALUE '00'.                  CM0301
012400     05  WS-BIT-STATUS           PIC X(02) VALUE '00'.                  CM0301
012500 01  WS-SWITCHES.                                                       CM0301
012600     05  WS-BRQ-EOF-SW           PIC X(01) VALUE 'N'.                   CM0301
012700         88  WS-BRQ-EOF                  VALUE 'Y'.                     CM0301
012800     05  WS-BUILD-IN-PROG-SW     PIC X(01) VALUE 'N'.                   CM0301
012900         88  WS-BUILD-IN-PROGRESS        VALUE 'Y'.                     CM0301
013000     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.                   CM0301
013100         88  WS-CUST-FOUND               VALUE 'Y'.                     CM0301
013200     05  WS-CAR-FOUND-SW         PIC X(01) VALUE 'N'.                   CM0301
013300         88  WS-CAR-FOUND                VALUE 'Y'.                     CM0301
013400******************************************************************
013500*    RUN-DATE BROKEN INTO PARTS -- DRIVES THE FESTIVAL MONTH            CM0301
013600*    TEST IN CMPRC01 AND THE BILL-ID DATE STAMP                         CM0301
013700******************************************************************
013800 01  WS-CTL-RUN-DATE-GROUP.                                             CM0301
013900     05  WS-RUN-DATE-NUM         PIC 9(08).                             CM0301
014000 01  WS-RUN-DATE-PARTS REDEFINES WS-CTL-RUN-DATE-GROUP.                 CM0301
014100     05  WS-RUN-YEAR             PIC 9(04).                             CM0301
014200     05  WS-RUN-MONTH-PART       PIC 9(02).                             CM0301
014300     05  WS-RUN-DAY              PIC 9(02).                             CM0301
014400 01  WS-BILL-NUMBER              PIC 9(06) VALUE ZERO.                  CM0301
014500******************************************************************
014600*    BILL-ID BUILT FROM PIECES THEN MOVED AS ONE X(20) FIELD            CM0301
014700******************************************************************
014800 01  WS-BILL-ID-WORK.                                                   CM0301
014900     05  WS-BID-PREFIX           PIC X(05) VALUE 'BILL-'.               CM0301
015000     05  WS-BID-DATE             PIC 9(08).                             CM0301
015100     05  WS-BID-DASH             PIC X(01) VALUE '-'.                   CM0301
015200     05  WS-BID-SUFFIX           PIC 9(06).                             CM0301
015300 01  WS-BILL-ID-ALPHA REDEFINES WS-BILL-ID-WORK.                        CM0301
015400     05  WS-BID-ALL              PIC X(20).                             CM0301
015500 01  WS-BILL-TIMESTAMP.                                                 CM0301
015600     05  WS-BTS-DATE             PIC 9(08).                             CM0301
015700     05  WS-BTS-TIME             PIC 9(06).                             CM0301
015750 01  WS-BILL-TIMESTAMP-ALT REDEFINES WS-BILL-TIMESTAMP.                 CM0301
015760     05  WS-BTS-ALL              PIC X(14).                             CM0301
015800******************************************************************
015900*    MOD CATALOG TABLE -- ACTIVE ITEMS ONLY, SEARCHED ALL               CM0301
016000******************************************************************
016100 01  CM-MOD-TABLE.                                                      CM0301
016200     05  CM-MOD-TAB-COUNT        PIC S9(04) COMP VALUE 0.               CM0301
016300     05  CM-MOD-TAB-ENTRY OCCURS 0 TO 20 TIMES                          CM0301
016400                          DEPENDING ON CM-MOD-TAB-COUNT                 CM0301
016500                          ASCENDING KEY IS CM-MOD-TAB-ID                CM0301
016600                          INDEXED BY CM-MOD-TAB-IDX.                    CM0301
016700         10  CM-MOD-TAB-ID        PIC 9(04).                            CM0301
016800         10  CM-MOD-TAB-NAME      PIC X(30).                            CM0301
016900         10  CM-MOD-TAB-PRICE     PIC 9(07)V99.                         CM0301
017000         10  CM-MOD-TAB-CATEGORY  PIC X(12).                            CM0301
017100******************************************************************
017200*    CAR TABLE -- ENTIRE CAR-FILE, KEYED BY CAR-ID                      CM0301
017300******************************************************************
017400 01  CM-CAR-TABLE.                                                      CM0301
017500     05  CM-CAR-TAB-COUNT        PIC S9(04) COMP VALUE 0.               CM0301
017600     05  CM-CAR-TAB-ENTRY OCCURS 0 TO 500 TIMES                         CM0301
017700                          DEPENDING ON CM-CAR-TAB-COUNT                 CM0301
017800                          ASCENDING KEY IS CM-CAR-TAB-ID                CM0301
017900                          INDEXED BY CM-CAR-TAB-IDX.                    CM0301
018000         10  CM-CAR-TAB-ID        PIC 9(05).                            CM0301
018100         10  CM-CAR-TAB-EMAIL     PIC X(40).                            CM0301
018200         10  CM-CAR-TAB-MODEL     PIC X(20).                            CM0301
018300         10  CM-CAR-TAB-MAKE      PIC X(15).                            CM0301
018400         10  CM-CAR-TAB-YEAR      PIC 9(04).                            CM0301
018500         10  CM-CAR-TAB-COLOR     PIC X(15).                            CM0301
018600******************************************************************
018700*    CUSTOMER TABLE -- ENTIRE CUSTOMER MASTER, KEYED BY E-MAIL          CM0301
018800*    500-CUSTOMER LIMIT PER TICKET 5190 -- RAISE CM-CUST-TAB            CM0301
018900*    OCCURS IF THE STUDIO OUTGROWS IT                                   CM0301
019000******************************************************************
019100 01  CM-CUST-TABLE.                                                     CM0301
019200     05  CM-CUST-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0301
019300     05  CM-CUST-TAB-ENTRY OCCURS 0 TO 500 TIMES                        CM0301
019400                          DEPENDING ON CM-CUST-TAB-COUNT                CM0301
019500                          ASCENDING KEY IS CM-CUST-TAB-EMAIL            CM0301
019600                          INDEXED BY CM-CUST-TAB-IDX.                   CM0301
019700         10  CM-CUST-TAB-EMAIL        PIC X(40).                        CM0301
019800         10  CM-CUST-TAB-NAME         PIC X(30).                        CM0301
019900         10  CM-CUST-TAB-PHONE        PIC X(15).                        CM0301
020000         10  CM-CUST-TAB-ADDRESS      PIC X(40).                        CM0301
020100         10  CM-CUST-TAB-CITY         PIC X(20).                        CM0301
020200         10  CM-CUST-TAB-STATE        PIC X(20).                        CM0301
020300         10  CM-CUST-TAB-PINCODE      PIC X(10).                        CM0301
020400         10  CM-CUST-TAB-VISITS       PIC 9(05).                        CM0301
020500         10  CM-CUST-TAB-SPENT        PIC S9(09)V99.                    CM0301
020600         10  CM-CUST-TAB-POINTS       PIC 9(07).                        CM0301
020700         10  CM-CUST-TAB-FIRST-VISIT  PIC 9(14).                        CM0301
020800         10  CM-CUST-TAB-LAST-VISIT   PIC 9(14).                        CM0301
020900         10  CM-CUST-TAB-STATUS       PIC X(01).                        CM0301
021000         10  FILLER                   PIC X(47).                        CM0301
021100******************************************************************
021200*    CURRENT BUILD WORK AREA                                            CM0301
021300******************************************************************
021400 01  WS-CURR-BUILD.                                                     CM0301
021500     05  WS-CB-EMAIL             PIC X(40).                             CM0301
021600     05  WS-CB-CAR-ID            PIC 9(05).                             CM0301
021700     05  WS-CB-PAY-METHOD        PIC X(12).                             CM0301
021800     05  WS-CB-RUN-MONTH         PIC 9(02).                             CM0301
021900 01  WS-BUILD-ITEMS.                                                    CM0301
022000     05  WS-BI-COUNT             PIC S9(04) COMP VALUE 0.               CM0301
022100     05  WS-BI-ENTRY OCCURS 20 TIMES.                                   CM0301
022200         10  WS-BI-MOD-ID        PIC 9(04).                             CM0301
022300         10  WS-BI-NAME          PIC X(30).                             CM0301
022400         10  WS-BI-CATEGORY      PIC X(12).                             CM0301
022500         10  WS-BI-PRICE         PIC 9(07)V99.                          CM0301
022600 01  WS-BUILD-CALC.                                                     CM0301
022700     05  WS-SUBTOTAL             PIC 9(09)V99 VALUE ZERO.               CM0301
022800     05  WS-NONCOLOR-COUNT       PIC S9(04) COMP VALUE ZERO.            CM0301
022900     05  WS-SCAN-IDX             PIC S9(04) COMP VALUE ZERO.            CM0301
023000******************************************************************
023100*    PARAMETER AREA PASSED TO CMPRC01                                   CM0301
023200******************************************************************
023300 01  WS-PRC-PARM.                                                       CM0301
023400     05  PRC-SUBTOTAL            PIC 9(09)V99.                          CM0301
023500     05  PRC-ITEM-COUNT          PIC S9(04) COMP.                       CM0301
023600     05  PRC-PRIOR-VISITS        PIC 9(05).                             CM0301
023700     05  PRC-RUN-MONTH           PIC 9(02).                             CM0301
023800     05  PRC-DISC-PCT            PIC 9(02).                             CM0301
023900     05  PRC-DISC-AMT            PIC 9(09)V99.                          CM0301
024000     05  PRC-GST-AMT             PIC 9(09)V99.                          CM0301
024100     05  PRC-TOTAL-AMT           PIC 9(09)V99.                          CM0301
024200     05  PRC-POINTS-EARNED       PIC 9(07).                             CM0301
024300     05  PRC-RETURN-CD           PIC X(02).                             CM0301
024400******************************************************************
024500*    PARAMETER AREA PASSED TO CMEDIT01                                  CM0301
024600******************************************************************
024700 01  WS-EDT-PARM.                                                       CM0301
024800     05  EDT-EMAIL               PIC X(40).                             CM0301
024900     05  EDT-PHONE               PIC X(15).                             CM0301
025000     05  EDT-NAME                PIC X(30).                             CM0301
025100     05  EDT-CAR-MODEL           PIC X(20).                             CM0301
025200     05  EDT-CAR-YEAR            PIC 9(04).                             CM0301
025300     05  EDT-CAR-YEAR-PRESENT    PIC X(01).                             CM0301
025400     05  EDT-CURRENT-YEAR        PIC 9(04).                             CM0301
025500     05  EDT-RETURN-CD           PIC X(02).                             CM0301
025600******************************************************************
025700*    RUN TOTALS FOR THE SUMMARY REPORT                                  CM0301
025800******************************************************************
025900 01  WS-RUN-TOTALS.                                                     CM0301
026000     05  WS-BUILDS-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.          CM0301
026100     05  WS-BUILDS-REJECTED      PIC S9(07) COMP-3 VALUE ZERO.          CM0301
026200     05  WS-ITEMS-REJECTED       PIC S9(07) COMP-3 VALUE ZERO.          CM0301
026300     05  WS-FIELD-EDITS-FAILED   PIC S9(07) COMP-3 VALUE ZERO.          CM0301
026400     05  WS-TOTAL-REVENUE        PIC S9(09)V99 COMP-3 VALUE ZERO.       CM0301
026500******************************************************************
026600*    BILL-PRINT LAYOUT LINES                                            CM0301
026700******************************************************************
026800 01  WS-BP-TITLE-LINE.                                                  CM0301
026900     05  FILLER                  PIC X(24) VALUE SPACES.                CM0301
027000     05  FILLER                  PIC X(32)                              CM0301
027100         VALUE 'CAR MODIFICATION STUDIO -- BILL'.                       CM0301
027200     05  FILLER                  PIC X(24) VALUE SPACES.                CM0301
027300 01  WS-BP-RULE-LINE.                                                   CM0301
027400     05  FILLER                  PIC X(80) VALUE ALL '='.               CM0301
027500 01  WS-BP-INFO-LINE.                                                   CM0301
027600     05  FILLER                  PIC X(07) VALUE 'BILL # '.             CM0301
027700     05  BP-BILL-NO              PIC Z(05)9.                            CM0301
027800     05  FILLER                  PIC X(04) VALUE SPACES.                CM0301
027900     05  FILLER                  PIC X(06) VALUE 'ID:   '.              CM0301
028000     05  BP-BILL-ID              PIC X(20).                             CM0301
028100     05  FILLER                  PIC X(37) VALUE SPACES.                CM0301
028200 01  WS-BP-CUST-LINE.                                                   CM0301
028300     05  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.          CM0301
028400     05  BP-CUST-EMAIL           PIC X(40).                             CM0301
028500     05  FILLER                  PIC X(11) VALUE 'PAY METHOD:'.         CM0301
028600     05  BP-PAY-METHOD           PIC X(12).                             CM0301
028700     05  FILLER                  PIC X(07) VALUE SPACES.                CM0301
028800 01  WS-BP-ITEM-LINE.                                                   CM0301
028900     05  BP-ITEM-NAME            PIC X(30).                             CM0301
029000     05  FILLER                  PIC X(02) VALUE SPACES.                CM0301
029100     05  BP-ITEM-CATEGORY        PIC X(12).                             CM0301
029200     05  FILLER                  PIC X(02) VALUE SPACES.                CM0301
029300     05  BP-ITEM-PRICE           PIC Z(06)9.99.                         CM0301
029400     05  FILLER                  PIC X(24) VALUE SPACES.                CM0301
029500 01  WS-BP-TOTAL-LINE.                                                  CM0301
029600     05  FILLER                  PIC X(22) VALUE SPACES.                CM0301
029700     05  BP-TOTAL-LABEL          PIC X(14).                             CM0301
029800     05  BP-TOTAL-AMOUNT         PIC Z(06)9.99.                         CM0301
029900     05  FILLER                  PIC X(34) VALUE SPACES.                CM0301
030000 01  WS-BP-THANKS-LINE.                                                 CM0301
030100     05  FILLER                  PIC X(19) VALUE SPACES.                CM0301
030200     05  FILLER                  PIC X(42)                              CM0301
030300         VALUE 'THANK YOU FOR VISITING THE MOD STUDIO!'.                CM0301
030400     05  FILLER                  PIC X(19) VALUE SPACES.                CM0301
030500******************************************************************
030600*    REPORT-PRINT SUMMARY LINES                                         CM0301
030700******************************************************************
030800 01  WS-RP-TITLE-LINE.                                                  CM0301
030900     05  FILLER                  PIC X(40) VALUE SPACES.                CM0301
031000     05  FILLER                  PIC X(36)                              CM0301
031100         VALUE 'PRICING AND BILLING RUN SUMMARY'.                       CM0301
031200     05  FILLER                  PIC X(56) VALUE SPACES.                CM0301
031300 01  WS-RP-DETAIL-LINE.                                                 CM0301
031400     05  RP-LABEL                PIC X(40).                             CM0301
031500     05  RP-VALUE                PIC Z(08)9.                            CM0301
031600     05  FILLER                  PIC X(83) VALUE SPACES.                CM0301
031700 01  WS-RP-REVENUE-LINE.                                                CM0301
031800     05  RP-REV-LABEL            PIC X(40) VALUE                        CM0301
031900         'TOTAL REVENUE BILLED THIS RUN . . . .'.                       CM0301
032000     05  RP-REV-VALUE            PIC Z(07)9.99.                         CM0301
032100     05  FILLER                  PIC X(82) VALUE SPACES.                CM0301
032200******************************************************************
032300 PROCEDURE DIVISION.                                                    CM0301
032400******************************************************************
032500 000-MAIN-CONTROL.                                                      CM0301
032600     DISPLAY 'CMBILL01 -- PRICING AND BILLING ENGINE STARTING'.         CM0301
032700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                              CM0301
032800     PERFORM 705-READ-CONTROL-CARD THRU 705-EXIT.                       CM0301
032900     PERFORM 710-LOAD-MOD-CATALOG THRU 710-EXIT.                        CM0301
033000     PERFORM 720-LOAD-CAR-TABLE THRU 720-EXIT.                          CM0301
033100     PERFORM 730-LOAD-CUST-TABLE THRU 730-EXIT.                         CM0301
033200     PERFORM 110-READ-BUILD-REQUEST THRU 110-EXIT.                      CM0301
033300     PERFORM 100-PROCESS-BUILD-REQUESTS THRU 100-EXIT                   CM0301
033400         UNTIL WS-BRQ-EOF.                                              CM0301
033500     PERFORM 200-FINALIZE-BUILD THRU 200-EXIT.                          CM0301
033600     PERFORM 800-REWRITE-CUSTOMER-MASTER THRU 800-EXIT.                 CM0301
033700     PERFORM 850-WRITE-RUN-SUMMARY THRU 850-EXIT.                       CM0301
033800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                             CM0301
033900     DISPLAY 'CMBILL01 -- PRICING AND BILLING ENGINE COMPLETE'.         CM0301
034000     GOBACK.                                                            CM0301
034100 000-EXIT.                                                              CM0301
034200     EXIT.                                                              CM0301
034300******************************************************************
034400*    100-PROCESS-BUILD-REQUESTS -- A HEADER ENDS WHATEVER BUILD         CM0301
034500*    WAS OPEN AND STARTS A NEW ONE, AN ITEM ADDS TO THE OPEN            CM0301
034600*    BUILD.                                                             CM0301
034700******************************************************************
034800 100-PROCESS-BUILD-REQUESTS.                                            CM0301
034900     EVALUATE TRUE                                                      CM0301
035000         WHEN BRQ-IS-HEADER                                             CM0301
035100             PERFORM 200-FINALIZE-BUILD THRU 200-EXIT                   CM0301
035200             PERFORM 210-START-NEW-BUILD THRU 210-EXIT                  CM0301
035300         WHEN BRQ-IS-ITEM                                               CM0301
035400             PERFORM 220-ADD-BUILD-ITEM THRU 220-EXIT                   CM0301
035500         WHEN OTHER                                                     CM0301
035600             DISPLAY 'CMBILL01 -- BAD BUILD-REQUEST TYPE SKIPPED'       CM0301
035700     END-EVALUATE.                                                      CM0301
035800     PERFORM 110-READ-BUILD-REQUEST THRU 110-EXIT.                      CM0301
035900 100-EXIT.                                                              CM0301
036000     EXIT.                                                              CM0301
036100 110-READ-BUILD-REQUEST.                                                CM0301
036200     READ BUILD-REQUESTS                                                CM0301
036300         AT END SET WS-BRQ-EOF TO TRUE                                  CM0301
036400     END-READ.                                                          CM0301
036500 110-EXIT.                                                              CM0301
036600     EXIT.                                                              CM0301
036700******************************************************************
036800*    200-FINALIZE-BUILD -- PRICE AND BILL WHATEVER BUILD WAS            CM0301
036900*    OPEN, PROVIDED IT PICKED UP AT LEAST ONE GOOD ITEM.  A             CM0301
037000*    HEADER WITH NO GOOD ITEMS IS COUNTED REJECTED, NOT BILLED.         CM0301
037100******************************************************************
037200 200-FINALIZE-BUILD.                                                    CM0301
037300     IF NOT WS-BUILD-IN-PROGRESS                                        CM0301
037400         GO TO 200-EXIT                                                 CM0301
037500     END-IF.                                                            CM0301
037600     IF WS-BI-COUNT = 0                                                 CM0301
037700         ADD 1 TO WS-BUILDS-REJECTED                                    CM0301
037800     ELSE                                                               CM0301
037900         PERFORM 300-LOOKUP-CUSTOMER THRU 300-EXIT                      CM0301
038000         IF NOT WS-CUST-FOUND                                           CM0301
038100             ADD 1 TO WS-BUILDS-REJECTED                                CM0301
038200         ELSE                                                           CM0301
038300             PERFORM 310-LOOKUP-CAR THRU 310-EXIT                       CM0301
038400             PERFORM 320-EDIT-CUSTOMER-AND-CAR THRU 320-EXIT            CM0301
038500             PERFORM 400-PRICE-AND-BILL THRU 400-EXIT                   CM0301
038600             ADD 1 TO WS-BUILDS-PROCESSED                               CM0301
038700         END-IF                                                         CM0301
038800     END-IF.                                                            CM0301
038900     MOVE 'N' TO WS-BUILD-IN-PROG-SW.                                   CM0301
039000 200-EXIT.                                                              CM0301
039100     EXIT.                                                              CM0301
039200 210-START-NEW-BUILD.                                                   CM0301
039300     MOVE BRQ-EMAIL       TO WS-CB-EMAIL.                               CM0301
039400     MOVE BRQ-CAR-ID      TO WS-CB-CAR-ID.                              CM0301
039500     MOVE BRQ-PAY-METHOD  TO WS-CB-PAY-METHOD.                          CM0301
039600     MOVE BRQ-RUN-MONTH   TO WS-CB-RUN-MONTH.                           CM0301
039700     MOVE ZERO TO WS-BI-COUNT.                                          CM0301
039800     MOVE 'Y' TO WS-BUILD-IN-PROG-SW.                                   CM0301
039900 210-EXIT.                                                              CM0301
040000     EXIT.                                                              CM0301
040100******************************************************************
040200*    220-ADD-BUILD-ITEM -- UNKNOWN OR RETIRED MOD IDS NEVER             CM0301
040300*    REACH THE TABLE (IT WAS LOADED ACTIVE-ONLY) SO A FAILED            CM0301
040400*    SEARCH ALL COVERS BOTH CASES AT ONCE.                              CM0301
040500******************************************************************
040600 220-ADD-BUILD-ITEM.                                                    CM0301
040700     IF NOT WS-BUILD-IN-PROGRESS                                        CM0301
040800         GO TO 220-EXIT                                                 CM0301
040900     END-IF.                                                            CM0301
041000     SEARCH ALL CM-MOD-TAB-ENTRY                                        CM0301
041100         AT END                                                         CM0301
041200             ADD 1 TO WS-ITEMS-REJECTED                                 CM0301
041300             GO TO 220-EXIT                                             CM0301
041400         WHEN CM-MOD-TAB-ID (CM-MOD-TAB-IDX) = BRQ-MOD-ID               CM0301
041500             CONTINUE                                                   CM0301
041600     END-SEARCH.                                                        CM0301
041700     IF WS-BI-COUNT >= 20                                               CM0301
041800         ADD 1 TO WS-ITEMS-REJECTED                                     CM0301
041900         GO TO 220-EXIT                                                 CM0301
042000     END-IF.                                                            CM0301
042100     ADD 1 TO WS-BI-COUNT.                                              CM0301
042200     MOVE CM-MOD-TAB-ID (CM-MOD-TAB-IDX)                                CM0301
042300         TO WS-BI-MOD-ID (WS-BI-COUNT).                                 CM0301
042400     MOVE CM-MOD-TAB-NAME (CM-MOD-TAB-IDX)                              CM0301
042500         TO WS-BI-NAME (WS-BI-COUNT).                                   CM0301
042600     MOVE CM-MOD-TAB-CATEGORY (CM-MOD-TAB-IDX)                          CM0301
042700         TO WS-BI-CATEGORY (WS-BI-COUNT).                               CM0301
042800     MOVE CM-MOD-TAB-PRICE (CM-MOD-TAB-IDX)                             CM0301
042900         TO WS-BI-PRICE (WS-BI-COUNT).                                  CM0301
043000 220-EXIT.                                                              CM0301
043100     EXIT.                                                              CM0301
043200******************************************************************
043300*    300-LOOKUP-CUSTOMER / 310-LOOKUP-CAR                               CM0301
043400******************************************************************
043500 300-LOOKUP-CUSTOMER.                                                   CM0301
043600     MOVE 'N' TO WS-CUST-FOUND-SW.                                      CM0301
043700     SEARCH ALL CM-CUST-TAB-ENTRY                                       CM0301
043800         AT END                                                         CM0301
043900             CONTINUE                                                   CM0301
044000         WHEN CM-CUST-TAB-EMAIL (CM-CUST-TAB-IDX) = WS-CB-EMAIL         CM0301
044100             MOVE 'Y' TO WS-CUST-FOUND-SW                               CM0301
044200     END-SEARCH.                                                        CM0301
044300 300-EXIT.                                                              CM0301
044400     EXIT.                                                              CM0301
044500 310-LOOKUP-CAR.                                                        CM0301
044600     MOVE 'N' TO WS-CAR-FOUND-SW.                                       CM0301
044700     SEARCH ALL CM-CAR-TAB-ENTRY                                        CM0301
044800         AT END                                                         CM0301
044900             CONTINUE                                                   CM0301
045000         WHEN CM-CAR-TAB-ID (CM-CAR-TAB-IDX) = WS-CB-CAR-ID             CM0301
045100             MOVE 'Y' TO WS-CAR-FOUND-SW                                CM0301
045200     END-SEARCH.                                                        CM0301
045300 310-EXIT.                                                              CM0301
045400     EXIT.                                                              CM0301
045500******************************************************************
045600*    320-EDIT-CUSTOMER-AND-CAR -- CALLS CMEDIT01.  A FAILED             CM0301
045700*    EDIT IS LOGGED BUT DOES NOT STOP THE BUILD FROM BEING              CM0301
045800*    PRICED -- THE STUDIO WOULD RATHER BILL A CUSTOMER WITH A           CM0301
045900*    TYPO IN THEIR PHONE NUMBER THAN LOSE THE SALE.                     CM0301
046000******************************************************************
046100 320-EDIT-CUSTOMER-AND-CAR.                                             CM0301
046200     MOVE CM-CUST-TAB-EMAIL (CM-CUST-TAB-IDX) TO EDT-EMAIL.             CM0301
046300     MOVE CM-CUST-TAB-PHONE (CM-CUST-TAB-IDX) TO EDT-PHONE.             CM0301
046400     MOVE CM-CUST-TAB-NAME  (CM-CUST-TAB-IDX) TO EDT-NAME.              CM0301
046500     MOVE WS-RUN-YEAR TO EDT-CURRENT-YEAR.                              CM0301
046600     IF WS-CAR-FOUND                                                    CM0301
046700         MOVE CM-CAR-TAB-MODEL (CM-CAR-TAB-IDX) TO EDT-CAR-MODEL        CM0301
046800         MOVE CM-CAR-TAB-YEAR (CM-CAR-TAB-IDX) TO EDT-CAR-YEAR          CM0301
046900         MOVE 'Y' TO EDT-CAR-YEAR-PRESENT                               CM0301
047000     ELSE                                                               CM0301
047100         MOVE 'UNKNOWN'      TO EDT-CAR-MODEL                           CM0301
047200         MOVE 'N' TO EDT-CAR-YEAR-PRESENT                               CM0301
047300     END-IF.                                                            CM0301
047400     CALL 'CMEDIT01' USING WS-EDT-PARM.                                 CM0301
047500     IF EDT-RETURN-CD NOT = '00'                                        CM0301
047600         ADD 1 TO WS-FIELD-EDITS-FAILED                                 CM0301
047700         DISPLAY 'CMBILL01 -- FIELD EDIT FAILED, CODE '                 CM0301
047800             EDT-RETURN-CD ' FOR ' WS-CB-EMAIL                          CM0301
047900     END-IF.                                                            CM0301
048000 320-EXIT.                                                              CM0301
048100     EXIT.                                                              CM0301
048200******************************************************************
048300*    400-PRICE-AND-BILL                                                 CM0301
048400******************************************************************
048500 400-PRICE-AND-BILL.                                                    CM0301
048600     PERFORM 410-SUM-BUILD-ITEMS THRU 410-EXIT.                         CM0301
048700     MOVE WS-SUBTOTAL TO PRC-SUBTOTAL.                                  CM0301
048800     MOVE WS-NONCOLOR-COUNT TO PRC-ITEM-COUNT.                          CM0301
048900     MOVE CM-CUST-TAB-VISITS (CM-CUST-TAB-IDX)                          CM0301
048950         TO PRC-PRIOR-VISITS.                                           CM0301
049000     MOVE WS-CB-RUN-MONTH TO PRC-RUN-MONTH.                             CM0301
049100     CALL 'CMPRC01' USING WS-PRC-PARM.                                  CM0301
049200     ADD 1 TO WS-BILL-NUMBER.                                           CM0301
049300     PERFORM 420-BUILD-BILL-ID THRU 420-EXIT.                           CM0301
049400     PERFORM 430-WRITE-BILL-RECORD THRU 430-EXIT.                       CM0301
049500     PERFORM 440-WRITE-BILL-ITEMS THRU 440-EXIT.                        CM0301
049600     PERFORM 450-WRITE-BILL-PRINT THRU 450-EXIT.                        CM0301
049700     PERFORM 460-UPDATE-CUSTOMER-ENTRY THRU 460-EXIT.                   CM0301
049800     ADD PRC-TOTAL-AMT TO WS-TOTAL-REVENUE.                             CM0301
049900 400-EXIT.                                                              CM0301
050000     EXIT.                                                              CM0301
050100******************************************************************
050200*    410-SUM-BUILD-ITEMS -- COLOR ITEMS COUNT TOWARD THE                CM0301
050300*    SUBTOTAL BUT NOT TOWARD THE VOLUME-DISCOUNT ITEM COUNT.            CM0301
050400******************************************************************
050500 410-SUM-BUILD-ITEMS.                                                   CM0301
050600     MOVE ZERO TO WS-SUBTOTAL WS-NONCOLOR-COUNT.                        CM0301
050700     PERFORM 411-SUM-ONE-ITEM THRU 411-EXIT                             CM0301
050800         VARYING WS-SCAN-IDX FROM 1 BY 1                                CM0301
050900             UNTIL WS-SCAN-IDX > WS-BI-COUNT.                           CM0301
051000 410-EXIT.                                                              CM0301
051100     EXIT.                                                              CM0301
051200 411-SUM-ONE-ITEM.                                                      CM0301
051300     ADD WS-BI-PRICE (WS-SCAN-IDX) TO WS-SUBTOTAL.                      CM0301
051400     IF WS-BI-CATEGORY (WS-SCAN-IDX) NOT = 'COLOR'                      CM0301
051500         ADD 1 TO WS-NONCOLOR-COUNT                                     CM0301
051600     END-IF.                                                            CM0301
051700 411-EXIT.                                                              CM0301
051800     EXIT.                                                              CM0301
051900******************************************************************
052000*    420-BUILD-BILL-ID -- SEE BILCOPY COMMENTS                          CM0301
052100******************************************************************
052200 420-BUILD-BILL-ID.                                                     CM0301
052300     MOVE WS-RUN-DATE-NUM TO WS-BID-DATE.                               CM0301
052400     MOVE WS-BILL-NUMBER  TO WS-BID-SUFFIX.                             CM0301
052500 420-EXIT.                                                              CM0301
052600     EXIT.                                                              CM0301
052700******************************************************************
052800*    430-WRITE-BILL-RECORD                                              CM0301
052900******************************************************************
053000 430-WRITE-BILL-RECORD.                                                 CM0301
053100     ACCEPT WS-BTS-TIME FROM TIME.                                      CM0301
053200     MOVE WS-RUN-DATE-NUM TO WS-BTS-DATE.                               CM0301
053300     MOVE WS-BID-ALL       TO BIL-ID.                                   CM0301
053400     MOVE WS-CB-EMAIL      TO BIL-EMAIL.                                CM0301
053500     MOVE WS-CB-CAR-ID     TO BIL-CAR-ID.                               CM0301
053600     MOVE WS-BTS-DATE      TO BIL-DATE (1:8).                           CM0301
053700     MOVE WS-BTS-TIME      TO BIL-DATE (9:6).                           CM0301
053800     MOVE WS-BILL-NUMBER   TO BIL-NUMBER.                               CM0301
053900     MOVE PRC-SUBTOTAL     TO BIL-SUBTOTAL.                             CM0301
054000     MOVE PRC-DISC-AMT     TO BIL-DISCOUNT.                             CM0301
054100     MOVE PRC-DISC-PCT     TO BIL-DISC-PCT.                             CM0301
054200     MOVE PRC-GST-AMT      TO BIL-GST.                                  CM0301
054300     MOVE 0.18             TO BIL-GST-RATE.                             CM0301
054400     MOVE PRC-TOTAL-AMT    TO BIL-TOTAL.                                CM0301
054500     MOVE WS-CB-PAY-METHOD TO BIL-PAY-METHOD.                           CM0301
054600     WRITE BIL-REC.                                                     CM0301
054700 430-EXIT.                                                              CM0301
054800     EXIT.                                                              CM0301
054900******************************************************************
055000*    440-WRITE-BILL-ITEMS                                               CM0301
055100******************************************************************
055200 440-WRITE-BILL-ITEMS.                                                  CM0301
055300     PERFORM 441-WRITE-ONE-ITEM THRU 441-EXIT                           CM0301
055400         VARYING WS-SCAN-IDX FROM 1 BY 1                                CM0301
055500             UNTIL WS-SCAN-IDX > WS-BI-COUNT.                           CM0301
055600 440-EXIT.                                                              CM0301
055700     EXIT.                                                              CM0301
055800 441-WRITE-ONE-ITEM.                                                    CM0301
055900     MOVE WS-BID-ALL                    TO BIT-BILL-ID.                 CM0301
056000     MOVE WS-BI-MOD-ID (WS-SCAN-IDX)     TO BIT-MOD-ID.                 CM0301
056100     MOVE WS-BI-NAME (WS-SCAN-IDX)       TO BIT-MOD-NAME.               CM0301
056200     MOVE WS-BI-CATEGORY (WS-SCAN-IDX)   TO BIT-CATEGORY.               CM0301
056300     MOVE WS-BI-PRICE (WS-SCAN-IDX)       TO BIT-PRICE.                 CM0301
056400     WRITE BIT-REC.                                                     CM0301
056500 441-EXIT.                                                              CM0301
056600     EXIT.                                                              CM0301
056700******************************************************************
056800*    450-WRITE-BILL-PRINT                                               CM0301
056900******************************************************************
057000 450-WRITE-BILL-PRINT.                                                  CM0301
057100     WRITE BILL-PRINT-LINE FROM WS-BP-TITLE-LINE.                       CM0301
057200     WRITE BILL-PRINT-LINE FROM WS-BP-RULE-LINE.                        CM0301
057300     MOVE WS-BILL-NUMBER TO BP-BILL-NO.                                 CM0301
057400     MOVE WS-BID-ALL     TO BP-BILL-ID.                                 CM0301
057500     WRITE BILL-PRINT-LINE FROM WS-BP-INFO-LINE.                        CM0301
057600     MOVE WS-CB-EMAIL      TO BP-CUST-EMAIL.                            CM0301
057700     MOVE WS-CB-PAY-METHOD TO BP-PAY-METHOD.                            CM0301
057800     WRITE BILL-PRINT-LINE FROM WS-BP-CUST-LINE.                        CM0301
057900     WRITE BILL-PRINT-LINE FROM WS-BP-RULE-LINE.                        CM0301
058000     PERFORM 451-PRINT-ONE-ITEM THRU 451-EXIT                           CM0301
058100         VARYING WS-SCAN-IDX FROM 1 BY 1                                CM0301
058200             UNTIL WS-SCAN-IDX > WS-BI-COUNT.                           CM0301
058300     WRITE BILL-PRINT-LINE FROM WS-BP-RULE-LINE.                        CM0301
058400     MOVE 'SUBTOTAL      ' TO BP-TOTAL-LABEL.                           CM0301
058500     MOVE PRC-SUBTOTAL TO BP-TOTAL-AMOUNT.                              CM0301
058600     WRITE BILL-PRINT-LINE FROM WS-BP-TOTAL-LINE.                       CM0301
058700     MOVE 'DISCOUNT      ' TO BP-TOTAL-LABEL.                           CM0301
058800     MOVE PRC-DISC-AMT TO BP-TOTAL-AMOUNT.                              CM0301
058900     WRITE BILL-PRINT-LINE FROM WS-BP-TOTAL-LINE.                       CM0301
059000     MOVE 'GST AT 18 PCT ' TO BP-TOTAL-LABEL.                           CM0301
059100     MOVE PRC-GST-AMT TO BP-TOTAL-AMOUNT.                               CM0301
059200     WRITE BILL-PRINT-LINE FROM WS-BP-TOTAL-LINE.                       CM0301
059300     MOVE 'GRAND TOTAL   ' TO BP-TOTAL-LABEL.                           CM0301
059400     MOVE PRC-TOTAL-AMT TO BP-TOTAL-AMOUNT.                             CM0301
059500     WRITE BILL-PRINT-LINE FROM WS-BP-TOTAL-LINE.                       CM0301
059600     WRITE BILL-PRINT-LINE FROM WS-BP-THANKS-LINE.                      CM0301
059700 450-EXIT.                                                              CM0301
059800     EXIT.                                                              CM0301
059900 451-PRINT-ONE-ITEM.                                                    CM0301
060000     MOVE WS-BI-NAME (WS-SCAN-IDX)     TO BP-ITEM-NAME.                 CM0301
060100     MOVE WS-BI-CATEGORY (WS-SCAN-IDX) TO BP-ITEM-CATEGORY.             CM0301
060200     MOVE WS-BI-PRICE (WS-SCAN-IDX)    TO BP-ITEM-PRICE.                CM0301
060300     WRITE BILL-PRINT-LINE FROM WS-BP-ITEM-LINE.                        CM0301
060400 451-EXIT.                                                              CM0301
060500     EXIT.                                                              CM0301
060600******************************************************************
060700*    460-UPDATE-CUSTOMER-ENTRY -- VISITS, SPEND, POINTS, LAST           CM0301
060800*    VISIT TIMESTAMP POSTED BACK TO THE IN-MEMORY TABLE.  THE           CM0301
060900*    TABLE IS REWRITTEN TO CUSTOMER-MASTER-OUT AT END OF RUN.           CM0301
061000******************************************************************
061100 460-UPDATE-CUSTOMER-ENTRY.                                             CM0301
061200     ADD 1 TO CM-CUST-TAB-VISITS (CM-CUST-TAB-IDX).                     CM0301
061300     ADD PRC-TOTAL-AMT TO CM-CUST-TAB-SPENT (CM-CUST-TAB-IDX).          CM0301
061400     ADD PRC-POINTS-EARNED                                              CM0301
061500         TO CM-CUST-TAB-POINTS (CM-CUST-TAB-IDX).                       CM0301
061600     MOVE WS-BTS-DATE TO CM-CUST-TAB-LAST-VISIT (CM-CUST-TAB-IDX)       CM0301
061700         (1:8).                                                         CM0301
061800     MOVE WS-BTS-TIME TO CM-CUST-TAB-LAST-VISIT (CM-CUST-TAB-IDX)       CM0301
061900         (9:6).                                                         CM0301
062000 460-EXIT.                                                              CM0301
062100     EXIT.                                                              CM0301
062200******************************************************************
062300*    700-OPEN-FILES THRU 740-EXIT -- START-UP                           CM0301
062400******************************************************************
062500 700-OPEN-FILES.                                                        CM0301
062600     OPEN INPUT  CONTROL-CARD.                                          CM0301
062700     OPEN INPUT  MOD-CATALOG.                                           CM0301
062800     OPEN INPUT  CAR-FILE.                                              CM0301
062900     OPEN INPUT  CUSTOMER-MASTER-IN.                                    CM0301
063000     OPEN OUTPUT CUSTOMER-MASTER-OUT.                                   CM0301
063100     OPEN INPUT  BUILD-REQUESTS.                                        CM0301
063200     OPEN OUTPUT BILL-FILE.                                             CM0301
063300     OPEN OUTPUT BILL-ITEM-FILE.                                        CM0301
063400     OPEN OUTPUT BILL-PRINT.                                            CM0301
063500     OPEN OUTPUT REPORT-PRINT.                                          CM0301
063600 700-EXIT.                                                              CM0301
063700     EXIT.                                                              CM0301
063800 705-READ-CONTROL-CARD.                                                 CM0301
063900     READ CONTROL-CARD.                                                 CM0301
064000     MOVE CTL-RUN-DATE TO WS-RUN-DATE-NUM.                              CM0301
064100     MOVE CTL-START-BILL-NO TO WS-BILL-NUMBER.                          CM0301
064200     SUBTRACT 1 FROM WS-BILL-NUMBER.                                    CM0301
064300 705-EXIT.                                                              CM0301
064400     EXIT.                                                              CM0301
064500 710-LOAD-MOD-CATALOG.                                                  CM0301
064600     MOVE ZERO TO CM-MOD-TAB-COUNT.                                     CM0301
064700     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MCF-STATUS.               CM0301
064800     PERFORM 711-LOAD-ONE-MOD THRU 711-EXIT                             CM0301
064900         UNTIL WS-MCF-STATUS = 'EOF'.                                   CM0301
065000 710-EXIT.                                                              CM0301
065100     EXIT.                                                              CM0301
065200 711-LOAD-ONE-MOD.                                                      CM0301
065300     IF MCF-IS-ACTIVE                                                   CM0301
065400         ADD 1 TO CM-MOD-TAB-COUNT                                      CM0301
065500         MOVE MCF-ID       TO CM-MOD-TAB-ID (CM-MOD-TAB-COUNT)          CM0301
065600         MOVE MCF-NAME     TO CM-MOD-TAB-NAME (CM-MOD-TAB-COUNT)        CM0301
065700         MOVE MCF-PRICE    TO CM-MOD-TAB-PRICE (CM-MOD-TAB-COUNT)       CM0301
065800         MOVE MCF-CATEGORY TO CM-MOD-TAB-CATEGORY                       CM0301
065900             (CM-MOD-TAB-COUNT)                                         CM0301
066000     END-IF.                                                            CM0301
066100     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MCF-STATUS.               CM0301
066200 711-EXIT.                                                              CM0301
066300     EXIT.                                                              CM0301
066400 720-LOAD-CAR-TABLE.                                                    CM0301
066500     MOVE ZERO TO CM-CAR-TAB-COUNT.                                     CM0301
066600     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.                  CM0301
066700     PERFORM 721-LOAD-ONE-CAR THRU 721-EXIT                             CM0301
066800         UNTIL WS-CAF-STATUS = 'EOF'.                                   CM0301
066900 720-EXIT.                                                              CM0301
067000     EXIT.                                                              CM0301
067100 721-LOAD-ONE-CAR.                                                      CM0301
067200     ADD 1 TO CM-CAR-TAB-COUNT.                                         CM0301
067300     MOVE CAF-ID     TO CM-CAR-TAB-ID (CM-CAR-TAB-COUNT).               CM0301
067400     MOVE CAF-EMAIL  TO CM-CAR-TAB-EMAIL (CM-CAR-TAB-COUNT).            CM0301
067500     MOVE CAF-MODEL  TO CM-CAR-TAB-MODEL (CM-CAR-TAB-COUNT).            CM0301
067600     MOVE CAF-MAKE   TO CM-CAR-TAB-MAKE (CM-CAR-TAB-COUNT).             CM0301
067700     IF CAF-YEAR-UNKNOWN                                                CM0301
067701         MOVE WS-RUN-YEAR TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)         CM0301
067702     ELSE                                                               CM0301
067703         MOVE CAF-YEAR TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)            CM0301
067704     END-IF.                                                            CM0301
067800     MOVE CAF-COLOR  TO CM-CAR-TAB-COLOR (CM-CAR-TAB-COUNT).            CM0301
067900     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.                  CM0301
068000 721-EXIT.                                                              CM0301
068100     EXIT.                                                              CM0301
068200 730-LOAD-CUST-TABLE.                                                   CM0301
068300     MOVE ZERO TO CM-CUST-TAB-COUNT.                                    CM0301
068400     READ CUSTOMER-MASTER-IN AT END MOVE 'EOF' TO WS-CMI-STATUS.        CM0301
068500     PERFORM 731-LOAD-ONE-CUST THRU 731-EXIT                            CM0301
068600         UNTIL WS-CMI-STATUS = 'EOF'.                                   CM0301
068700 730-EXIT.                                                              CM0301
068800     EXIT.                                                              CM0301
068900 731-LOAD-ONE-CUST.                                                     CM0301
069000     ADD 1 TO CM-CUST-TAB-COUNT.                                        CM0301
069100     MOVE CMI-EMAIL       TO CM-CUST-TAB-EMAIL (CM-CUST-TAB-COUNT)      CM0301
069200     MOVE CMI-NAME        TO CM-CUST-TAB-NAME (CM-CUST-TAB-COUNT)       CM0301
069300     MOVE CMI-PHONE       TO CM-CUST-TAB-PHONE (CM-CUST-TAB-COUNT)      CM0301
069400     MOVE CMI-ADDRESS     TO CM-CUST-TAB-ADDRESS                        CM0301
069500         (CM-CUST-TAB-COUNT)                                            CM0301
069600     MOVE CMI-CITY        TO CM-CUST-TAB-CITY (CM-CUST-TAB-COUNT)       CM0301
069700     MOVE CMI-STATE       TO CM-CUST-TAB-STATE (CM-CUST-TAB-COUNT)      CM0301
069800     MOVE CMI-PINCODE     TO CM-CUST-TAB-PINCODE                        CM0301
069900         (CM-CUST-TAB-COUNT)                                            CM0301
070000     MOVE CMI-VISITS      TO CM-CUST-TAB-VISITS                         CM0301
070100         (CM-CUST-TAB-COUNT)                                            CM0301
070200     MOVE CMI-SPENT       TO CM-CUST-TAB-SPENT (CM-CUST-TAB-COUNT)      CM0301
070300     MOVE CMI-POINTS      TO CM-CUST-TAB-POINTS                         CM0301
070400         (CM-CUST-TAB-COUNT)                                            CM0301
070500     MOVE CMI-FIRST-VISIT TO CM-CUST-TAB-FIRST-VISIT                    CM0301
070600         (CM-CUST-TAB-COUNT)                                            CM0301
070700     MOVE CMI-LAST-VISIT  TO CM-CUST-TAB-LAST-VISIT                     CM0301
070800         (CM-CUST-TAB-COUNT)                                            CM0301
070900     MOVE CMI-STATUS-BYTE TO CM-CUST-TAB-STATUS                         CM0301
071000         (CM-CUST-TAB-COUNT)                                            CM0301
071100     READ CUSTOMER-MASTER-IN AT END MOVE 'EOF' TO WS-CMI-STATUS.        CM0301
071200 731-EXIT.                                                              CM0301
071300     EXIT.                                                              CM0301
071400******************************************************************
071500*    800-REWRITE-CUSTOMER-MASTER                                        CM0301
071600******************************************************************
071700 800-REWRITE-CUSTOMER-MASTER.                                           CM0301
071800     MOVE ZERO TO WS-SCAN-IDX.                                          CM0301
071900     PERFORM 801-WRITE-ONE-CUST THRU 801-EXIT                           CM0301
072000         VARYING WS-SCAN-IDX FROM 1 BY 1                                CM0301
072100             UNTIL WS-SCAN-IDX > CM-CUST-TAB-COUNT.                     CM0301
072200 800-EXIT.                                                              CM0301
072300     EXIT.                                                              CM0301
072400 801-WRITE-ONE-CUST.                                                    CM0301
072500     MOVE CM-CUST-TAB-EMAIL (WS-SCAN-IDX)       TO CMO-EMAIL.           CM0301
072600     MOVE CM-CUST-TAB-NAME (WS-SCAN-IDX)        TO CMO-NAME.            CM0301
072700     MOVE CM-CUST-TAB-PHONE (WS-SCAN-IDX)       TO CMO-PHONE.           CM0301
072800     MOVE CM-CUST-TAB-ADDRESS (WS-SCAN-IDX)     TO CMO-ADDRESS.         CM0301
072900     MOVE CM-CUST-TAB-CITY (WS-SCAN-IDX)        TO CMO-CITY.            CM0301
073000     MOVE CM-CUST-TAB-STATE (WS-SCAN-IDX)       TO CMO-STATE.           CM0301
073100     MOVE CM-CUST-TAB-PINCODE (WS-SCAN-IDX)     TO CMO-PINCODE.         CM0301
073200     MOVE CM-CUST-TAB-VISITS (WS-SCAN-IDX)      TO CMO-VISITS.          CM0301
073300     MOVE CM-CUST-TAB-SPENT (WS-SCAN-IDX)       TO CMO-SPENT.           CM0301
073400     MOVE CM-CUST-TAB-POINTS (WS-SCAN-IDX)      TO CMO-POINTS.          CM0301
073500     MOVE CM-CUST-TAB-FIRST-VISIT (WS-SCAN-IDX) TO CMO-FIRST-VISIT      CM0301
074000     MOVE CM-CUST-TAB-LAST-VISIT (WS-SCAN-IDX)  TO CMO-LAST-VISIT       CM0301
074100     MOVE CM-CUST-TAB-STATUS (WS-SCAN-IDX)      TO CMO-STATUS-BYTE      CM0301
074200     WRITE CMO-REC.                                                     CM0301
074300 801-EXIT.                                                              CM0301
074400     EXIT.                                                              CM0301
074500******************************************************************
074600*    850-WRITE-RUN-SUMMARY                                              CM0301
074700******************************************************************
074800 850-WRITE-RUN-SUMMARY.                                                 CM0301
074900     WRITE REPORT-PRINT-LINE FROM WS-RP-TITLE-LINE.                     CM0301
075000     MOVE 'BUILDS PRICED AND BILLED . . . . . . .' TO RP-LABEL.         CM0301
075100     MOVE WS-BUILDS-PROCESSED TO RP-VALUE.                              CM0301
075200     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.                    CM0301
075300     MOVE 'BUILDS REJECTED (NO CUSTOMER/ITEMS) . .' TO RP-LABEL.        CM0301
075400     MOVE WS-BUILDS-REJECTED TO RP-VALUE.                               CM0301
075500     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.                    CM0301
075600     MOVE 'MOD ITEMS REJECTED (UNKNOWN/INACTIVE) .' TO RP-LABEL.        CM0301
075700     MOVE WS-ITEMS-REJECTED TO RP-VALUE.                                CM0301
075800     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.                    CM0301
075900     MOVE 'CUSTOMER/CAR FIELD EDITS FAILED . . . .' TO RP-LABEL.        CM0301
076000     MOVE WS-FIELD-EDITS-FAILED TO RP-VALUE.                            CM0301
076100     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.                    CM0301
076200     MOVE WS-TOTAL-REVENUE TO RP-REV-VALUE.                             CM0301
076300     WRITE REPORT-PRINT-LINE FROM WS-RP-REVENUE-LINE.                   CM0301
076400 850-EXIT.                                                              CM0301
076500     EXIT.                                                              CM0301
076600******************************************************************
076700 790-CLOSE-FILES.                                                       CM0301
076800     CLOSE CONTROL-CARD.                                                CM0301
076900     CLOSE MOD-CATALOG.                                                 CM0301
077000     CLOSE CAR-FILE.                                                    CM0301
077100     CLOSE CUSTOMER-MASTER-IN.                                          CM0301
077200     CLOSE CUSTOMER-MASTER-OUT.                                         CM0301
077300     CLOSE BUILD-REQUESTS.                                              CM0301
077400     CLOSE BILL-FILE.                                                   CM0301
077500     CLOSE BILL-ITEM-FILE.                                              CM0301
077600     CLOSE BILL-PRINT.                                                  CM0301
077700     CLOSE REPORT-PRINT.                                                CM0301
077800 790-EXIT.                                                              CM0301
077900     EXIT.                                                              CM0301
