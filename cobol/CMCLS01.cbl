000100 IDENTIFICATION DIVISION.                                         CM0601
000200***************************************************************** CM0601
000300*    PROGRAM-ID.  CMCLS01                                         CM0601
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0601
000500*                                                                 CM0601
000600*    CUSTOMER CLASSIFIER.  FOR EACH CUSTOMER, SUMS BILL-ITEM      CM0601
000700*    PRICES BY CATEGORY AND THE GRAND TOTAL SPENT FROM THE        CM0601
000800*    BILL FILE, THEN PICKS ONE OF THREE MARKETING SEGMENTS        CM0601
000900*    (PERFORMANCE SEEKER, DAILY COMFORT, LUXURY/AESTHETIC)        CM0601
001000*    OFF THE PERFORMANCE- AND AESTHETIC-CATEGORY SPEND RATIOS.    CM0601
001100*    PRINTS A SHORT CUSTOMER/SEGMENT LIST TO REPORT-PRINT.        CM0601
001200***************************************************************** CM0601
001300 PROGRAM-ID.     CMCLS01.                                         CM0601
001400 AUTHOR.         D W SUTARIA.                                     CM0601
001500 INSTALLATION.   DATA PROCESSING DEPT.                            CM0601
001600 DATE-WRITTEN.   03/14/93.                                        CM0601
001700 DATE-COMPILED.                                                   CM0601
001800 SECURITY.       NON-CONFIDENTIAL.                                CM0601
001900***************************************************************** CM0601
002000*    CHANGE LOG                                                   CM0601
002100*    ----------                                                   CM0601
002200*    03/14/93  DWS  ORIGINAL CONTRACT-TERM SUMMARY EXTRACT        CM0601
002300*    11/02/97  MW   ADDED FINANCE-YEAR BREAKOUT TABLE             CM0601
002400*    01/09/99  WLT  Y2K -- BIL-DATE WIDENED TO 4-DIGIT YEARS ON   CM0601
002500*              THE FEEDER FILE, NO CHANGE REQUIRED HERE           CM0601
002600*    04/02/07  JRS  REBUILT AS THE CUSTOMER CLASSIFIER.  CONTRACT CM0601
002700*              SUMMARY REPLACED BY THE THREE-SEGMENT RATIO RULE   CM0601
002800***************************************************************** CM0601
002900 ENVIRONMENT DIVISION.                                            CM0601
003000***************************************************************** CM0601
003100 CONFIGURATION SECTION.                                           CM0601
003200 SOURCE-COMPUTER.    IBM-370.                                     CM0601
003300 OBJECT-COMPUTER.    IBM-370.                                     CM0601
003400 SPECIAL-NAMES.                                                   CM0601
003500     C01 IS TOP-OF-FORM.                                          CM0601
003600 INPUT-OUTPUT SECTION.                                            CM0601
003700 FILE-CONTROL.                                                    CM0601
003800     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST                   CM0601
003900         FILE STATUS IS WS-CMF-STATUS.                            CM0601
004000     SELECT BILL-FILE        ASSIGN TO BILLIN                     CM0601
004100         FILE STATUS IS WS-BIL-STATUS.                            CM0601
004200     SELECT BILL-ITEM-FILE   ASSIGN TO BILLITEM                   CM0601
004300         FILE STATUS IS WS-BIT-STATUS.                            CM0601
004400     SELECT REPORT-PRINT     ASSIGN TO RPTPRT.                    CM0601
004500 DATA DIVISION.                                                   CM0601
004600***************************************************************** CM0601
004700 FILE SECTION.                                                    CM0601
004800***************************************************************** CM0601
004900 FD  CUSTOMER-MASTER                                              CM0601
005000     LABEL RECORDS ARE OMITTED.                                   CM0601
005100     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMF==.                CM0601
005200*                                                                 CM0601
005300 FD  BILL-FILE                                                    CM0601
005400     LABEL RECORDS ARE OMITTED.                                   CM0601
005500     COPY BILCOPY REPLACING ==:TAG:== BY ==BIL==.                 CM0601
005600*                                                                 CM0601
005700 FD  BILL-ITEM-FILE                                               CM0601
005800     LABEL RECORDS ARE OMITTED.                                   CM0601
005900     COPY BITCOPY REPLACING ==:TAG:== BY ==BIT==.                 CM0601
006000*                                                                 CM0601
006100 FD  REPORT-PRINT                                                 CM0601
006200     RECORDING MODE IS F                                          CM0601
006300     LABEL RECORDS ARE OMITTED.                                   CM0601
006400 01  REPORT-PRINT-LINE           PIC X(132).                      CM0601
006500***************************************************************** CM0601
006600 WORKING-STORAGE SECTION.                                         CM0601
006700***************************************************************** CM0601
006800 01  WS-FILE-STATUSES.                                            CM0601
006900     05  WS-CMF-STATUS           PIC X(02) VALUE '00'.            CM0601
007000     05  WS-BIL-STATUS           PIC X(02) VALUE '00'.            CM0601
007100     05  WS-BIT-STATUS           PIC X(02) VALUE '00'.            CM0601
007200 01  WS-SWITCHES.                                                 CM0601
007300     05  WS-CMF-EOF-SW           PIC X(01) VALUE 'N'.             CM0601
007400         88  WS-CMF-EOF                  VALUE 'Y'.               CM0601
007500     05  WS-BIL-EOF-SW           PIC X(01) VALUE 'N'.             CM0601
007600         88  WS-BIL-EOF                  VALUE 'Y'.               CM0601
007700     05  WS-BIT-EOF-SW           PIC X(01) VALUE 'N'.             CM0601
007800         88  WS-BIT-EOF                  VALUE 'Y'.               CM0601
007900***************************************************************** CM0601
008000*    RATIO THRESHOLDS -- CARRIED AS 77-LEVEL CONSTANTS, SAME      CM0601
008100*    HABIT AS THE OLD FINANCE-YEAR BREAKOUT CUTOFFS.              CM0601
008200***************************************************************** CM0601
008300 77  WS-PERF-THRESHOLD           PIC 9V99 COMP-3 VALUE 0.40.      CM0601
008400 77  WS-AESTH-THRESHOLD          PIC 9V99 COMP-3 VALUE 0.30.      CM0601
008500***************************************************************** CM0601
008600*    CUSTOMER TABLE                                               CM0601
008700***************************************************************** CM0601
008800 01  CM-CUST-TABLE.                                               CM0601
008900     05  CM-CUST-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0601
009000     05  CM-CUST-TAB-ENTRY OCCURS 0 TO 500 TIMES                  CM0601
009100                          DEPENDING ON CM-CUST-TAB-COUNT.         CM0601
009200         10  CM-CUST-TAB-EMAIL    PIC X(40).                      CM0601
009300***************************************************************** CM0601
009400*    BILL TABLE -- E-MAIL AND TOTAL ONLY; ASCENDING BY            CM0601
009500*    BILL-ID SO BILL ITEMS CAN BE SEARCH ALL JOINED TO IT.        CM0601
009600***************************************************************** CM0601
009700 01  CM-BILL-TABLE.                                               CM0601
009800     05  CM-BILL-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0601
009900     05  CM-BILL-TAB-ENTRY OCCURS 0 TO 2000 TIMES                 CM0601
010000                          DEPENDING ON CM-BILL-TAB-COUNT          CM0601
010100                          ASCENDING KEY IS CM-BILL-TAB-ID         CM0601
010200                          INDEXED BY CM-BILL-TAB-IDX.             CM0601
010300         10  CM-BILL-TAB-ID       PIC X(20).                      CM0601
010400         10  CM-BILL-TAB-EMAIL    PIC X(40).                      CM0601
010500         10  CM-BILL-TAB-TOTAL    PIC 9(09)V99.                   CM0601
010600***************************************************************** CM0601
010700*    ITEM TABLE -- CATEGORY AND PRICE, JOINED TO THE              CM0601
010800*    CUSTOMER E-MAIL AT LOAD TIME.                                CM0601
010900***************************************************************** CM0601
011000 01  CM-ITEM-TABLE.                                               CM0601
011100     05  CM-ITEM-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0601
011200     05  CM-ITEM-TAB-ENTRY OCCURS 0 TO 5000 TIMES                 CM0601
011300                          DEPENDING ON CM-ITEM-TAB-COUNT.         CM0601
011400         10  CM-ITEM-TAB-EMAIL    PIC X(40).                      CM0601
011500         10  CM-ITEM-TAB-CATEGORY PIC X(12).                      CM0601
011600         10  CM-ITEM-TAB-PRICE    PIC 9(07)V99.                   CM0601
011700 01  CM-ITEM-TABLE-KEY-VIEW REDEFINES CM-ITEM-TABLE.              CM0601
011800     05  FILLER                  PIC S9(04) COMP.                 CM0601
011900     05  FILLER OCCURS 0 TO 5000 TIMES                            CM0601
012000                          DEPENDING ON CM-ITEM-TAB-COUNT          CM0601
012100                          PIC X(61).                              CM0601
012200***************************************************************** CM0601
012300*    PER-CUSTOMER ACCUMULATORS                                    CM0601
012400***************************************************************** CM0601
012500 01  WS-CUST-ACCUMULATORS.                                        CM0601
012600     05  WS-TOTAL-SPENT          PIC S9(09)V99 COMP-3 VALUE 0.    CM0601
012700     05  WS-PERF-SPEND           PIC S9(09)V99 COMP-3 VALUE 0.    CM0601
012800     05  WS-AESTH-SPEND          PIC S9(09)V99 COMP-3 VALUE 0.    CM0601
012900 01  WS-CUST-ACCUM-ALT REDEFINES WS-CUST-ACCUMULATORS.            CM0601
013000     05  WS-CUST-ACCUM-BYTES     PIC X(18).                       CM0601
013100***************************************************************** CM0601
013200*    RATIO AND SEGMENT WORK AREAS                                 CM0601
013300***************************************************************** CM0601
013400 01  WS-RATIO-AREA.                                               CM0601
013500     05  WS-PERF-RATIO           PIC 9V99 COMP-3 VALUE 0.         CM0601
013600     05  WS-AESTH-RATIO          PIC 9V99 COMP-3 VALUE 0.         CM0601
013700     05  WS-SEGMENT-NO           PIC 9(01) VALUE 0.               CM0601
013800     05  WS-SEGMENT-NAME         PIC X(22) VALUE SPACES.          CM0601
013900***************************************************************** CM0601
014000*    MISCELLANEOUS SUBSCRIPTS                                     CM0601
014100***************************************************************** CM0601
014200 01  WS-SUBSCRIPTS.                                               CM0601
014300     05  WS-CUST-IDX             PIC S9(04) COMP VALUE 0.         CM0601
014400     05  WS-BILL-IDX             PIC S9(04) COMP VALUE 0.         CM0601
014500     05  WS-ITEM-IDX             PIC S9(04) COMP VALUE 0.         CM0601
014550 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.                      CM0601
014560     05  WS-SUBSCRIPT-TRIO       PIC X(06).                         CM0601
014600***************************************************************** CM0601
014700*    REPORT-PRINT LAYOUT LINES                                    CM0601
014800***************************************************************** CM0601
014900 01  WS-RP-TITLE-LINE.                                            CM0601
015000     05  FILLER                  PIC X(30) VALUE SPACES.          CM0601
015100     05  FILLER                  PIC X(40)                        CM0601
015200         VALUE 'CUSTOMER SEGMENT CLASSIFICATION'.                 CM0601
015300     05  FILLER                  PIC X(62) VALUE SPACES.          CM0601
015400 01  WS-RP-COL-HDG-LINE.                                          CM0601
015500     05  FILLER                  PIC X(42)                        CM0601
015550         VALUE 'CUSTOMER E-MAIL'.                                 CM0601
015600     05  FILLER                  PIC X(25) VALUE 'SEGMENT'.       CM0601
015700     05  FILLER                  PIC X(65) VALUE SPACES.          CM0601
015800 01  WS-RP-DETAIL-LINE.                                           CM0601
015900     05  RP-CUST-EMAIL           PIC X(40).                       CM0601
016000     05  FILLER                  PIC X(02) VALUE SPACES.          CM0601
016100     05  RP-SEGMENT-NAME         PIC X(22).                       CM0601
016200     05  FILLER                  PIC X(68) VALUE SPACES.          CM0601
016300 01  WS-RP-BLANK-LINE.                                            CM0601
016400     05  FILLER                  PIC X(132) VALUE SPACES.         CM0601
016500***************************************************************** CM0601
016600 PROCEDURE DIVISION.                                              CM0601
016700***************************************************************** CM0601
016800 000-MAIN-CONTROL.                                                CM0601
016900     DISPLAY 'CMCLS01 -- CUSTOMER CLASSIFIER STARTING'.           CM0601
017000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        CM0601
017100     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                   CM0601
017200     PERFORM 720-LOAD-BILL-TABLE THRU 720-EXIT.                   CM0601
017300     PERFORM 730-LOAD-ITEM-TABLE THRU 730-EXIT.                   CM0601
017400     WRITE REPORT-PRINT-LINE FROM WS-RP-TITLE-LINE.               CM0601
017500     WRITE REPORT-PRINT-LINE FROM WS-RP-COL-HDG-LINE.             CM0601
017600     PERFORM 100-CLASSIFY-ONE-CUSTOMER THRU 100-EXIT              CM0601
017700         VARYING WS-CUST-IDX FROM 1 BY 1                          CM0601
017800             UNTIL WS-CUST-IDX > CM-CUST-TAB-COUNT.               CM0601
017900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       CM0601
018000     DISPLAY 'CMCLS01 -- CUSTOMER CLASSIFIER COMPLETE'.           CM0601
018100     GOBACK.                                                      CM0601
018200 000-EXIT.                                                        CM0601
018300     EXIT.                                                        CM0601
018400***************************************************************** CM0601
018500*    100-CLASSIFY-ONE-CUSTOMER                                    CM0601
018600***************************************************************** CM0601
018700 100-CLASSIFY-ONE-CUSTOMER.                                       CM0601
018800     PERFORM 110-SUM-BILLS THRU 110-EXIT.                         CM0601
018900     PERFORM 120-SUM-ITEMS THRU 120-EXIT.                         CM0601
019000     PERFORM 200-SELECT-SEGMENT THRU 200-EXIT.                    CM0601
019100     MOVE CM-CUST-TAB-EMAIL (WS-CUST-IDX) TO RP-CUST-EMAIL.       CM0601
019200     MOVE WS-SEGMENT-NAME TO RP-SEGMENT-NAME.                     CM0601
019300     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.              CM0601
019400 100-EXIT.                                                        CM0601
019500     EXIT.                                                        CM0601
019600***************************************************************** CM0601
019700*    110-SUM-BILLS -- GRAND TOTAL SPENT, LINEAR SCAN.             CM0601
019800***************************************************************** CM0601
019900 110-SUM-BILLS.                                                   CM0601
020000     MOVE ZERO TO WS-TOTAL-SPENT.                                 CM0601
020100     PERFORM 115-TEST-ONE-BILL THRU 115-EXIT                      CM0601
020200         VARYING WS-BILL-IDX FROM 1 BY 1                          CM0601
020300             UNTIL WS-BILL-IDX > CM-BILL-TAB-COUNT.               CM0601
020400 110-EXIT.                                                        CM0601
020500     EXIT.                                                        CM0601
020600 115-TEST-ONE-BILL.                                               CM0601
020700     IF CM-BILL-TAB-EMAIL (WS-BILL-IDX) =                         CM0601
020800         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                          CM0601
020900         ADD CM-BILL-TAB-TOTAL (WS-BILL-IDX) TO WS-TOTAL-SPENT    CM0601
021000     END-IF.                                                      CM0601
021100 115-EXIT.                                                        CM0601
021200     EXIT.                                                        CM0601
021300***************************************************************** CM0601
021400*    120-SUM-ITEMS -- PERFORMANCE- AND AESTHETIC-CATEGORY         CM0601
021500*    SPEND ONLY.  THE OTHER FOUR CATEGORIES DON'T ENTER INTO      CM0601
021600*    THE SEGMENT RULE.                                            CM0601
021700***************************************************************** CM0601
021800 120-SUM-ITEMS.                                                   CM0601
021900     MOVE ZERO TO WS-PERF-SPEND WS-AESTH-SPEND.                   CM0601
022000     PERFORM 125-TEST-ONE-ITEM THRU 125-EXIT                      CM0601
022100         VARYING WS-ITEM-IDX FROM 1 BY 1                          CM0601
022200             UNTIL WS-ITEM-IDX > CM-ITEM-TAB-COUNT.               CM0601
022300 120-EXIT.                                                        CM0601
022400     EXIT.                                                        CM0601
022500 125-TEST-ONE-ITEM.                                               CM0601
022600     IF CM-ITEM-TAB-EMAIL (WS-ITEM-IDX) NOT =                     CM0601
022700         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                          CM0601
022800         GO TO 125-EXIT                                           CM0601
022900     END-IF.                                                      CM0601
023000     EVALUATE CM-ITEM-TAB-CATEGORY (WS-ITEM-IDX)                  CM0601
023100         WHEN 'PERFORMANCE'                                       CM0601
023200             ADD CM-ITEM-TAB-PRICE (WS-ITEM-IDX) TO WS-PERF-SPEND CM0601
023300         WHEN 'AESTHETIC'                                         CM0601
023400             ADD CM-ITEM-TAB-PRICE (WS-ITEM-IDX) TO WS-AESTH-SPENDCM0601
023500         WHEN OTHER                                               CM0601
023600             CONTINUE                                             CM0601
023700     END-EVALUATE.                                                CM0601
023800 125-EXIT.                                                        CM0601
023900     EXIT.                                                        CM0601
024000***************************************************************** CM0601
024100*    200-SELECT-SEGMENT                                           CM0601
024200***************************************************************** CM0601
024300 200-SELECT-SEGMENT.                                              CM0601
024400     IF WS-TOTAL-SPENT = 0                                        CM0601
024500         MOVE 1 TO WS-SEGMENT-NO                                  CM0601
024600         MOVE 'DAILY COMFORT' TO WS-SEGMENT-NAME                  CM0601
024700         GO TO 200-EXIT                                           CM0601
024800     END-IF.                                                      CM0601
024900     COMPUTE WS-PERF-RATIO ROUNDED =                              CM0601
025000         WS-PERF-SPEND / WS-TOTAL-SPENT.                          CM0601
025100     COMPUTE WS-AESTH-RATIO ROUNDED =                             CM0601
025200         WS-AESTH-SPEND / WS-TOTAL-SPENT.                         CM0601
025300     IF WS-PERF-RATIO > WS-PERF-THRESHOLD                         CM0601
025400         MOVE 0 TO WS-SEGMENT-NO                                  CM0601
025500         MOVE 'PERFORMANCE SEEKER' TO WS-SEGMENT-NAME             CM0601
025600     ELSE                                                         CM0601
025700         IF WS-AESTH-RATIO > WS-AESTH-THRESHOLD                   CM0601
025800             MOVE 2 TO WS-SEGMENT-NO                              CM0601
025900             MOVE 'LUXURY / AESTHETIC' TO WS-SEGMENT-NAME         CM0601
026000         ELSE                                                     CM0601
026100             MOVE 1 TO WS-SEGMENT-NO                              CM0601
026200             MOVE 'DAILY COMFORT' TO WS-SEGMENT-NAME              CM0601
026300         END-IF                                                   CM0601
026400     END-IF.                                                      CM0601
026500 200-EXIT.                                                        CM0601
026600     EXIT.                                                        CM0601
026700***************************************************************** CM0601
026800*    700-OPEN-FILES THRU 730-EXIT -- START-UP                     CM0601
026900***************************************************************** CM0601
027000 700-OPEN-FILES.                                                  CM0601
027100     OPEN INPUT CUSTOMER-MASTER.                                  CM0601
027200     OPEN INPUT BILL-FILE.                                        CM0601
027300     OPEN INPUT BILL-ITEM-FILE.                                   CM0601
027400     OPEN OUTPUT REPORT-PRINT.                                    CM0601
027500 700-EXIT.                                                        CM0601
027600     EXIT.                                                        CM0601
027700 710-LOAD-CUST-TABLE.                                             CM0601
027800     MOVE ZERO TO CM-CUST-TAB-COUNT.                              CM0601
027900     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.     CM0601
028000     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                      CM0601
028100         UNTIL WS-CMF-STATUS = 'EOF'.                             CM0601
028200 710-EXIT.                                                        CM0601
028300     EXIT.                                                        CM0601
028400 711-LOAD-ONE-CUST.                                               CM0601
028500     ADD 1 TO CM-CUST-TAB-COUNT.                                  CM0601
028600     MOVE CMF-EMAIL TO CM-CUST-TAB-EMAIL (CM-CUST-TAB-COUNT).     CM0601
028700     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.     CM0601
028800 711-EXIT.                                                        CM0601
028900     EXIT.                                                        CM0601
029000 720-LOAD-BILL-TABLE.                                             CM0601
029100     MOVE ZERO TO CM-BILL-TAB-COUNT.                              CM0601
029200     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.           CM0601
029300     PERFORM 721-LOAD-ONE-BILL THRU 721-EXIT                      CM0601
029400         UNTIL WS-BIL-STATUS = 'EOF'.                             CM0601
029500 720-EXIT.                                                        CM0601
029600     EXIT.                                                        CM0601
029700 721-LOAD-ONE-BILL.                                               CM0601
029800     ADD 1 TO CM-BILL-TAB-COUNT.                                  CM0601
029900     MOVE BIL-ID    TO CM-BILL-TAB-ID (CM-BILL-TAB-COUNT).        CM0601
030000     MOVE BIL-EMAIL TO CM-BILL-TAB-EMAIL (CM-BILL-TAB-COUNT).     CM0601
030100     MOVE BIL-TOTAL TO CM-BILL-TAB-TOTAL (CM-BILL-TAB-COUNT).     CM0601
030200     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.           CM0601
030300 721-EXIT.                                                        CM0601
030400     EXIT.                                                        CM0601
030500***************************************************************** CM0601
030600*    730-LOAD-ITEM-TABLE -- JOINS EACH ITEM BACK TO ITS BILL      CM0601
030700*    VIA SEARCH ALL ON BILL-ID TO PICK UP THE E-MAIL.             CM0601
030800***************************************************************** CM0601
030900 730-LOAD-ITEM-TABLE.                                             CM0601
031000     MOVE ZERO TO CM-ITEM-TAB-COUNT.                              CM0601
031100     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.      CM0601
031200     PERFORM 731-LOAD-ONE-ITEM THRU 731-EXIT                      CM0601
031300         UNTIL WS-BIT-STATUS = 'EOF'.                             CM0601
031400 730-EXIT.                                                        CM0601
031500     EXIT.                                                        CM0601
031600 731-LOAD-ONE-ITEM.                                               CM0601
031700     SEARCH ALL CM-BILL-TAB-ENTRY                                 CM0601
031800         AT END                                                   CM0601
031900             GO TO 735-READ-NEXT-ITEM                             CM0601
032000         WHEN CM-BILL-TAB-ID (CM-BILL-TAB-IDX) = BIT-BILL-ID      CM0601
032100             CONTINUE                                             CM0601
032200     END-SEARCH.                                                  CM0601
032300     ADD 1 TO CM-ITEM-TAB-COUNT.                                  CM0601
032400     MOVE CM-BILL-TAB-EMAIL (CM-BILL-TAB-IDX)                     CM0601
032500         TO CM-ITEM-TAB-EMAIL (CM-ITEM-TAB-COUNT).                CM0601
032600     MOVE BIT-CATEGORY TO                                         CM0601
032700         CM-ITEM-TAB-CATEGORY (CM-ITEM-TAB-COUNT).                CM0601
032800     MOVE BIT-PRICE TO CM-ITEM-TAB-PRICE (CM-ITEM-TAB-COUNT).     CM0601
032900 735-READ-NEXT-ITEM.                                              CM0601
033000     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.      CM0601
033100 731-EXIT.                                                        CM0601
033200     EXIT.                                                        CM0601
033300***************************************************************** CM0601
033400 790-CLOSE-FILES.                                                 CM0601
033500     CLOSE CUSTOMER-MASTER.                                       CM0601
033600     CLOSE BILL-FILE.                                             CM0601
033700     CLOSE BILL-ITEM-FILE.                                        CM0601
033800     CLOSE REPORT-PRINT.                                          CM0601
034000 790-EXIT.                                                        CM0601
034100     EXIT.                                                        CM0601
