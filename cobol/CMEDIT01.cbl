000100 IDENTIFICATION DIVISION.                                               CM0201
000200******************************************************************
000300*    PROGRAM-ID.  CMEDIT01                                              CM0201
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                               CM0201
000500*                                                                       CM0201
000600*    FIELD EDIT SUBROUTINE -- CALLED BY CMBILL01 WHEN A                 CM0201
000700*    CUSTOMER MASTER OR CAR-FILE ENTRY IS LOADED, TO FLAG               CM0201
000800*    RECORDS WITH A MALFORMED E-MAIL, PHONE, NAME OR CAR YEAR           CM0201
000900*    BEFORE THEY REACH THE PRICING RUN.  THIS SHOP HAS ALWAYS           CM0201
001000*    KEPT ITS FIELD EDITS IN A SINGLE CALLED SUBROUTINE RATHER          CM0201
001100*    THAN SCATTERED THROUGH EVERY PROGRAM THAT TOUCHES THE              CM0201
001200*    MASTER, SAME AS THE OLD TRANSACTION-EDIT MODULE.                   CM0201
001300******************************************************************
001400 PROGRAM-ID.     CMEDIT01.                                              CM0201
001500 AUTHOR.         W L THORN.                                             CM0201
001600 INSTALLATION.   DATA PROCESSING DEPT.                                  CM0201
001700 DATE-WRITTEN.   09/14/94.                                              CM0201
001800 DATE-COMPILED.                                                         CM0201
001900 SECURITY.       NON-CONFIDENTIAL.                                      CM0201
002000******************************************************************
002100*    CHANGE LOG                                                         CM0201
002200*    ----------                                                         CM0201
002300*    09/14/94  WLT  ORIGINAL FIELD EDIT SUBROUTINE                      CM0201
002400*    02/02/95  WLT  CAR-YEAR RANGE EDIT ADDED                           CM0201
002500*    01/09/99  WLT  Y2K -- EDT-CURRENT-YEAR NOW PASSED IN AS A          CM0201
002600*              4-DIGIT YEAR, NO MORE 2-DIGIT COMPARE                    CM0201
002700*    04/02/07  JRS  REBUILT FOR THE MOD-STUDIO CONVERSION,              CM0201
002800*              EMAIL AND PHONE EDITS ADDED FOR ON-LINE SIGN-UP          CM0201
002900******************************************************************
003000 ENVIRONMENT DIVISION.                                                  CM0201
003100 CONFIGURATION SECTION.                                                 CM0201
003200 SOURCE-COMPUTER.    IBM-370.                                           CM0201
003300 OBJECT-COMPUTER.    IBM-370.                                           CM0201
003400 SPECIAL-NAMES.                                                         CM0201
003500     C01 IS TOP-OF-FORM.                                                CM0201
003600 DATA DIVISION.                                                         CM0201
003700 WORKING-STORAGE SECTION.                                               CM0201
003800******************************************************************
003900*    SCAN FIELDS -- ALL SUBSCRIPTS/LENGTHS COMP PER STANDARDS           CM0201
004000******************************************************************
004100 01  WS-MISC-FIELDS.                                                    CM0201
004200     05  WS-PARA-NAME            PIC X(24) VALUE SPACES.                CM0201
004300     05  WS-SCAN-IDX             PIC S9(04) COMP VALUE ZERO.            CM0201
004400     05  WS-EMAIL-LEN            PIC S9(04) COMP VALUE ZERO.            CM0201
004500     05  WS-AT-COUNT             PIC S9(04) COMP VALUE ZERO.            CM0201
004600     05  WS-AT-POS               PIC S9(04) COMP VALUE ZERO.            CM0201
004700     05  WS-LOCAL-LEN            PIC S9(04) COMP VALUE ZERO.            CM0201
004800     05  WS-DOMAIN-START         PIC S9(04) COMP VALUE ZERO.            CM0201
004900     05  WS-DOMAIN-LEN           PIC S9(04) COMP VALUE ZERO.            CM0201
005000     05  WS-DOT-COUNT            PIC S9(04) COMP VALUE ZERO.            CM0201
005100     05  WS-LAST-DOT-POS         PIC S9(04) COMP VALUE ZERO.            CM0201
005200     05  WS-TLD-LEN              PIC S9(04) COMP VALUE ZERO.            CM0201
005300     05  WS-PHONE-LEN            PIC S9(04) COMP VALUE ZERO.            CM0201
005400     05  WS-PHONE-START          PIC S9(04) COMP VALUE ZERO.            CM0201
005500     05  WS-PHONE-DIGITS         PIC S9(04) COMP VALUE ZERO.            CM0201
005600     05  WS-ONE-CHAR             PIC X(01) VALUE SPACE.                 CM0201
005700     05  WS-EDIT-FAILED-SW       PIC X(01) VALUE 'N'.                   CM0201
005800         88  WS-EDIT-FAILED              VALUE 'Y'.                     CM0201
005900         88  WS-EDIT-PASSED               VALUE 'N'.                    CM0201
005950 01  WS-EMAIL-SCAN-ALT REDEFINES WS-MISC-FIELDS.                        CM0201
005960     05  FILLER                  PIC X(24).                             CM0201
005970     05  WS-EMAIL-SCAN-BYTES     PIC X(16).                             CM0201
005980     05  FILLER                  PIC X(22).                             CM0201
005985 01  WS-PHONE-SCAN-ALT REDEFINES WS-MISC-FIELDS.                        CM0201
005986     05  FILLER                  PIC X(40).                             CM0201
005987     05  WS-PHONE-SCAN-BYTES     PIC X(06).                             CM0201
005988     05  FILLER                  PIC X(16).                             CM0201
005990 01  WS-FULL-SCAN-ALT REDEFINES WS-MISC-FIELDS.                         CM0201
005991     05  WS-FULL-SCAN-BYTES      PIC X(62).                             CM0201
006000******************************************************************
006100*    CALLING PARAMETER -- SEE CMBILL01 PROCEDURE DIVISION               CM0201
006200******************************************************************
006300 LINKAGE SECTION.                                                       CM0201
006400 01  EDT-PARM.                                                          CM0201
006500     05  EDT-EMAIL               PIC X(40).                             CM0201
006600     05  EDT-PHONE               PIC X(15).                             CM0201
006700     05  EDT-NAME                PIC X(30).                             CM0201
006800     05  EDT-CAR-MODEL           PIC X(20).                             CM0201
006900     05  EDT-CAR-YEAR            PIC 9(04).                             CM0201
007000     05  EDT-CAR-YEAR-PRESENT    PIC X(01).                             CM0201
007100         88  EDT-YEAR-IS-PRESENT          VALUE 'Y'.                    CM0201
007200     05  EDT-CURRENT-YEAR        PIC 9(04).                             CM0201
007300     05  EDT-RETURN-CD           PIC X(02).                             CM0201
007400******************************************************************
007500 PROCEDURE DIVISION USING EDT-PARM.                                     CM0201
007600******************************************************************
007700 000-MAIN-CONTROL.                                                      CM0201
007800     DISPLAY '000-MAIN-CONTROL'.                                        CM0201
007900     MOVE '00' TO EDT-RETURN-CD.                                        CM0201
008000     PERFORM 100-EDIT-EMAIL THRU 100-EXIT.                              CM0201
008100     IF EDT-RETURN-CD = '00'                                            CM0201
008200         PERFORM 200-EDIT-PHONE THRU 200-EXIT                           CM0201
008300     END-IF.                                                            CM0201
008400     IF EDT-RETURN-CD = '00'                                            CM0201
008500         PERFORM 300-EDIT-NAME THRU 300-EXIT                            CM0201
008600     END-IF.                                                            CM0201
008700     IF EDT-RETURN-CD = '00'                                            CM0201
008800         PERFORM 400-EDIT-CAR-MODEL THRU 400-EXIT                       CM0201
008900     END-IF.                                                            CM0201
009000     IF EDT-RETURN-CD = '00'                                            CM0201
009100         PERFORM 500-EDIT-CAR-YEAR THRU 500-EXIT                        CM0201
009200     END-IF.                                                            CM0201
009300     GOBACK.                                                            CM0201
009400 000-EXIT.                                                              CM0201
009500     EXIT.                                                              CM0201
009600******************************************************************
009700*    100-EDIT-EMAIL -- NON-BLANK LOCAL PART OF LETTERS/DIGITS/          CM0201
009800*    DOT/HYPHEN/UNDERSCORE, EXACTLY ONE @, A DOMAIN WITH AT             CM0201
009900*    LEAST ONE DOT AND AN ALPHANUMERIC TAIL AFTER THE LAST DOT.         CM0201
010000******************************************************************
010100 100-EDIT-EMAIL.                                                        CM0201
010200     MOVE '100-EDIT-EMAIL' TO WS-PARA-NAME.                             CM0201
010300     SET WS-EDIT-PASSED TO TRUE.                                        CM0201
010400     MOVE ZERO TO WS-EMAIL-LEN WS-AT-COUNT WS-AT-POS.                   CM0201
010500     MOVE 40 TO WS-SCAN-IDX.                                            CM0201
010600     PERFORM 101-BACKSCAN-EMAIL THRU 101-EXIT                           CM0201
010700         UNTIL WS-SCAN-IDX = 0                                          CM0201
010800             OR EDT-EMAIL (WS-SCAN-IDX:1) NOT = SPACE.                  CM0201
010900     MOVE WS-SCAN-IDX TO WS-EMAIL-LEN.                                  CM0201
011000     IF WS-EMAIL-LEN = 0                                                CM0201
011100         SET WS-EDIT-FAILED TO TRUE                                     CM0201
011200     END-IF.                                                            CM0201
011300     IF WS-EDIT-PASSED                                                  CM0201
011400         INSPECT EDT-EMAIL (1:WS-EMAIL-LEN)                             CM0201
011500             TALLYING WS-AT-COUNT FOR ALL '@'                           CM0201
011600         IF WS-AT-COUNT NOT = 1                                         CM0201
011700             SET WS-EDIT-FAILED TO TRUE                                 CM0201
011800         END-IF                                                         CM0201
011900     END-IF.                                                            CM0201
012000     IF WS-EDIT-PASSED                                                  CM0201
012100         MOVE 1 TO WS-SCAN-IDX                                          CM0201
012200         PERFORM 102-SCAN-FOR-AT THRU 102-EXIT                          CM0201
012300             UNTIL WS-SCAN-IDX > WS-EMAIL-LEN                           CM0201
012400                 OR EDT-EMAIL (WS-SCAN-IDX:1) = '@'                     CM0201
012500         MOVE WS-SCAN-IDX TO WS-AT-POS                                  CM0201
012600         COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1                           CM0201
012700         COMPUTE WS-DOMAIN-START = WS-AT-POS + 1                        CM0201
012800         COMPUTE WS-DOMAIN-LEN = WS-EMAIL-LEN - WS-AT-POS               CM0201
012900         IF WS-LOCAL-LEN < 1 OR WS-DOMAIN-LEN < 3                       CM0201
013000             SET WS-EDIT-FAILED TO TRUE                                 CM0201
013100         END-IF                                                         CM0201
013200     END-IF.                                                            CM0201
013300     IF WS-EDIT-PASSED                                                  CM0201
013400         PERFORM 110-SCAN-LOCAL-PART THRU 110-EXIT                      CM0201
013500             VARYING WS-SCAN-IDX FROM 1 BY 1                            CM0201
013600                 UNTIL WS-SCAN-IDX > WS-LOCAL-LEN                       CM0201
013700                     OR WS-EDIT-FAILED                                  CM0201
013800     END-IF.                                                            CM0201
013900     IF WS-EDIT-PASSED                                                  CM0201
014000         PERFORM 120-SCAN-DOMAIN-PART THRU 120-EXIT                     CM0201
014100     END-IF.                                                            CM0201
014200     IF WS-EDIT-FAILED                                                  CM0201
014300         MOVE '10' TO EDT-RETURN-CD                                     CM0201
014400     END-IF.                                                            CM0201
014500 100-EXIT.                                                              CM0201
014600     EXIT.                                                              CM0201
014700 101-BACKSCAN-EMAIL.                                                    CM0201
014800     SUBTRACT 1 FROM WS-SCAN-IDX.                                       CM0201
014900 101-EXIT.                                                              CM0201
015000     EXIT.                                                              CM0201
015100 102-SCAN-FOR-AT.                                                       CM0201
015200     ADD 1 TO WS-SCAN-IDX.                                              CM0201
015300 102-EXIT.                                                              CM0201
015400     EXIT.                                                              CM0201
015500 110-SCAN-LOCAL-PART.                                                   CM0201
015600     MOVE EDT-EMAIL (WS-SCAN-IDX:1) TO WS-ONE-CHAR.                     CM0201
015700     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')                     CM0201
015800         OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')                 CM0201
015900         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')                 CM0201
016000         OR WS-ONE-CHAR = '.' OR WS-ONE-CHAR = '-'                      CM0201
016100         OR WS-ONE-CHAR = '_'                                           CM0201
016200         CONTINUE                                                       CM0201
016300     ELSE                                                               CM0201
016400         SET WS-EDIT-FAILED TO TRUE                                     CM0201
016500     END-IF.                                                            CM0201
016600 110-EXIT.                                                              CM0201
016700     EXIT.                                                              CM0201
016800 120-SCAN-DOMAIN-PART.                                                  CM0201
016900     MOVE ZERO TO WS-DOT-COUNT WS-LAST-DOT-POS.                         CM0201
017000     MOVE WS-DOMAIN-START TO WS-SCAN-IDX.                               CM0201
017100     PERFORM 121-SCAN-FOR-DOT THRU 121-EXIT                             CM0201
017200         UNTIL WS-SCAN-IDX > WS-EMAIL-LEN.                              CM0201
017300     IF WS-DOT-COUNT < 1                                                CM0201
017400         SET WS-EDIT-FAILED TO TRUE                                     CM0201
017500     ELSE                                                               CM0201
017600         COMPUTE WS-TLD-LEN = WS-EMAIL-LEN - WS-LAST-DOT-POS            CM0201
017700         IF WS-TLD-LEN < 1                                              CM0201
017800             SET WS-EDIT-FAILED TO TRUE                                 CM0201
017900         ELSE                                                           CM0201
018000             PERFORM 130-SCAN-TLD THRU 130-EXIT                         CM0201
018100                 VARYING WS-SCAN-IDX                                    CM0201
018200                     FROM WS-LAST-DOT-POS + 1 BY 1                      CM0201
018300                     UNTIL WS-SCAN-IDX > WS-EMAIL-LEN                   CM0201
018400                         OR WS-EDIT-FAILED                              CM0201
018500         END-IF                                                         CM0201
018600     END-IF.                                                            CM0201
018700 120-EXIT.                                                              CM0201
018800     EXIT.                                                              CM0201
018900 121-SCAN-FOR-DOT.                                                      CM0201
019000     IF EDT-EMAIL (WS-SCAN-IDX:1) = '.'                                 CM0201
019100         ADD 1 TO WS-DOT-COUNT                                          CM0201
019200         MOVE WS-SCAN-IDX TO WS-LAST-DOT-POS                            CM0201
019300     END-IF.                                                            CM0201
019400     ADD 1 TO WS-SCAN-IDX.                                              CM0201
019500 121-EXIT.                                                              CM0201
019600     EXIT.                                                              CM0201
019700 130-SCAN-TLD.                                                          CM0201
019800     MOVE EDT-EMAIL (WS-SCAN-IDX:1) TO WS-ONE-CHAR.                     CM0201
019900     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')                     CM0201
020000         OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')                 CM0201
020100         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')                 CM0201
020200         CONTINUE                                                       CM0201
020300     ELSE                                                               CM0201
020400         SET WS-EDIT-FAILED TO TRUE                                     CM0201
020500     END-IF.                                                            CM0201
020600 130-EXIT.                                                              CM0201
020700     EXIT.                                                              CM0201
020800******************************************************************
020900*    200-EDIT-PHONE -- OPTIONAL.  BLANK PHONE IS VALID.  WHEN           CM0201
021000*    PRESENT, AN OPTIONAL LEADING + FOLLOWED BY 10 TO 15                CM0201
021100*    DIGITS/SPACES/HYPHENS.                                             CM0201
021200******************************************************************
021300 200-EDIT-PHONE.                                                        CM0201
021400     MOVE '200-EDIT-PHONE' TO WS-PARA-NAME.                             CM0201
021500     SET WS-EDIT-PASSED TO TRUE.                                        CM0201
021600     IF EDT-PHONE = SPACES                                              CM0201
021700         GO TO 200-EXIT                                                 CM0201
021800     END-IF.                                                            CM0201
021900     MOVE 15 TO WS-SCAN-IDX.                                            CM0201
022000     PERFORM 201-BACKSCAN-PHONE THRU 201-EXIT                           CM0201
022100         UNTIL WS-SCAN-IDX = 0                                          CM0201
022200             OR EDT-PHONE (WS-SCAN-IDX:1) NOT = SPACE.                  CM0201
022300     MOVE WS-SCAN-IDX TO WS-PHONE-LEN.                                  CM0201
022400     IF EDT-PHONE (1:1) = '+'                                           CM0201
022500         MOVE 2 TO WS-PHONE-START                                       CM0201
022600     ELSE                                                               CM0201
022700         MOVE 1 TO WS-PHONE-START                                       CM0201
022800     END-IF.                                                            CM0201
022900     COMPUTE WS-PHONE-DIGITS = WS-PHONE-LEN - WS-PHONE-START + 1.       CM0201
023000     IF WS-PHONE-DIGITS < 10 OR WS-PHONE-DIGITS > 15                    CM0201
023100         SET WS-EDIT-FAILED TO TRUE                                     CM0201
023200     ELSE                                                               CM0201
023300         PERFORM 210-SCAN-PHONE-BODY THRU 210-EXIT                      CM0201
023400             VARYING WS-SCAN-IDX FROM WS-PHONE-START BY 1               CM0201
023500                 UNTIL WS-SCAN-IDX > WS-PHONE-LEN                       CM0201
023600                     OR WS-EDIT-FAILED                                  CM0201
023700     END-IF.                                                            CM0201
023800     IF WS-EDIT-FAILED                                                  CM0201
023900         MOVE '11' TO EDT-RETURN-CD                                     CM0201
024000     END-IF.                                                            CM0201
024100 200-EXIT.                                                              CM0201
024200     EXIT.                                                              CM0201
024300 201-BACKSCAN-PHONE.                                                    CM0201
024400     SUBTRACT 1 FROM WS-SCAN-IDX.                                       CM0201
024500 201-EXIT.                                                              CM0201
024600     EXIT.                                                              CM0201
024700 210-SCAN-PHONE-BODY.                                                   CM0201
024800     MOVE EDT-PHONE (WS-SCAN-IDX:1) TO WS-ONE-CHAR.                     CM0201
024900     IF (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')                     CM0201
025000         OR WS-ONE-CHAR = SPACE OR WS-ONE-CHAR = '-'                    CM0201
025100         CONTINUE                                                       CM0201
025200     ELSE                                                               CM0201
025300         SET WS-EDIT-FAILED TO TRUE                                     CM0201
025400     END-IF.                                                            CM0201
025500 210-EXIT.                                                              CM0201
025600     EXIT.                                                              CM0201
025700******************************************************************
025800*    300-EDIT-NAME -- CUSTOMER NAME MUST NOT BE BLANK.                  CM0201
025900******************************************************************
026000 300-EDIT-NAME.                                                         CM0201
026100     MOVE '300-EDIT-NAME' TO WS-PARA-NAME.                              CM0201
026200     IF EDT-NAME = SPACES                                               CM0201
026300         MOVE '12' TO EDT-RETURN-CD                                     CM0201
026400     END-IF.                                                            CM0201
026500 300-EXIT.                                                              CM0201
026600     EXIT.                                                              CM0201
026700******************************************************************
026800*    400-EDIT-CAR-MODEL -- CAR MODEL MUST NOT BE BLANK.                 CM0201
026900******************************************************************
027000 400-EDIT-CAR-MODEL.                                                    CM0201
027100     MOVE '400-EDIT-CAR-MODEL' TO WS-PARA-NAME.                         CM0201
027200     IF EDT-CAR-MODEL = SPACES                                          CM0201
027300         MOVE '13' TO EDT-RETURN-CD                                     CM0201
027400     END-IF.                                                            CM0201
027500 400-EXIT.                                                              CM0201
027600     EXIT.                                                              CM0201
027700******************************************************************
027800*    500-EDIT-CAR-YEAR -- WHEN A CAR YEAR IS ON FILE IT MUST            CM0201
027900*    FALL BETWEEN 1900 AND ONE YEAR PAST THE CURRENT RUN YEAR.          CM0201
028000******************************************************************
028100 500-EDIT-CAR-YEAR.                                                     CM0201
028200     MOVE '500-EDIT-CAR-YEAR' TO WS-PARA-NAME.                          CM0201
028300     IF EDT-YEAR-IS-PRESENT                                             CM0201
028400         IF EDT-CAR-YEAR < 1900                                         CM0201
028500             OR EDT-CAR-YEAR > EDT-CURRENT-YEAR + 1                     CM0201
028600             MOVE '14' TO EDT-RETURN-CD                                 CM0201
028700         END-IF                                                         CM0201
028800     END-IF.                                                            CM0201
028900 500-EXIT.                                                              CM0201
029000     EXIT.                                                              CM0201
