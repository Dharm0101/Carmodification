000100 IDENTIFICATION DIVISION.                                               CM0101
000200******************************************************************
000300*    PROGRAM-ID.  CMPRC01                                               CM0101
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                               CM0101
000500*                                                                       CM0101
000600*    PRICING SUBROUTINE -- CALLED BY CMBILL01 ONCE PER BUILD            CM0101
000700*    TO TURN A SUBTOTAL AND A FEW CUSTOMER FACTS INTO A                 CM0101
000800*    DISCOUNT PERCENT, DISCOUNT AMOUNT, GST AND GRAND TOTAL,            CM0101
000900*    AND THE LOYALTY POINTS THE BUILD EARNS.  MODELLED ON THE           CM0101
001000*    RATE-TABLE/COMPUTE STYLE THIS SHOP HAS USED FOR YEARS IN           CM0101
001100*    THE BENEFITS-COST SUBROUTINES.                                     CM0101
001200******************************************************************
001300 PROGRAM-ID.     CMPRC01.                                               CM0101
001400 AUTHOR.         JON SAYLES.                                            CM0101
001500 INSTALLATION.   DATA PROCESSING DEPT.                                  CM0101
001600 DATE-WRITTEN.   04/02/87.                                              CM0101
001700 DATE-COMPILED.                                                         CM0101
001800 SECURITY.       NON-CONFIDENTIAL.                                      CM0101
001900******************************************************************
002000*    CHANGE LOG                                                         CM0101
002100*    ----------                                                         CM0101
002200*    04/02/87  JRS  ORIGINAL DISCOUNT/GST SUBROUTINE                    CM0101
002300*    11/30/88  JRS  ADDED LOYALTY TIER (PRIOR VISITS)                   CM0101
002400*    06/14/89  DWS  ADDED FESTIVAL-MONTH TIER                           CM0101
002500*    01/09/99  WLT  Y2K -- RUN-MONTH CONFIRMED NUMERIC-ONLY,            CM0101
002600*              NO DATE ARITHMETIC IN THIS MODULE TO FIX                 CM0101
002700*    06/14/01  JRS  DISCOUNT CAPPED AT 30 PERCENT (TICKET 4417)         CM0101
002800*    04/02/07  JRS  REBUILT FOR THE MOD-STUDIO CONVERSION,              CM0101
002900*              FORMERLY THE BENEFITS-COST RATE SUBROUTINE               CM0101
003000*    09/19/08  JRS  POINTS-EARNED OUTPUT ADDED (TICKET 5190)            CM0101
003100******************************************************************
003200 ENVIRONMENT DIVISION.                                                  CM0101
003300 CONFIGURATION SECTION.                                                 CM0101
003400 SOURCE-COMPUTER.    IBM-370.                                           CM0101
003500 OBJECT-COMPUTER.    IBM-370.                                           CM0101
003600 SPECIAL-NAMES.                                                         CM0101
003700     C01 IS TOP-OF-FORM.                                                CM0101
003800 DATA DIVISION.                                                         CM0101
003900 WORKING-STORAGE SECTION.                                               CM0101
004000******************************************************************
004100*    MISCELLANEOUS WORK FIELDS                                          CM0101
004200******************************************************************
004300 01  WS-MISC-FIELDS.                                                    CM0101
004400     05  WS-PARA-NAME            PIC X(24) VALUE SPACES.                CM0101
004500     05  WS-VOLUME-PCT           PIC S9(03) COMP VALUE ZERO.            CM0101
004600     05  WS-LOYALTY-PCT          PIC S9(03) COMP VALUE ZERO.            CM0101
004700     05  WS-FESTIVAL-PCT         PIC S9(03) COMP VALUE ZERO.            CM0101
004800     05  WS-RAW-PCT              PIC S9(03) COMP VALUE ZERO.            CM0101
004900     05  WS-NET-AMOUNT           PIC S9(09)V99 VALUE ZERO.              CM0101
004950 01  WS-PCT-GROUP-ALT REDEFINES WS-MISC-FIELDS.                         CM0101
004960     05  FILLER                  PIC X(24).                             CM0101
004970     05  WS-PCT-GROUP-BYTES      PIC X(12).                             CM0101
004980     05  FILLER                  PIC X(11).                             CM0101
005000*                                                                       CM0101
005100 01  WS-FESTIVAL-MONTHS.                                                CM0101
005200     05  FILLER                  PIC 9(02) VALUE 01.                    CM0101
005300     05  FILLER                  PIC 9(02) VALUE 10.                    CM0101
005400     05  FILLER                  PIC 9(02) VALUE 12.                    CM0101
005500 01  WS-FESTIVAL-MONTH-TBL REDEFINES WS-FESTIVAL-MONTHS.                CM0101
005600     05  WS-FEST-MONTH   PIC 9(02) OCCURS 3 TIMES.                      CM0101
005700*                                                                       CM0101
005800 01  WS-SUBSCRIPTS.                                                     CM0101
005900     05  WS-FEST-IDX             PIC S9(03) COMP VALUE ZERO.            CM0101
005950 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.                         CM0101
005960     05  WS-FEST-IDX-BYTES       PIC X(02).                             CM0101
006000******************************************************************
006100*    CALLING PARAMETER -- SEE CMBILL01 PROCEDURE DIVISION               CM0101
006200******************************************************************
006300 LINKAGE SECTION.                                                       CM0101
006400 01  PRC-PARM.                                                          CM0101
006500     05  PRC-SUBTOTAL            PIC 9(09)V99.                          CM0101
006600     05  PRC-ITEM-COUNT          PIC S9(04) COMP.                       CM0101
006700     05  PRC-PRIOR-VISITS        PIC 9(05).                             CM0101
006800     05  PRC-RUN-MONTH           PIC 9(02).                             CM0101
006900     05  PRC-DISC-PCT            PIC 9(02).                             CM0101
007000     05  PRC-DISC-AMT            PIC 9(09)V99.                          CM0101
007100     05  PRC-GST-AMT             PIC 9(09)V99.                          CM0101
007200     05  PRC-TOTAL-AMT           PIC 9(09)V99.                          CM0101
007300     05  PRC-POINTS-EARNED       PIC 9(07).                             CM0101
007400     05  PRC-RETURN-CD           PIC X(02).                             CM0101
007500******************************************************************
007600 PROCEDURE DIVISION USING PRC-PARM.                                     CM0101
007700******************************************************************
007800 000-MAIN-CONTROL.                                                      CM0101
007900     DISPLAY '000-MAIN-CONTROL'.                                        CM0101
008000     MOVE '00' TO PRC-RETURN-CD.                                        CM0101
008100     MOVE ZERO TO WS-RAW-PCT.                                           CM0101
008200     PERFORM 100-COMPUTE-VOLUME-PCT THRU 100-EXIT.                      CM0101
008300     PERFORM 200-COMPUTE-LOYALTY-PCT THRU 200-EXIT.                     CM0101
008400     PERFORM 300-COMPUTE-FESTIVAL-PCT THRU 300-EXIT.                    CM0101
008500     PERFORM 400-CAP-DISCOUNT-PCT THRU 400-EXIT.                        CM0101
008600     PERFORM 500-COMPUTE-AMOUNTS THRU 500-EXIT.                         CM0101
008700     PERFORM 600-COMPUTE-POINTS THRU 600-EXIT.                          CM0101
008800     GOBACK.                                                            CM0101
008900 000-EXIT.                                                              CM0101
009000     EXIT.                                                              CM0101
009100******************************************************************
009200*    100-COMPUTE-VOLUME-PCT -- MORE MODS ON THE BUILD, BIGGER           CM0101
009300*    BREAK.  COLOR ITEMS DO NOT COUNT TOWARD THE VOLUME TIER,           CM0101
009400*    PRC-ITEM-COUNT ARRIVES FROM CMBILL01 ALREADY EXCLUDING THEM.       CM0101
009500******************************************************************
009600 100-COMPUTE-VOLUME-PCT.                                                CM0101
009700     MOVE '100-COMPUTE-VOLUME-PCT' TO WS-PARA-NAME.                     CM0101
009800     EVALUATE TRUE                                                      CM0101
009900         WHEN PRC-ITEM-COUNT >= 5                                       CM0101
010000             MOVE 15 TO WS-VOLUME-PCT                                   CM0101
010100         WHEN PRC-ITEM-COUNT >= 3                                       CM0101
010200             MOVE 10 TO WS-VOLUME-PCT                                   CM0101
010300         WHEN OTHER                                                     CM0101
010400             MOVE 00 TO WS-VOLUME-PCT                                   CM0101
010500     END-EVALUATE.                                                      CM0101
010600     ADD WS-VOLUME-PCT TO WS-RAW-PCT.                                   CM0101
010700 100-EXIT.                                                              CM0101
010800     EXIT.                                                              CM0101
010900******************************************************************
011000*    200-COMPUTE-LOYALTY-PCT -- REPEAT CUSTOMERS GET A BREAK.           CM0101
011100*    PRC-PRIOR-VISITS IS THE VISIT COUNT BEFORE TODAY'S BUILD.          CM0101
011200******************************************************************
011300 200-COMPUTE-LOYALTY-PCT.                                               CM0101
011400     MOVE '200-COMPUTE-LOYALTY-PCT' TO WS-PARA-NAME.                    CM0101
011500     EVALUATE TRUE                                                      CM0101
011600         WHEN PRC-PRIOR-VISITS > 5                                      CM0101
011700             MOVE 10 TO WS-LOYALTY-PCT                                  CM0101
011800         WHEN PRC-PRIOR-VISITS > 1                                      CM0101
011900             MOVE 05 TO WS-LOYALTY-PCT                                  CM0101
012000         WHEN OTHER                                                     CM0101
012100             MOVE 00 TO WS-LOYALTY-PCT                                  CM0101
012200     END-EVALUATE.                                                      CM0101
012300     ADD WS-LOYALTY-PCT TO WS-RAW-PCT.                                  CM0101
012400 200-EXIT.                                                              CM0101
012500     EXIT.                                                              CM0101
012600******************************************************************
012700*    300-COMPUTE-FESTIVAL-PCT -- JAN/OCT/DEC RUN MONTHS CARRY           CM0101
012800*    A FLAT PROMOTIONAL BREAK.  TABLE SEARCHED RATHER THAN              CM0101
012900*    HARD-CODED SO A FOURTH FESTIVAL MONTH IS A ONE-LINE CHANGE.        CM0101
013000******************************************************************
013100 300-COMPUTE-FESTIVAL-PCT.                                              CM0101
013200     MOVE '300-COMPUTE-FESTIVAL-PCT' TO WS-PARA-NAME.                   CM0101
013300     MOVE ZERO TO WS-FESTIVAL-PCT.                                      CM0101
013400     PERFORM 310-SCAN-FESTIVAL-TBL THRU 310-EXIT                        CM0101
013500         VARYING WS-FEST-IDX FROM 1 BY 1                                CM0101
013600             UNTIL WS-FEST-IDX > 3.                                     CM0101
013700     ADD WS-FESTIVAL-PCT TO WS-RAW-PCT.                                 CM0101
013800 300-EXIT.                                                              CM0101
013900     EXIT.                                                              CM0101
014000 310-SCAN-FESTIVAL-TBL.                                                 CM0101
014100     IF PRC-RUN-MONTH = WS-FEST-MONTH (WS-FEST-IDX)                     CM0101
014200         MOVE 05 TO WS-FESTIVAL-PCT                                     CM0101
014300     END-IF.                                                            CM0101
014400 310-EXIT.                                                              CM0101
014500     EXIT.                                                              CM0101
014600******************************************************************
014700*    400-CAP-DISCOUNT-PCT -- THE THREE TIERS ABOVE ARE                  CM0101
014800*    ADDITIVE BUT THE STUDIO WILL NEVER DISCOUNT MORE THAN 30.          CM0101
014900******************************************************************
015000 400-CAP-DISCOUNT-PCT.                                                  CM0101
015100     MOVE '400-CAP-DISCOUNT-PCT' TO WS-PARA-NAME.                       CM0101
015200     IF WS-RAW-PCT > 30                                                 CM0101
015300         MOVE 30 TO PRC-DISC-PCT                                        CM0101
015400     ELSE                                                               CM0101
015500         MOVE WS-RAW-PCT TO PRC-DISC-PCT                                CM0101
015600     END-IF.                                                            CM0101
015700 400-EXIT.                                                              CM0101
015800     EXIT.                                                              CM0101
015900******************************************************************
016000*    500-COMPUTE-AMOUNTS -- DISCOUNT AMOUNT, NET, GST AT 18             CM0101
016100*    PERCENT, AND GRAND TOTAL.  EVERY MULTIPLY IS ROUNDED AT            CM0101
016200*    THAT STEP, PER STUDIO ACCOUNTING PRACTICE -- SEE JRS               CM0101
016300*    MEMO OF 04/02/07 IN THE PROJECT FILE.                              CM0101
016400******************************************************************
016500 500-COMPUTE-AMOUNTS.                                                   CM0101
016600     MOVE '500-COMPUTE-AMOUNTS' TO WS-PARA-NAME.                        CM0101
016700     COMPUTE PRC-DISC-AMT ROUNDED =                                     CM0101
016800         PRC-SUBTOTAL * PRC-DISC-PCT / 100.                             CM0101
016900     COMPUTE WS-NET-AMOUNT ROUNDED =                                    CM0101
017000         PRC-SUBTOTAL - PRC-DISC-AMT.                                   CM0101
017100     COMPUTE PRC-GST-AMT ROUNDED = WS-NET-AMOUNT * 0.18.                CM0101
017200     COMPUTE PRC-TOTAL-AMT ROUNDED =                                    CM0101
017300         WS-NET-AMOUNT + PRC-GST-AMT.                                   CM0101
017400 500-EXIT.                                                              CM0101
017500     EXIT.                                                              CM0101
017600******************************************************************
017700*    600-COMPUTE-POINTS -- ONE LOYALTY POINT PER WHOLE 100              CM0101
017800*    OF THE FINAL TOTAL.  INTEGER DIVIDE, NO ROUNDED, SO THE            CM0101
017900*    REMAINDER IS DROPPED RATHER THAN ROUNDED UP.                       CM0101
018000******************************************************************
018100 600-COMPUTE-POINTS.                                                    CM0101
018200     MOVE '600-COMPUTE-POINTS' TO WS-PARA-NAME.                         CM0101
018300     DIVIDE PRC-TOTAL-AMT BY 100 GIVING PRC-POINTS-EARNED.              CM0101
018400 600-EXIT.                                                              CM0101
018500     EXIT.                                                              CM0101
