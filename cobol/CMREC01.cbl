000100 IDENTIFICATION DIVISION.                                               CM0701
000200*****************************************************************       CM0701
000300*    PROGRAM-ID.  CMREC01                                               CM0701
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                               CM0701
000500*                                                                       CM0701
000600*    MODIFICATION RECOMMENDATION SCORER.  FOR EACH CUSTOMER,            CM0701
000700*    BUILDS A CATEGORY-PREFERENCE PROFILE FROM PAST BILL ITEMS,         CM0701
000800*    THEN SCORES EVERY ACTIVE CATALOG MODIFICATION AGAINST THAT         CM0701
000900*    PROFILE PLUS THE CUSTOMER'S FIRST REGISTERED CAR.  PRINTS          CM0701
001000*    THE TOP FIVE QUALIFYING MODIFICATIONS TO REPORT-PRINT.             CM0701
001100*    REPLACES THE OLD PARTS-REORDER SUGGESTION RUN THIS SHOP            CM0701
001200*    USED TO DRIVE OFF THE WAREHOUSE CURSOR FEED.                       CM0701
001300*****************************************************************       CM0701
001400 PROGRAM-ID.     CMREC01.                                               CM0701
001500 AUTHOR.         D W SUTARIA.                                           CM0701
001600 INSTALLATION.   DATA PROCESSING DEPT.                                  CM0701
001700 DATE-WRITTEN.   07/22/94.                                              CM0701
001800 DATE-COMPILED.                                                         CM0701
001900 SECURITY.       NON-CONFIDENTIAL.                                      CM0701
002000*****************************************************************       CM0701
002100*    CHANGE LOG                                                         CM0701
002200*    ----------                                                         CM0701
002300*    07/22/94  DWS  ORIGINAL REORDER-POINT SUGGESTION RUN,              CM0701
002400*              CURSOR-DRIVEN AGAINST THE PARTS WAREHOUSE FEED           CM0701
002500*    11/30/96  MRT  ADDED VENDOR LEAD-TIME WEIGHTING TABLE              CM0701
002600*    01/09/99  WLT  Y2K -- REVIEW-DATE FIELDS WIDENED TO                CM0701
002700*              4-DIGIT YEARS, NO OTHER CHANGE REQUIRED                  CM0701
002800*    04/02/07  JRS  REBUILT AS THE MODIFICATION RECOMMENDATION          CM0701
002900*              SCORER.  WAREHOUSE CURSOR REPLACED BY TABLE              CM0701
003000*              LOOKUPS AGAINST THE CATALOG, CAR AND BILL-ITEM           CM0701
003100*              FLAT FILES (TICKET 5190)                                 CM0701
003200*    09/19/08  JRS  TOP-FIVE SELECTION NOW CALLS CMSRT01                CM0701
003300*              INSTEAD OF THE INLINE BUBBLE SORT                        CM0701
003400*****************************************************************       CM0701
003500 ENVIRONMENT DIVISION.                                                  CM0701
003600*****************************************************************       CM0701
003700 CONFIGURATION SECTION.                                                 CM0701
003800 SOURCE-COMPUTER.    IBM-370.                                           CM0701
003900 OBJECT-COMPUTER.    IBM-370.                                           CM0701
004000 SPECIAL-NAMES.                                                         CM0701
004100     C01 IS TOP-OF-FORM.                                                CM0701
004200 INPUT-OUTPUT SECTION.                                                  CM0701
004300 FILE-CONTROL.                                                          CM0701
004400     SELECT CONTROL-CARD     ASSIGN TO CTLCARD                          CM0701
004500         FILE STATUS IS WS-CTL-STATUS.                                  CM0701
004600     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST                         CM0701
004700         FILE STATUS IS WS-CMF-STATUS.                                  CM0701
004800     SELECT CAR-FILE         ASSIGN TO CARFILE                          CM0701
004900         FILE STATUS IS WS-CAF-STATUS.                                  CM0701
005000     SELECT MOD-CATALOG      ASSIGN TO MODCAT                           CM0701
005100         FILE STATUS IS WS-MDC-STATUS.                                  CM0701
005200     SELECT BILL-FILE        ASSIGN TO BILLIN                           CM0701
005300         FILE STATUS IS WS-BIL-STATUS.                                  CM0701
005400     SELECT BILL-ITEM-FILE   ASSIGN TO BILLITEM                         CM0701
005500         FILE STATUS IS WS-BIT-STATUS.                                  CM0701
005600     SELECT REPORT-PRINT     ASSIGN TO RPTPRT.                          CM0701
005700 DATA DIVISION.                                                         CM0701
005800*****************************************************************       CM0701
005900 FILE SECTION.                                                          CM0701
006000*****************************************************************       CM0701
006100 FD  CONTROL-CARD                                                       CM0701
006200     LABEL RECORDS ARE OMITTED.                                         CM0701
006300 01  CTL-CARD-REC.                                                      CM0701
006400     05  CTL-RUN-DATE            PIC 9(08).                             CM0701
006500     05  CTL-START-BILL-NO       PIC 9(06).                             CM0701
006600*                                                                       CM0701
006700 FD  CUSTOMER-MASTER                                                    CM0701
006800     LABEL RECORDS ARE OMITTED.                                         CM0701
006900     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMF==.                      CM0701
007000*                                                                       CM0701
007100 FD  CAR-FILE                                                           CM0701
007200     LABEL RECORDS ARE OMITTED.                                         CM0701
007300     COPY CARCOPY REPLACING ==:TAG:== BY ==CAF==.                       CM0701
007400*                                                                       CM0701
007500 FD  MOD-CATALOG                                                        CM0701
007600     LABEL RECORDS ARE OMITTED.                                         CM0701
007700     COPY MODCOPY REPLACING ==:TAG:== BY ==MDC==.                       CM0701
007800*                                                                       CM0701
007900 FD  BILL-FILE                                                          CM0701
008000     LABEL RECORDS ARE OMITTED.                                         CM0701
008100     COPY BILCOPY REPLACING ==:TAG:== BY ==BIL==.                       CM0701
008200*                                                                       CM0701
008300 FD  BILL-ITEM-FILE                                                     CM0701
008400     LABEL RECORDS ARE OMITTED.                                         CM0701
008500     COPY BITCOPY REPLACING ==:TAG:== BY ==BIT==.                       CM0701
008600*                                                                       CM0701
008700 FD  REPORT-PRINT                                                       CM0701
008800     RECORDING MODE IS F                                                CM0701
008900     LABEL RECORDS ARE OMITTED.                                         CM0701
009000 01  REPORT-PRINT-LINE           PIC X(132).                            CM0701
009100*****************************************************************       CM0701
009200 WORKING-STORAGE SECTION.                                               CM0701
009300*****************************************************************       CM0701
009400 01  WS-FILE-STATUSES.                                                  CM0701
009500     05  WS-CTL-STATUS           PIC X(02) VALUE '00'.                  CM0701
009600     05  WS-CMF-STATUS           PIC X(02) VALUE '00'.                  CM0701
009700     05  WS-CAF-STATUS           PIC X(02) VALUE '00'.                  CM0701
009800     05  WS-MDC-STATUS           PIC X(02) VALUE '00'.                  CM0701
009900     05  WS-BIL-STATUS           PIC X(02) VALUE '00'.                  CM0701
010000     05  WS-BIT-STATUS           PIC X(02) VALUE '00'.                  CM0701
010100 01  WS-SWITCHES.                                                       CM0701
010200     05  WS-CMF-EOF-SW           PIC X(01) VALUE 'N'.                   CM0701
010300         88  WS-CMF-EOF                  VALUE 'Y'.                     CM0701
010400     05  WS-CAF-EOF-SW           PIC X(01) VALUE 'N'.                   CM0701
010500         88  WS-CAF-EOF                  VALUE 'Y'.                     CM0701
010600     05  WS-MDC-EOF-SW           PIC X(01) VALUE 'N'.                   CM0701
010700         88  WS-MDC-EOF                  VALUE 'Y'.                     CM0701
010800     05  WS-BIL-EOF-SW           PIC X(01) VALUE 'N'.                   CM0701
010900         88  WS-BIL-EOF                  VALUE 'Y'.                     CM0701
011000     05  WS-BIT-EOF-SW           PIC X(01) VALUE 'N'.                   CM0701
011100         88  WS-BIT-EOF                  VALUE 'Y'.                     CM0701
011200     05  WS-CAR-FOUND-SW         PIC X(01) VALUE 'N'.                   CM0701
011300         88  WS-CAR-FOUND                VALUE 'Y'.                     CM0701
011400     05  WS-HAS-PREF-SW          PIC X(01) VALUE 'N'.                   CM0701
011500         88  WS-HAS-PREF-ROWS            VALUE 'Y'.                     CM0701
011600*****************************************************************       CM0701
011700*    RUN-DATE BROKEN INTO PARTS -- THE YEAR DRIVES THE CAR-AGE          CM0701
011800*    BONUS BELOW.  SAME CONTROL-CARD LAYOUT CMBILL01 READS.             CM0701
011900*****************************************************************       CM0701
012000 01  WS-CTL-RUN-DATE-GROUP.                                             CM0701
012100     05  WS-RUN-DATE-NUM         PIC 9(08).                             CM0701
012200 01  WS-RUN-DATE-PARTS REDEFINES WS-CTL-RUN-DATE-GROUP.                 CM0701
012300     05  WS-RUN-YEAR             PIC 9(04).                             CM0701
012400     05  WS-RUN-MONTH-PART       PIC 9(02).                             CM0701
012500     05  WS-RUN-DAY              PIC 9(02).                             CM0701
012600*****************************************************************       CM0701
012700*    CUSTOMER TABLE -- ENTIRE CUSTOMER MASTER                           CM0701
012800*****************************************************************       CM0701
012900 01  CM-CUST-TABLE.                                                     CM0701
013000     05  CM-CUST-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0701
013100     05  CM-CUST-TAB-ENTRY OCCURS 0 TO 500 TIMES                        CM0701
013200                          DEPENDING ON CM-CUST-TAB-COUNT.               CM0701
013300         10  CM-CUST-TAB-EMAIL    PIC X(40).                            CM0701
013400         10  CM-CUST-TAB-NAME     PIC X(30).                            CM0701
013500*****************************************************************       CM0701
013600*    CAR TABLE -- LOADED IN CAR-ID ORDER SO THE FIRST ENTRY             CM0701
013700*    FOUND FOR AN E-MAIL IN A LINEAR SCAN IS THE FIRST                  CM0701
013800*    REGISTERED CAR FOR THAT CUSTOMER.                                  CM0701
013900*****************************************************************       CM0701
014000 01  CM-CAR-TABLE.                                                      CM0701
014100     05  CM-CAR-TAB-COUNT        PIC S9(04) COMP VALUE 0.               CM0701
014200     05  CM-CAR-TAB-ENTRY OCCURS 0 TO 500 TIMES                         CM0701
014300                          DEPENDING ON CM-CAR-TAB-COUNT.                CM0701
014400         10  CM-CAR-TAB-EMAIL     PIC X(40).                            CM0701
014500         10  CM-CAR-TAB-YEAR      PIC 9(04).                            CM0701
014600*****************************************************************       CM0701
014700*    MODIFICATION CATALOG TABLE -- ACTIVE ITEMS ONLY.  THE              CM0701
014800*    TABLE SUBSCRIPT DOUBLES AS THE SORT ROUTINE'S ID SO EACH           CM0701
014900*    CANDIDATE CARRIES ITS FULL ROW BACK OUT OF CMSRT01.                CM0701
015000*****************************************************************       CM0701
015100 01  CM-MOD-TABLE.                                                      CM0701
015200     05  CM-MOD-TAB-COUNT        PIC S9(04) COMP VALUE 0.               CM0701
015300     05  CM-MOD-TAB-ENTRY OCCURS 0 TO 500 TIMES                         CM0701
015400                          DEPENDING ON CM-MOD-TAB-COUNT.                CM0701
015500         10  CM-MOD-TAB-NAME      PIC X(30).                            CM0701
015600         10  CM-MOD-TAB-CATEGORY  PIC X(12).                            CM0701
015700         10  CM-MOD-TAB-PRICE     PIC 9(07)V99.                         CM0701
015800*****************************************************************       CM0701
015900*    BILL TABLE -- BILL-ID/E-MAIL ONLY, SEARCHED ALL BY                 CM0701
016000*    BILL-ID TO JOIN EACH BILL ITEM BACK TO ITS CUSTOMER.               CM0701
016100*****************************************************************       CM0701
016200 01  CM-BILL-TABLE.                                                     CM0701
016300     05  CM-BILL-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0701
016400     05  CM-BILL-TAB-ENTRY OCCURS 0 TO 2000 TIMES                       CM0701
016500                          DEPENDING ON CM-BILL-TAB-COUNT                CM0701
016600                          ASCENDING KEY IS CM-BILL-TAB-ID               CM0701
016700                          INDEXED BY CM-BILL-TAB-IDX.                   CM0701
016800         10  CM-BILL-TAB-ID       PIC X(20).                            CM0701
016900         10  CM-BILL-TAB-EMAIL    PIC X(40).                            CM0701
017000*****************************************************************       CM0701
017100*    ITEM TABLE -- ONE ROW PER BILL-ITEM, ALREADY JOINED TO             CM0701
017200*    ITS CUSTOMER E-MAIL AT LOAD TIME.                                  CM0701
017300*****************************************************************       CM0701
017400 01  CM-ITEM-TABLE.                                                     CM0701
017500     05  CM-ITEM-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0701
017600     05  CM-ITEM-TAB-ENTRY OCCURS 0 TO 5000 TIMES                       CM0701
017700                          DEPENDING ON CM-ITEM-TAB-COUNT.               CM0701
017800         10  CM-ITEM-TAB-EMAIL    PIC X(40).                            CM0701
017900         10  CM-ITEM-TAB-CATEGORY PIC X(12).                            CM0701
018000         10  CM-ITEM-TAB-PRICE    PIC 9(07)V99.                         CM0701
018100*****************************************************************       CM0701
018200*    CATEGORY PREFERENCE STATS FOR THE CUSTOMER CURRENTLY               CM0701
018300*    BEING SCORED.  SIX FIXED SLOTS, ONE PER CATALOG CATEGORY --        CM0701
018400*    SEE 215-CATEGORY-TO-INDEX FOR THE SLOT ASSIGNMENT.                 CM0701
018500*****************************************************************       CM0701
018600 01  WS-CAT-STATS.                                                      CM0701
018700     05  WS-CAT-FREQ     OCCURS 6 TIMES PIC S9(04) COMP.                CM0701
018800     05  WS-CAT-PRICE-SUM OCCURS 6 TIMES PIC S9(09)V99 COMP-3.          CM0701
018900     05  WS-CAT-AVG-PRICE OCCURS 6 TIMES PIC S9(07)V99 COMP-3.          CM0701
019000 01  WS-CAT-IDX-AREA.                                                   CM0701
019100     05  WS-CAT-IDX              PIC S9(04) COMP VALUE 0.               CM0701
019150     05  WS-MOD-CAT-IDX-ARG      PIC X(12) VALUE SPACES.                CM0701
019200     05  WS-MOD-CAT-IDX          PIC S9(04) COMP VALUE 0.               CM0701
019300*****************************************************************       CM0701
019400*    PER-CUSTOMER CAR-AGE AND PRICE-FIT WORK AREAS                      CM0701
019500*****************************************************************       CM0701
019600 01  WS-CUST-CAR-INFO.                                                  CM0701
019700     05  WS-CUST-CAR-YEAR        PIC 9(04) VALUE ZERO.                  CM0701
019800     05  WS-CUST-AGE             PIC S9(04) COMP VALUE 0.               CM0701
019900     05  FILLER                  PIC X(01).                             CM0701
020000 01  WS-CUST-CAR-ALT REDEFINES WS-CUST-CAR-INFO.                        CM0701
020100     05  WS-CUST-CAR-PAIR        PIC X(07).                             CM0701
020200 01  WS-AVG-SPENT-AREA.                                                 CM0701
020300     05  WS-AVG-SPENT            PIC S9(07)V99 COMP-3 VALUE 0.          CM0701
020400     05  WS-PREF-CAT-COUNT       PIC S9(04) COMP VALUE 0.               CM0701
020500*****************************************************************       CM0701
020600*    SCORING WORK AREAS FOR THE MOD CURRENTLY BEING TESTED              CM0701
020700*****************************************************************       CM0701
020800 01  WS-SCORE-CALC-AREA.                                                CM0701
020900     05  WS-RAW-SCORE            PIC S9(03) VALUE ZERO.                 CM0701
021000     05  WS-FINAL-SCORE          PIC 9(03) VALUE ZERO.                  CM0701
021100     05  WS-SCORE-BAND           PIC X(12) VALUE SPACES.                CM0701
021200 01  WS-SCORE-PRINT-VIEW REDEFINES WS-SCORE-CALC-AREA.                  CM0701
021300     05  FILLER                  PIC X(06).                             CM0701
021400     05  WS-SCORE-PCT-EDIT       PIC ZZ9.                               CM0701
021500     05  FILLER                  PIC X(09).                             CM0701
021600 01  WS-RATIO-AREA.                                                     CM0701
021700     05  WS-PRICE-RATIO          PIC S9(03)V99 COMP-3 VALUE 0.          CM0701
021800*****************************************************************       CM0701
021900*    CANDIDATE ARRAYS -- KEY IS THE FINAL SCORE, ID IS A                CM0701
022000*    ZERO-FILLED SUBSCRIPT BACK INTO CM-MOD-TABLE.                      CM0701
022100*****************************************************************       CM0701
022200 01  WS-CAND-COUNT               PIC S9(04) COMP VALUE 0.               CM0701
022300 01  WS-CAND-ARRAYS.                                                    CM0701
022400     05  WS-CAND-KEY OCCURS 500 TIMES PIC S9(09)V99 COMP-3.             CM0701
022500 01  WS-CAND-ID-AREA.                                                   CM0701
022600     05  WS-CAND-ID  OCCURS 500 TIMES PIC X(20).                        CM0701
022700 01  WS-CAND-ID-NUM-VIEW REDEFINES WS-CAND-ID-AREA.                     CM0701
022800     05  WS-CAND-ID-NUM OCCURS 500 TIMES PIC 9(04).                     CM0701
022900     05  FILLER OCCURS 500 TIMES PIC X(16).                             CM0701
023000*****************************************************************       CM0701
023100*    MISCELLANEOUS SUBSCRIPTS                                           CM0701
023200*****************************************************************       CM0701
023300 01  WS-SUBSCRIPTS.                                                     CM0701
023400     05  WS-CUST-IDX             PIC S9(04) COMP VALUE 0.               CM0701
023500     05  WS-CAR-IDX              PIC S9(04) COMP VALUE 0.               CM0701
023600     05  WS-MOD-IDX              PIC S9(04) COMP VALUE 0.               CM0701
023700     05  WS-ITEM-IDX             PIC S9(04) COMP VALUE 0.               CM0701
023800     05  WS-TOP-IDX              PIC S9(04) COMP VALUE 0.               CM0701
023900*****************************************************************       CM0701
024000*    REPORT-PRINT LAYOUT LINES                                          CM0701
024100*****************************************************************       CM0701
024200 01  WS-RP-TITLE-LINE.                                                  CM0701
024300     05  FILLER                  PIC X(30) VALUE SPACES.                CM0701
024400     05  FILLER                  PIC X(40)                              CM0701
024500         VALUE 'MODIFICATION RECOMMENDATIONS -- BY CUSTOMER'.           CM0701
024600     05  FILLER                  PIC X(62) VALUE SPACES.                CM0701
024700 01  WS-RP-CUST-LINE.                                                   CM0701
024800     05  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.          CM0701
024900     05  RP-CUST-NAME            PIC X(30).                             CM0701
025000     05  FILLER                  PIC X(02) VALUE SPACES.                CM0701
025100     05  RP-CUST-EMAIL           PIC X(40).                             CM0701
025200     05  FILLER                  PIC X(50) VALUE SPACES.                CM0701
025300 01  WS-RP-COL-HDG-LINE.                                                CM0701
025400     05  FILLER                  PIC X(30) VALUE 'MODIFICATION'.        CM0701
025500     05  FILLER                  PIC X(14) VALUE 'CATEGORY'.            CM0701
025600     05  FILLER                  PIC X(12) VALUE 'PRICE'.               CM0701
025700     05  FILLER                  PIC X(12) VALUE 'SCORE'.               CM0701
025800     05  FILLER                  PIC X(64) VALUE SPACES.                CM0701
025900 01  WS-RP-DETAIL-LINE.                                                 CM0701
026000     05  RP-MOD-NAME             PIC X(30).                             CM0701
026100     05  FILLER                  PIC X(02) VALUE SPACES.                CM0701
026200     05  RP-MOD-CATEGORY         PIC X(12).                             CM0701
026300     05  FILLER                  PIC X(02) VALUE SPACES.                CM0701
026400     05  RP-MOD-PRICE            PIC ZZZ,ZZ9.99.                        CM0701
026500     05  FILLER                  PIC X(03) VALUE SPACES.                CM0701
026600     05  RP-MOD-SCORE            PIC ZZ9.                               CM0701
026700     05  FILLER                  PIC X(01) VALUE '%'.                   CM0701
026800     05  FILLER                  PIC X(69) VALUE SPACES.                CM0701
026900 01  WS-RP-NONE-LINE.                                                   CM0701
027000     05  FILLER                  PIC X(12) VALUE SPACES.                CM0701
027100     05  FILLER                  PIC X(46)                              CM0701
027200         VALUE 'NO QUALIFYING MODIFICATIONS FOUND THIS RUN'.            CM0701
027300     05  FILLER                  PIC X(74) VALUE SPACES.                CM0701
027400 01  WS-RP-BLANK-LINE.                                                  CM0701
027500     05  FILLER                  PIC X(132) VALUE SPACES.               CM0701
027600*****************************************************************       CM0701
027700 PROCEDURE DIVISION.                                                    CM0701
027800*****************************************************************       CM0701
027900 000-MAIN-CONTROL.                                                      CM0701
028000     DISPLAY 'CMREC01 -- MODIFICATION RECOMMENDATION SCORER START'.     CM0701
028100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                              CM0701
028200     PERFORM 705-READ-CONTROL-CARD THRU 705-EXIT.                       CM0701
028300     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                         CM0701
028400     PERFORM 720-LOAD-CAR-TABLE THRU 720-EXIT.                          CM0701
028500     PERFORM 730-LOAD-MOD-TABLE THRU 730-EXIT.                          CM0701
028600     PERFORM 740-LOAD-BILL-TABLE THRU 740-EXIT.                         CM0701
028700     PERFORM 750-LOAD-ITEM-TABLE THRU 750-EXIT.                         CM0701
028800     WRITE REPORT-PRINT-LINE FROM WS-RP-TITLE-LINE.                     CM0701
028900     PERFORM 100-PROCESS-ONE-CUSTOMER THRU 100-EXIT                     CM0701
029000         VARYING WS-CUST-IDX FROM 1 BY 1                                CM0701
029100             UNTIL WS-CUST-IDX > CM-CUST-TAB-COUNT.                     CM0701
029200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                             CM0701
029300     DISPLAY 'CMREC01 -- MODIFICATION RECOMMENDATION SCORER END'.       CM0701
029400     GOBACK.                                                            CM0701
029500 000-EXIT.                                                              CM0701
029600     EXIT.                                                              CM0701
029700*****************************************************************       CM0701
029800*    100-PROCESS-ONE-CUSTOMER                                           CM0701
029900*****************************************************************       CM0701
030000 100-PROCESS-ONE-CUSTOMER.                                              CM0701
030100     PERFORM 200-BUILD-PREFERENCE-STATS THRU 200-EXIT.                  CM0701
030200     PERFORM 210-FIND-FIRST-CAR THRU 210-EXIT.                          CM0701
030300     PERFORM 220-SCORE-ALL-MODS THRU 220-EXIT.                          CM0701
030400     WRITE REPORT-PRINT-LINE FROM WS-RP-BLANK-LINE.                     CM0701
030500     MOVE CM-CUST-TAB-NAME (WS-CUST-IDX)  TO RP-CUST-NAME.              CM0701
030600     MOVE CM-CUST-TAB-EMAIL (WS-CUST-IDX) TO RP-CUST-EMAIL.             CM0701
030700     WRITE REPORT-PRINT-LINE FROM WS-RP-CUST-LINE.                      CM0701
030800     IF WS-CAND-COUNT = 0                                               CM0701
030900         WRITE REPORT-PRINT-LINE FROM WS-RP-NONE-LINE                   CM0701
031000         GO TO 100-EXIT                                                 CM0701
031100     END-IF.                                                            CM0701
031200     CALL 'CMSRT01' USING WS-CAND-COUNT, WS-CAND-KEY, WS-CAND-ID.       CM0701
031300     WRITE REPORT-PRINT-LINE FROM WS-RP-COL-HDG-LINE.                   CM0701
031400     PERFORM 230-PRINT-ONE-CANDIDATE THRU 230-EXIT                      CM0701
031500         VARYING WS-TOP-IDX FROM 1 BY 1                                 CM0701
031600             UNTIL WS-TOP-IDX > 5                                       CM0701
031700                OR WS-TOP-IDX > WS-CAND-COUNT.                          CM0701
031800 100-EXIT.                                                              CM0701
031900     EXIT.                                                              CM0701
032000*****************************************************************       CM0701
032100*    200-BUILD-PREFERENCE-STATS -- LINEAR SCAN OF THE FULL ITEM         CM0701
032200*    TABLE, ACCUMULATING FREQUENCY AND PRICE TOTAL PER CATEGORY         CM0701
032300*    FOR THIS CUSTOMER ONLY, THEN AVERAGING EACH SLOT.                  CM0701
032400*****************************************************************       CM0701
032500 200-BUILD-PREFERENCE-STATS.                                            CM0701
032600     MOVE ZERO TO WS-CAT-FREQ (1) WS-CAT-FREQ (2) WS-CAT-FREQ (3)       CM0701
032700         WS-CAT-FREQ (4) WS-CAT-FREQ (5) WS-CAT-FREQ (6).               CM0701
032800     MOVE ZERO TO WS-CAT-PRICE-SUM (1) WS-CAT-PRICE-SUM (2)             CM0701
032900         WS-CAT-PRICE-SUM (3) WS-CAT-PRICE-SUM (4)                      CM0701
033000         WS-CAT-PRICE-SUM (5) WS-CAT-PRICE-SUM (6).                     CM0701
033100     MOVE ZERO TO WS-CAT-AVG-PRICE (1) WS-CAT-AVG-PRICE (2)             CM0701
033200         WS-CAT-AVG-PRICE (3) WS-CAT-AVG-PRICE (4)                      CM0701
033300         WS-CAT-AVG-PRICE (5) WS-CAT-AVG-PRICE (6).                     CM0701
033400     PERFORM 205-TEST-ONE-ITEM THRU 205-EXIT                            CM0701
033500         VARYING WS-ITEM-IDX FROM 1 BY 1                                CM0701
033600             UNTIL WS-ITEM-IDX > CM-ITEM-TAB-COUNT.                     CM0701
033700     PERFORM 207-AVERAGE-ONE-CAT THRU 207-EXIT                          CM0701
033800         VARYING WS-CAT-IDX FROM 1 BY 1                                 CM0701
033900             UNTIL WS-CAT-IDX > 6.                                      CM0701
034000 200-EXIT.                                                              CM0701
034100     EXIT.                                                              CM0701
034200 205-TEST-ONE-ITEM.                                                     CM0701
034300     IF CM-ITEM-TAB-EMAIL (WS-ITEM-IDX) NOT =                           CM0701
034400         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                                CM0701
034500         GO TO 205-EXIT                                                 CM0701
034600     END-IF.                                                            CM0701
034700     MOVE CM-ITEM-TAB-CATEGORY (WS-ITEM-IDX) TO WS-MOD-CAT-IDX-ARG.     CM0701
034800     PERFORM 215-CATEGORY-TO-INDEX THRU 215-EXIT.                       CM0701
034900     IF WS-MOD-CAT-IDX = 0                                              CM0701
035000         GO TO 205-EXIT                                                 CM0701
035100     END-IF.                                                            CM0701
035200     ADD 1 TO WS-CAT-FREQ (WS-MOD-CAT-IDX).                             CM0701
035300     ADD CM-ITEM-TAB-PRICE (WS-ITEM-IDX)                                CM0701
035400         TO WS-CAT-PRICE-SUM (WS-MOD-CAT-IDX).                          CM0701
035500 205-EXIT.                                                              CM0701
035600     EXIT.                                                              CM0701
035700 207-AVERAGE-ONE-CAT.                                                   CM0701
035800     IF WS-CAT-FREQ (WS-CAT-IDX) > 0                                    CM0701
035900         COMPUTE WS-CAT-AVG-PRICE (WS-CAT-IDX) ROUNDED =                CM0701
036000             WS-CAT-PRICE-SUM (WS-CAT-IDX) /                            CM0701
036100                 WS-CAT-FREQ (WS-CAT-IDX)                               CM0701
036200     END-IF.                                                            CM0701
036300 207-EXIT.                                                              CM0701
036400     EXIT.                                                              CM0701
036500*****************************************************************       CM0701
036600*    215-CATEGORY-TO-INDEX -- FIXED SLOT ASSIGNMENT SHARED BY           CM0701
036700*    BOTH THE PREFERENCE BUILD-UP AND THE MOD SCORING PASS.             CM0701
036800*    WS-MOD-CAT-IDX-ARG IS MOVED IN BY THE CALLER, WS-MOD-CAT-IDX       CM0701
036900*    COMES BACK ZERO WHEN THE CATEGORY ISN'T ONE OF THE SIX.            CM0701
037000*****************************************************************       CM0701
037100 215-CATEGORY-TO-INDEX.                                                 CM0701
037200     EVALUATE WS-MOD-CAT-IDX-ARG                                        CM0701
037300         WHEN 'Performance'                                             CM0701
037400             MOVE 1 TO WS-MOD-CAT-IDX                                   CM0701
037500         WHEN 'Technology'                                              CM0701
037600             MOVE 2 TO WS-MOD-CAT-IDX                                   CM0701
037700         WHEN 'Safety'                                                  CM0701
037800             MOVE 3 TO WS-MOD-CAT-IDX                                   CM0701
037900         WHEN 'Comfort'                                                 CM0701
038000             MOVE 4 TO WS-MOD-CAT-IDX                                   CM0701
038100         WHEN 'Aesthetic'                                               CM0701
038200             MOVE 5 TO WS-MOD-CAT-IDX                                   CM0701
038300         WHEN 'Color'                                                   CM0701
038400             MOVE 6 TO WS-MOD-CAT-IDX                                   CM0701
038500         WHEN OTHER                                                     CM0701
038600             MOVE 0 TO WS-MOD-CAT-IDX                                   CM0701
038700     END-EVALUATE.                                                      CM0701
038800 215-EXIT.                                                              CM0701
038900     EXIT.                                                              CM0701
039000*****************************************************************       CM0701
039100*    210-FIND-FIRST-CAR -- CAR-TABLE IS IN CAR-ID ORDER, SO             CM0701
039200*    THE FIRST MATCH WALKED TO IS THE FIRST-REGISTERED CAR.             CM0701
039300*****************************************************************       CM0701
039400 210-FIND-FIRST-CAR.                                                    CM0701
039500     MOVE 'N' TO WS-CAR-FOUND-SW.                                       CM0701
039600     MOVE ZERO TO WS-CUST-CAR-YEAR WS-CUST-AGE.                         CM0701
039700     MOVE ZERO TO WS-CAR-IDX.                                           CM0701
039800     PERFORM 212-TEST-ONE-CAR THRU 212-EXIT                             CM0701
039900         UNTIL WS-CAR-IDX >= CM-CAR-TAB-COUNT                           CM0701
040000            OR WS-CAR-FOUND.                                            CM0701
040100     IF WS-CAR-FOUND AND WS-CUST-CAR-YEAR NOT = ZERO                    CM0701
040200         COMPUTE WS-CUST-AGE = WS-RUN-YEAR - WS-CUST-CAR-YEAR           CM0701
040300     END-IF.                                                            CM0701
040400 210-EXIT.                                                              CM0701
040500     EXIT.                                                              CM0701
040600 212-TEST-ONE-CAR.                                                      CM0701
040700     ADD 1 TO WS-CAR-IDX.                                               CM0701
040800     IF CM-CAR-TAB-EMAIL (WS-CAR-IDX) =                                 CM0701
040900         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                                CM0701
041000         MOVE 'Y' TO WS-CAR-FOUND-SW                                    CM0701
041100         MOVE CM-CAR-TAB-YEAR (WS-CAR-IDX) TO WS-CUST-CAR-YEAR          CM0701
041200     END-IF.                                                            CM0701
041300 212-EXIT.                                                              CM0701
041400     EXIT.                                                              CM0701
041500*****************************************************************       CM0701
041600*    220-SCORE-ALL-MODS -- RUNS EVERY ACTIVE CATALOG ROW                CM0701
041700*    THROUGH 300-SCORE-ONE-MOD, KEEPING ONLY THOSE AT OR ABOVE          CM0701
041800*    60.  WS-HAS-PREF-SW CONTROLS WHETHER THE PRICE-FIT BONUS           CM0701
041900*    APPLIES AT ALL -- A CUSTOMER WITH NO PURCHASE HISTORY GETS         CM0701
042000*    NO PRICE-FIT ADJUSTMENT IN EITHER DIRECTION.                       CM0701
042100*****************************************************************       CM0701
042200 220-SCORE-ALL-MODS.                                                    CM0701
042300     MOVE ZERO TO WS-CAND-COUNT.                                        CM0701
042400     MOVE ZERO TO WS-PREF-CAT-COUNT WS-AVG-SPENT.                       CM0701
042500     PERFORM 217-TALLY-ONE-PREF THRU 217-EXIT                           CM0701
042600         VARYING WS-CAT-IDX FROM 1 BY 1                                 CM0701
042700             UNTIL WS-CAT-IDX > 6.                                      CM0701
042800     IF WS-PREF-CAT-COUNT > 0                                           CM0701
042900         MOVE 'Y' TO WS-HAS-PREF-SW                                     CM0701
043000         COMPUTE WS-AVG-SPENT ROUNDED =                                 CM0701
043100             WS-AVG-SPENT / WS-PREF-CAT-COUNT                           CM0701
043200     ELSE                                                               CM0701
043300         MOVE 'N' TO WS-HAS-PREF-SW                                     CM0701
043400     END-IF.                                                            CM0701
043500     PERFORM 300-SCORE-ONE-MOD THRU 300-EXIT                            CM0701
043600         VARYING WS-MOD-IDX FROM 1 BY 1                                 CM0701
043700             UNTIL WS-MOD-IDX > CM-MOD-TAB-COUNT.                       CM0701
043800 220-EXIT.                                                              CM0701
043900     EXIT.                                                              CM0701
044000 217-TALLY-ONE-PREF.                                                    CM0701
044100     IF WS-CAT-FREQ (WS-CAT-IDX) > 0                                    CM0701
044200         ADD 1 TO WS-PREF-CAT-COUNT                                     CM0701
044300         ADD WS-CAT-AVG-PRICE (WS-CAT-IDX) TO WS-AVG-SPENT              CM0701
044400     END-IF.                                                            CM0701
044500 217-EXIT.                                                              CM0701
044600     EXIT.                                                              CM0701
044700*****************************************************************       CM0701
044800*    230-PRINT-ONE-CANDIDATE -- CANDIDATE ID IS A SUBSCRIPT             CM0701
044900*    BACK INTO CM-MOD-TABLE, LEFT THERE BY 300-SCORE-ONE-MOD.           CM0701
045000*****************************************************************       CM0701
045100 230-PRINT-ONE-CANDIDATE.                                               CM0701
045200     MOVE WS-CAND-ID-NUM (WS-TOP-IDX) TO WS-MOD-IDX.                    CM0701
045300     MOVE CM-MOD-TAB-NAME (WS-MOD-IDX)     TO RP-MOD-NAME.              CM0701
045400     MOVE CM-MOD-TAB-CATEGORY (WS-MOD-IDX)  TO RP-MOD-CATEGORY.         CM0701
045500     MOVE CM-MOD-TAB-PRICE (WS-MOD-IDX)     TO RP-MOD-PRICE.            CM0701
045600     MOVE WS-CAND-KEY (WS-TOP-IDX)           TO RP-MOD-SCORE.           CM0701
045700     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.                    CM0701
045800 230-EXIT.                                                              CM0701
045900     EXIT.                                                              CM0701
046000*****************************************************************       CM0701
046100*    300-SCORE-ONE-MOD -- BASE 50, PLUS CATEGORY-PREFERENCE,            CM0701
046200*    PRICE-FIT AND CAR-AGE BONUSES.  ONLY MODS THAT END AT 60           CM0701
046300*    OR ABOVE MAKE THE CANDIDATE LIST.                                  CM0701
046400*****************************************************************       CM0701
046500 300-SCORE-ONE-MOD.                                                     CM0701
046600     MOVE 50 TO WS-RAW-SCORE.                                           CM0701
046700     MOVE CM-MOD-TAB-CATEGORY (WS-MOD-IDX) TO WS-MOD-CAT-IDX-ARG.       CM0701
046800     PERFORM 215-CATEGORY-TO-INDEX THRU 215-EXIT.                       CM0701
046900     IF WS-MOD-CAT-IDX NOT = 0                                          CM0701
047000         COMPUTE WS-RAW-SCORE =                                         CM0701
047100             WS-RAW-SCORE + (WS-CAT-FREQ (WS-MOD-CAT-IDX) * 5)          CM0701
047200     END-IF.                                                            CM0701
047300     IF WS-HAS-PREF-SW = 'Y' AND WS-AVG-SPENT > 0                       CM0701
047400         PERFORM 320-SCORE-PRICE-FIT THRU 320-EXIT                      CM0701
047500     END-IF.                                                            CM0701
047600     IF WS-CAR-FOUND                                                    CM0701
047700         PERFORM 330-SCORE-CAR-AGE THRU 330-EXIT                        CM0701
047800     END-IF.                                                            CM0701
047900     IF WS-RAW-SCORE > 100                                              CM0701
048000         MOVE 100 TO WS-FINAL-SCORE                                     CM0701
048100     ELSE                                                               CM0701
048200         MOVE WS-RAW-SCORE TO WS-FINAL-SCORE                            CM0701
048300     END-IF.                                                            CM0701
048400     IF WS-FINAL-SCORE >= 60                                            CM0701
048500         ADD 1 TO WS-CAND-COUNT                                         CM0701
048600         MOVE WS-FINAL-SCORE TO WS-CAND-KEY (WS-CAND-COUNT)             CM0701
048700         MOVE WS-MOD-IDX TO WS-CAND-ID-NUM (WS-CAND-COUNT)              CM0701
048800     END-IF.                                                            CM0701
048900 300-EXIT.                                                              CM0701
049000     EXIT.                                                              CM0701
049100 320-SCORE-PRICE-FIT.                                                   CM0701
049200     COMPUTE WS-PRICE-RATIO ROUNDED =                                   CM0701
049300         CM-MOD-TAB-PRICE (WS-MOD-IDX) / (WS-AVG-SPENT * 1.5).          CM0701
049400     IF WS-PRICE-RATIO >= 0.5 AND WS-PRICE-RATIO <= 1.5                 CM0701
049500         ADD 20 TO WS-RAW-SCORE                                         CM0701
049600     ELSE                                                               CM0701
049700         IF WS-PRICE-RATIO < 0.5                                        CM0701
049800             ADD 10 TO WS-RAW-SCORE                                     CM0701
049900         ELSE                                                           CM0701
050000             SUBTRACT 10 FROM WS-RAW-SCORE                              CM0701
050100         END-IF                                                         CM0701
050200     END-IF.                                                            CM0701
050300 320-EXIT.                                                              CM0701
050400     EXIT.                                                              CM0701
050500 330-SCORE-CAR-AGE.                                                     CM0701
050600     IF CM-MOD-TAB-CATEGORY (WS-MOD-IDX) = 'Performance'                CM0701
050700         AND WS-CUST-AGE < 5                                            CM0701
050800         ADD 10 TO WS-RAW-SCORE                                         CM0701
050900     END-IF.                                                            CM0701
051000     IF CM-MOD-TAB-CATEGORY (WS-MOD-IDX) = 'Safety'                     CM0701
051100         AND WS-CUST-AGE > 5                                            CM0701
051200         ADD 10 TO WS-RAW-SCORE                                         CM0701
051300     END-IF.                                                            CM0701
051400 330-EXIT.                                                              CM0701
051500     EXIT.                                                              CM0701
051600*****************************************************************       CM0701
051700*    700-OPEN-FILES THRU 750-EXIT -- START-UP                           CM0701
051800*****************************************************************       CM0701
051900 700-OPEN-FILES.                                                        CM0701
052000     OPEN INPUT CONTROL-CARD.                                           CM0701
052100     OPEN INPUT CUSTOMER-MASTER.                                        CM0701
052200     OPEN INPUT CAR-FILE.                                               CM0701
052300     OPEN INPUT MOD-CATALOG.                                            CM0701
052400     OPEN INPUT BILL-FILE.                                              CM0701
052500     OPEN INPUT BILL-ITEM-FILE.                                         CM0701
052600     OPEN OUTPUT REPORT-PRINT.                                          CM0701
052700 700-EXIT.                                                              CM0701
052800     EXIT.                                                              CM0701
052900 705-READ-CONTROL-CARD.                                                 CM0701
053000     READ CONTROL-CARD.                                                 CM0701
053100     MOVE CTL-RUN-DATE TO WS-RUN-DATE-NUM.                              CM0701
053200 705-EXIT.                                                              CM0701
053300     EXIT.                                                              CM0701
053400 710-LOAD-CUST-TABLE.                                                   CM0701
053500     MOVE ZERO TO CM-CUST-TAB-COUNT.                                    CM0701
053600     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.           CM0701
053700     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                            CM0701
053800         UNTIL WS-CMF-STATUS = 'EOF'.                                   CM0701
053900 710-EXIT.                                                              CM0701
054000     EXIT.                                                              CM0701
054100 711-LOAD-ONE-CUST.                                                     CM0701
054200     ADD 1 TO CM-CUST-TAB-COUNT.                                        CM0701
054300     MOVE CMF-EMAIL TO CM-CUST-TAB-EMAIL (CM-CUST-TAB-COUNT).           CM0701
054400     MOVE CMF-NAME  TO CM-CUST-TAB-NAME (CM-CUST-TAB-COUNT).            CM0701
054500     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.           CM0701
054600 711-EXIT.                                                              CM0701
054700     EXIT.                                                              CM0701
054800 720-LOAD-CAR-TABLE.                                                    CM0701
054900     MOVE ZERO TO CM-CAR-TAB-COUNT.                                     CM0701
055000     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.                  CM0701
055100     PERFORM 721-LOAD-ONE-CAR THRU 721-EXIT                             CM0701
055200         UNTIL WS-CAF-STATUS = 'EOF'.                                   CM0701
055300 720-EXIT.                                                              CM0701
055400     EXIT.                                                              CM0701
055500 721-LOAD-ONE-CAR.                                                      CM0701
055600     ADD 1 TO CM-CAR-TAB-COUNT.                                         CM0701
055700     MOVE CAF-EMAIL TO CM-CAR-TAB-EMAIL (CM-CAR-TAB-COUNT).             CM0701
055800     IF CAF-YEAR-UNKNOWN                                                CM0701
055900         MOVE ZERO TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)                CM0701
056000     ELSE                                                               CM0701
056100         MOVE CAF-YEAR TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)            CM0701
056200     END-IF.                                                            CM0701
056300     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.                  CM0701
056400 721-EXIT.                                                              CM0701
056500     EXIT.                                                              CM0701
056600*****************************************************************       CM0701
056700*    730-LOAD-MOD-TABLE -- ONLY RETIRED-FLAG-OFF ROWS ARE KEPT.         CM0701
056800*****************************************************************       CM0701
056900 730-LOAD-MOD-TABLE.                                                    CM0701
057000     MOVE ZERO TO CM-MOD-TAB-COUNT.                                     CM0701
057100     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MDC-STATUS.               CM0701
057200     PERFORM 731-LOAD-ONE-MOD THRU 731-EXIT                             CM0701
057300         UNTIL WS-MDC-STATUS = 'EOF'.                                   CM0701
057400 730-EXIT.                                                              CM0701
057500     EXIT.                                                              CM0701
057600 731-LOAD-ONE-MOD.                                                      CM0701
057700     IF MDC-IS-ACTIVE                                                   CM0701
057800         ADD 1 TO CM-MOD-TAB-COUNT                                      CM0701
057900         MOVE MDC-NAME     TO CM-MOD-TAB-NAME (CM-MOD-TAB-COUNT)        CM0701
058000         MOVE MDC-CATEGORY TO CM-MOD-TAB-CATEGORY (CM-MOD-TAB-COUNT)    CM0701
058100         MOVE MDC-PRICE    TO CM-MOD-TAB-PRICE (CM-MOD-TAB-COUNT)       CM0701
058200     END-IF.                                                            CM0701
058300     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MDC-STATUS.               CM0701
058400 731-EXIT.                                                              CM0701
058500     EXIT.                                                              CM0701
058600 740-LOAD-BILL-TABLE.                                                   CM0701
058700     MOVE ZERO TO CM-BILL-TAB-COUNT.                                    CM0701
058800     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.                 CM0701
058900     PERFORM 741-LOAD-ONE-BILL THRU 741-EXIT                            CM0701
059000         UNTIL WS-BIL-STATUS = 'EOF'.                                   CM0701
059100 740-EXIT.                                                              CM0701
059200     EXIT.                                                              CM0701
059300 741-LOAD-ONE-BILL.                                                     CM0701
059400     ADD 1 TO CM-BILL-TAB-COUNT.                                        CM0701
059500     MOVE BIL-ID    TO CM-BILL-TAB-ID (CM-BILL-TAB-COUNT).              CM0701
059600     MOVE BIL-EMAIL TO CM-BILL-TAB-EMAIL (CM-BILL-TAB-COUNT).           CM0701
059700     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.                 CM0701
059800 741-EXIT.                                                              CM0701
059900     EXIT.                                                              CM0701
060000*****************************************************************       CM0701
060100*    750-LOAD-ITEM-TABLE -- JOINS EACH BILL-ITEM BACK TO ITS            CM0701
060200*    BILL VIA SEARCH ALL ON BILL-ID.  AN ITEM WHOSE BILL                CM0701
060300*    SOMEHOW ISN'T ON FILE IS SKIPPED RATHER THAN ABENDING              CM0701
060400*    THE RUN.                                                           CM0701
060500*****************************************************************       CM0701
060600 750-LOAD-ITEM-TABLE.                                                   CM0701
060700     MOVE ZERO TO CM-ITEM-TAB-COUNT.                                    CM0701
060800     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.            CM0701
060900     PERFORM 751-LOAD-ONE-ITEM THRU 751-EXIT                            CM0701
061000         UNTIL WS-BIT-STATUS = 'EOF'.                                   CM0701
061100 750-EXIT.                                                              CM0701
061200     EXIT.                                                              CM0701
061300 751-LOAD-ONE-ITEM.                                                     CM0701
061400     SEARCH ALL CM-BILL-TAB-ENTRY                                       CM0701
061500         AT END                                                         CM0701
061600             GO TO 755-READ-NEXT-ITEM                                   CM0701
061700         WHEN CM-BILL-TAB-ID (CM-BILL-TAB-IDX) = BIT-BILL-ID            CM0701
061800             CONTINUE                                                   CM0701
061900     END-SEARCH.                                                        CM0701
062000     ADD 1 TO CM-ITEM-TAB-COUNT.                                        CM0701
062100     MOVE CM-BILL-TAB-EMAIL (CM-BILL-TAB-IDX)                           CM0701
062200         TO CM-ITEM-TAB-EMAIL (CM-ITEM-TAB-COUNT).                      CM0701
062300     MOVE BIT-CATEGORY TO                                               CM0701
062400         CM-ITEM-TAB-CATEGORY (CM-ITEM-TAB-COUNT).                      CM0701
062500     MOVE BIT-PRICE TO CM-ITEM-TAB-PRICE (CM-ITEM-TAB-COUNT).           CM0701
062600 755-READ-NEXT-ITEM.                                                    CM0701
062700     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.            CM0701
062800 751-EXIT.                                                              CM0701
062900     EXIT.                                                              CM0701
063000 790-CLOSE-FILES.                                                       CM0701
063100     CLOSE CONTROL-CARD.                                                CM0701
063200     CLOSE CUSTOMER-MASTER.                                             CM0701
063300     CLOSE CAR-FILE.                                                    CM0701
063400     CLOSE MOD-CATALOG.                                                 CM0701
063500     CLOSE BILL-FILE.                                                   CM0701
063600     CLOSE BILL-ITEM-FILE.                                              CM0701
063700     CLOSE REPORT-PRINT.                                                CM0701
063800 790-EXIT.                                                              CM0701
063900     EXIT.                                                              CM0701
