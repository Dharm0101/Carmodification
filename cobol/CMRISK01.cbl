000100 IDENTIFICATION DIVISION.                                         CM0501
000200***************************************************************** CM0501
000300*    PROGRAM-ID.  CMRISK01                                        CM0501
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0501
000500*                                                                 CM0501
000600*    MODIFICATION RISK CALCULATOR.  FOR EACH CUSTOMER, READS      CM0501
000700*    THE 10 MOST RECENT BILL ITEMS (BY BILL DATE DESCENDING),     CM0501
000800*    JOINS THEM TO THE CUSTOMER'S FIRST REGISTERED CAR, AND       CM0501
000900*    SCORES EACH ITEM AGAINST SIX WEIGHTED RISK FACTORS           CM0501
001000*    (WARRANTY, INSURANCE, COMPLEXITY, MAINTENANCE, RESALE,       CM0501
001100*    LEGAL).  PRINTS A PER-ITEM DETAIL LINE AND A PER-CUSTOMER    CM0501
001200*    RISK SUMMARY TO REPORT-PRINT.  THE SIX-FACTOR WEIGHTING      CM0501
001300*    SCHEME REPLACES THE OLD DEPARTMENT PERFORMANCE REVIEW        CM0501
001400*    THIS PROGRAM USED TO RUN.                                    CM0501
001500***************************************************************** CM0501
001600 PROGRAM-ID.     CMRISK01.                                        CM0501
001700 AUTHOR.         T A RAVEL.                                       CM0501
001800 INSTALLATION.   DATA PROCESSING DEPT.                            CM0501
001900 DATE-WRITTEN.   06/19/91.                                        CM0501
002000 DATE-COMPILED.                                                   CM0501
002100 SECURITY.       NON-CONFIDENTIAL.                                CM0501
002200***************************************************************** CM0501
002300*    CHANGE LOG                                                   CM0501
002400*    ----------                                                   CM0501
002500*    06/19/91  TAR  ORIGINAL DEPARTMENT PERFORMANCE CURSOR RUN    CM0501
002600*    02/08/95  DWS  ADDED PAY-GRADE WEIGHTING TABLE               CM0501
002700*    01/09/99  WLT  Y2K -- REVIEW-PERIOD DATE WIDENED TO 4-DIGIT  CM0501
002800*              YEARS, NO OTHER CHANGE REQUIRED                    CM0501
002900*    04/02/07  JRS  REBUILT AS THE MODIFICATION RISK CALCULATOR.  CM0501
003000*              CURSOR JOIN REPLACED BY TABLE LOOKUPS AGAINST THE  CM0501
003100*              BILL AND BILL-ITEM FLAT FILES                      CM0501
003200*    09/19/08  JRS  TOP-TEN SELECTION NOW CALLS CMSRT01 INSTEAD   CM0501
003300*              OF THE INLINE BUBBLE SORT (TICKET 5190)            CM0501
003400***************************************************************** CM0501
003500 ENVIRONMENT DIVISION.                                            CM0501
003600***************************************************************** CM0501
003700 CONFIGURATION SECTION.                                           CM0501
003800 SOURCE-COMPUTER.    IBM-370.                                     CM0501
003900 OBJECT-COMPUTER.    IBM-370.                                     CM0501
004000 SPECIAL-NAMES.                                                   CM0501
004100     C01 IS TOP-OF-FORM.                                          CM0501
004200 INPUT-OUTPUT SECTION.                                            CM0501
004300 FILE-CONTROL.                                                    CM0501
004400     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST                   CM0501
004500         FILE STATUS IS WS-CMF-STATUS.                            CM0501
004600     SELECT CAR-FILE         ASSIGN TO CARFILE                    CM0501
004700         FILE STATUS IS WS-CAF-STATUS.                            CM0501
004800     SELECT BILL-FILE        ASSIGN TO BILLIN                     CM0501
004900         FILE STATUS IS WS-BIL-STATUS.                            CM0501
005000     SELECT BILL-ITEM-FILE   ASSIGN TO BILLITEM                   CM0501
005100         FILE STATUS IS WS-BIT-STATUS.                            CM0501
005200     SELECT REPORT-PRINT     ASSIGN TO RPTPRT.                    CM0501
005300 DATA DIVISION.                                                   CM0501
005400***************************************************************** CM0501
005500 FILE SECTION.                                                    CM0501
005600***************************************************************** CM0501
005700 FD  CUSTOMER-MASTER                                              CM0501
005800     LABEL RECORDS ARE OMITTED.                                   CM0501
005900     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMF==.                CM0501
006000*                                                                 CM0501
006100 FD  CAR-FILE                                                     CM0501
006200     LABEL RECORDS ARE OMITTED.                                   CM0501
006300     COPY CARCOPY REPLACING ==:TAG:== BY ==CAF==.                 CM0501
006400*                                                                 CM0501
006500 FD  BILL-FILE                                                    CM0501
006600     LABEL RECORDS ARE OMITTED.                                   CM0501
006700     COPY BILCOPY REPLACING ==:TAG:== BY ==BIL==.                 CM0501
006800*                                                                 CM0501
006900 FD  BILL-ITEM-FILE                                               CM0501
007000     LABEL RECORDS ARE OMITTED.                                   CM0501
007100     COPY BITCOPY REPLACING ==:TAG:== BY ==BIT==.                 CM0501
007200*                                                                 CM0501
007300 FD  REPORT-PRINT                                                 CM0501
007400     RECORDING MODE IS F                                          CM0501
007500     LABEL RECORDS ARE OMITTED.                                   CM0501
007600 01  REPORT-PRINT-LINE           PIC X(132).                      CM0501
007700***************************************************************** CM0501
007800 WORKING-STORAGE SECTION.                                         CM0501
007900***************************************************************** CM0501
008000 01  WS-FILE-STATUSES.                                            CM0501
008100     05  WS-CMF-STATUS           PIC X(02) VALUE '00'.            CM0501
008200     05  WS-CAF-STATUS           PIC X(02) VALUE '00'.            CM0501
008300     05  WS-BIL-STATUS           PIC X(02) VALUE '00'.            CM0501
008400     05  WS-BIT-STATUS           PIC X(02) VALUE '00'.            CM0501
008500 01  WS-SWITCHES.                                                 CM0501
008600     05  WS-CMF-EOF-SW           PIC X(01) VALUE 'N'.             CM0501
008700         88  WS-CMF-EOF                  VALUE 'Y'.               CM0501
008800     05  WS-CAF-EOF-SW           PIC X(01) VALUE 'N'.             CM0501
008900         88  WS-CAF-EOF                  VALUE 'Y'.               CM0501
009000     05  WS-BIL-EOF-SW           PIC X(01) VALUE 'N'.             CM0501
009100         88  WS-BIL-EOF                  VALUE 'Y'.               CM0501
009200     05  WS-BIT-EOF-SW           PIC X(01) VALUE 'N'.             CM0501
009300         88  WS-BIT-EOF                  VALUE 'Y'.               CM0501
009400     05  WS-CAR-FOUND-SW         PIC X(01) VALUE 'N'.             CM0501
009500         88  WS-CAR-FOUND                VALUE 'Y'.               CM0501
009600     05  WS-PREMIUM-MAKE-SW      PIC X(01) VALUE 'N'.             CM0501
009700         88  WS-PREMIUM-MAKE             VALUE 'Y'.               CM0501
009800***************************************************************** CM0501
009900*    RISK WEIGHTS -- SEE 390-WEIGH-AND-SCALE.  CARRIED AS         CM0501
010000*    77-LEVEL CONSTANTS SINCE THE SHOP NEVER TABLE-DRIVES A       CM0501
010100*    FIXED SET OF SIX WEIGHTS.                                    CM0501
010200***************************************************************** CM0501
010300 77  WS-WT-WARRANTY              PIC 9V9  COMP-3 VALUE 3.0.       CM0501
010400 77  WS-WT-INSURANCE             PIC 9V9  COMP-3 VALUE 2.5.       CM0501
010500 77  WS-WT-COMPLEXITY            PIC 9V9  COMP-3 VALUE 2.0.       CM0501
010600 77  WS-WT-MAINTENANCE           PIC 9V9  COMP-3 VALUE 1.5.       CM0501
010700 77  WS-WT-RESALE                PIC 9V9  COMP-3 VALUE 1.0.       CM0501
010800 77  WS-WT-LEGAL                 PIC 9V9  COMP-3 VALUE 3.0.       CM0501
010900 77  WS-WT-TOTAL                 PIC 99V9 COMP-3 VALUE 13.0.      CM0501
011000***************************************************************** CM0501
011100*    CUSTOMER TABLE -- ENTIRE CUSTOMER MASTER                     CM0501
011200***************************************************************** CM0501
011300 01  CM-CUST-TABLE.                                               CM0501
011400     05  CM-CUST-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0501
011500     05  CM-CUST-TAB-ENTRY OCCURS 0 TO 500 TIMES                  CM0501
011600                          DEPENDING ON CM-CUST-TAB-COUNT.         CM0501
011700         10  CM-CUST-TAB-EMAIL    PIC X(40).                      CM0501
011800         10  CM-CUST-TAB-NAME     PIC X(30).                      CM0501
011900***************************************************************** CM0501
012000*    CAR TABLE -- LOADED IN CAR-ID ORDER SO THE FIRST ENTRY       CM0501
012100*    FOUND FOR AN E-MAIL IN A LINEAR SCAN IS THE FIRST            CM0501
012200*    REGISTERED CAR FOR THAT CUSTOMER.                            CM0501
012300***************************************************************** CM0501
012400 01  CM-CAR-TABLE.                                                CM0501
012500     05  CM-CAR-TAB-COUNT        PIC S9(04) COMP VALUE 0.         CM0501
012600     05  CM-CAR-TAB-ENTRY OCCURS 0 TO 500 TIMES                   CM0501
012700                          DEPENDING ON CM-CAR-TAB-COUNT.          CM0501
012800         10  CM-CAR-TAB-EMAIL     PIC X(40).                      CM0501
012900         10  CM-CAR-TAB-MAKE      PIC X(15).                      CM0501
013000         10  CM-CAR-TAB-YEAR      PIC 9(04).                      CM0501
013100***************************************************************** CM0501
013200*    BILL TABLE -- BILL-ID/E-MAIL/DATE ONLY, SEARCHED ALL BY      CM0501
013300*    BILL-ID TO JOIN EACH BILL ITEM BACK TO ITS CUSTOMER.         CM0501
013400***************************************************************** CM0501
013500 01  CM-BILL-TABLE.                                               CM0501
013600     05  CM-BILL-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0501
013700     05  CM-BILL-TAB-ENTRY OCCURS 0 TO 2000 TIMES                 CM0501
013800                          DEPENDING ON CM-BILL-TAB-COUNT          CM0501
013900                          ASCENDING KEY IS CM-BILL-TAB-ID         CM0501
014000                          INDEXED BY CM-BILL-TAB-IDX.             CM0501
014100         10  CM-BILL-TAB-ID       PIC X(20).                      CM0501
014200         10  CM-BILL-TAB-EMAIL    PIC X(40).                      CM0501
014300         10  CM-BILL-TAB-DATE     PIC 9(08).                      CM0501
014400***************************************************************** CM0501
014500*    ITEM TABLE -- ONE ROW PER BILL-ITEM, ALREADY JOINED TO       CM0501
014600*    ITS CUSTOMER E-MAIL AND BILL DATE AT LOAD TIME SO THE        CM0501
014700*    PER-CUSTOMER PASS NEEDS NO FURTHER LOOKUPS.                  CM0501
014800***************************************************************** CM0501
014900 01  CM-ITEM-TABLE.                                               CM0501
015000     05  CM-ITEM-TAB-COUNT       PIC S9(04) COMP VALUE 0.         CM0501
015100     05  CM-ITEM-TAB-ENTRY OCCURS 0 TO 5000 TIMES                 CM0501
015200                          DEPENDING ON CM-ITEM-TAB-COUNT.         CM0501
015300         10  CM-ITEM-TAB-EMAIL    PIC X(40).                      CM0501
015400         10  CM-ITEM-TAB-DATE     PIC 9(08).                      CM0501
015500         10  CM-ITEM-TAB-NAME     PIC X(30).                      CM0501
015600         10  CM-ITEM-TAB-CATEGORY PIC X(12).                      CM0501
015700         10  CM-ITEM-TAB-PRICE    PIC 9(07)V99.                   CM0501
015800***************************************************************** CM0501
015900*    PER-CUSTOMER WORK AREAS                                      CM0501
016000***************************************************************** CM0501
016100 01  WS-CUST-ITEMS.                                               CM0501
016200     05  WS-CI-COUNT             PIC S9(04) COMP VALUE 0.         CM0501
016300     05  WS-CI-ENTRY OCCURS 500 TIMES.                            CM0501
016400         10  WS-CI-DATE          PIC 9(08).                       CM0501
016500         10  WS-CI-NAME          PIC X(30).                       CM0501
016600         10  WS-CI-CATEGORY      PIC X(12).                       CM0501
016700         10  WS-CI-PRICE         PIC 9(07)V99.                    CM0501
016800 01  WS-SORT-ARRAYS.                                              CM0501
016900     05  WS-SORT-KEY OCCURS 500 TIMES PIC S9(09)V99 COMP-3.       CM0501
017000 01  WS-SORT-ID-AREA.                                             CM0501
017100     05  WS-SORT-ID  OCCURS 500 TIMES PIC X(20).                  CM0501
017200 01  WS-SORT-ID-NUM-VIEW REDEFINES WS-SORT-ID-AREA.               CM0501
017300     05  WS-SORT-ID-NUM OCCURS 500 TIMES PIC 9(04).               CM0501
017400     05  FILLER OCCURS 500 TIMES PIC X(16).                       CM0501
017500 01  WS-CUST-CAR-INFO.                                            CM0501
017600     05  WS-CUST-CAR-YEAR        PIC 9(04) VALUE ZERO.            CM0501
017700     05  WS-CUST-CAR-MAKE        PIC X(15) VALUE SPACES.          CM0501
017800     05  FILLER                  PIC X(01).                       CM0501
017900 01  WS-CUST-CAR-ALT REDEFINES WS-CUST-CAR-INFO.                  CM0501
018000     05  WS-CUST-CAR-KEY         PIC X(20).                       CM0501
018100 01  WS-MAKE-UPPER-WORK.                                          CM0501
018200     05  WS-MAKE-UPPER           PIC X(15).                       CM0501
018300     05  WS-PREMIUM-COUNT        PIC S9(04) COMP VALUE 0.         CM0501
018400***************************************************************** CM0501
018500*    SUB-SCORES FOR THE ITEM CURRENTLY BEING SCORED               CM0501
018600***************************************************************** CM0501
018700 01  WS-SUBSCORES.                                                CM0501
018800     05  WS-SC-WARRANTY          PIC S9(02)V9 COMP-3.             CM0501
018900     05  WS-SC-INSURANCE         PIC S9(02)V9 COMP-3.             CM0501
019000     05  WS-SC-COMPLEXITY        PIC S9(02)V9 COMP-3.             CM0501
019100     05  WS-SC-MAINTENANCE       PIC S9(02)V9 COMP-3.             CM0501
019200     05  WS-SC-RESALE            PIC S9(02)V9 COMP-3.             CM0501
019300     05  WS-SC-LEGAL             PIC S9(02)V9 COMP-3.             CM0501
019400     05  WS-SC-INS-BASE          PIC S9(02)V9 COMP-3.             CM0501
019500 01  WS-ITEM-SCORE-AREA.                                          CM0501
019600     05  WS-WEIGHTED-AVG         PIC S9(02)V99 COMP-3.            CM0501
019700     05  WS-ITEM-SCORE           PIC 9(02)V9 VALUE ZERO.          CM0501
019750     05  WS-ITEM-BAND            PIC X(12) VALUE SPACES.          CM0501
019760 01  WS-ITEM-SCORE-PRINT-VIEW REDEFINES WS-ITEM-SCORE-AREA.       CM0501
019770     05  FILLER                  PIC X(14).                       CM0501
019780     05  WS-ITEM-SCORE-EDIT      PIC Z9.9.                        CM0501
019900***************************************************************** CM0501
020000*    RUNNING TOTALS FOR THE CUSTOMER CURRENTLY BEING REPORTED     CM0501
020100***************************************************************** CM0501
020200 01  WS-CUST-TOTALS.                                              CM0501
020300     05  WS-ITEMS-ANALYZED       PIC S9(04) COMP VALUE 0.         CM0501
020400     05  WS-HIGH-RISK-COUNT      PIC S9(04) COMP VALUE 0.         CM0501
020500     05  WS-SCORE-SUM            PIC S9(05)V9 COMP-3 VALUE 0.     CM0501
020600     05  WS-AVG-RISK             PIC 9(02)V9 VALUE ZERO.          CM0501
020700     05  WS-OVERALL-BAND         PIC X(12) VALUE SPACES.          CM0501
020800     05  WS-ADVISORY-TEXT        PIC X(50) VALUE SPACES.          CM0501
020900***************************************************************** CM0501
021000*    MISCELLANEOUS SUBSCRIPTS                                     CM0501
021100***************************************************************** CM0501
021200 01  WS-SUBSCRIPTS.                                               CM0501
021300     05  WS-CUST-IDX             PIC S9(04) COMP VALUE 0.         CM0501
021400     05  WS-CAR-IDX              PIC S9(04) COMP VALUE 0.         CM0501
021500     05  WS-ITEM-IDX             PIC S9(04) COMP VALUE 0.         CM0501
021600     05  WS-TOP-IDX              PIC S9(04) COMP VALUE 0.         CM0501
021700     05  WS-PICK-IDX             PIC S9(04) COMP VALUE 0.         CM0501
021800***************************************************************** CM0501
021900*    REPORT-PRINT LAYOUT LINES                                    CM0501
022000***************************************************************** CM0501
022100 01  WS-RP-TITLE-LINE.                                            CM0501
022200     05  FILLER                  PIC X(30) VALUE SPACES.          CM0501
022300     05  FILLER                  PIC X(40)                        CM0501
022400         VALUE 'MODIFICATION RISK ANALYSIS -- BY CUSTOMER'.       CM0501
022500     05  FILLER                  PIC X(62) VALUE SPACES.          CM0501
022600 01  WS-RP-CUST-LINE.                                             CM0501
022700     05  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.    CM0501
022800     05  RP-CUST-NAME            PIC X(30).                       CM0501
022900     05  FILLER                  PIC X(02) VALUE SPACES.          CM0501
023000     05  RP-CUST-EMAIL           PIC X(40).                       CM0501
023100     05  FILLER                  PIC X(50) VALUE SPACES.          CM0501
023200 01  WS-RP-COL-HDG-LINE.                                          CM0501
023300     05  FILLER                  PIC X(30) VALUE 'MODIFICATION'.  CM0501
023400     05  FILLER                  PIC X(14) VALUE 'CATEGORY'.      CM0501
023500     05  FILLER                  PIC X(12) VALUE 'RISK SCORE'.    CM0501
023600     05  FILLER                  PIC X(12) VALUE 'RISK LEVEL'.    CM0501
023700     05  FILLER                  PIC X(64) VALUE SPACES.          CM0501
023800 01  WS-RP-DETAIL-LINE.                                           CM0501
023900     05  RP-ITEM-NAME            PIC X(30).                       CM0501
024000     05  FILLER                  PIC X(02) VALUE SPACES.          CM0501
024100     05  RP-ITEM-CATEGORY        PIC X(12).                       CM0501
024200     05  FILLER                  PIC X(02) VALUE SPACES.          CM0501
024300     05  RP-ITEM-SCORE           PIC Z9.9.                        CM0501
024400     05  FILLER                  PIC X(01) VALUE '/'.             CM0501
024500     05  FILLER                  PIC X(04) VALUE '10  '.          CM0501
024600     05  RP-ITEM-LEVEL           PIC X(12).                       CM0501
024700     05  FILLER                  PIC X(67) VALUE SPACES.          CM0501
024800 01  WS-RP-TRAILER-LINE-1.                                        CM0501
024900     05  FILLER                  PIC X(20) VALUE                  CM0501
025000         'AVERAGE RISK SCORE: '.                                  CM0501
025100     05  RP-AVG-SCORE            PIC Z9.9.                        CM0501
025200     05  FILLER                  PIC X(10) VALUE '/10       '.    CM0501
025300     05  FILLER                  PIC X(20) VALUE                  CM0501
025400         'HIGH-RISK ITEMS:    '.                                  CM0501
025500     05  RP-HIGH-RISK-CT         PIC ZZ9.                         CM0501
025600     05  FILLER                  PIC X(77) VALUE SPACES.          CM0501
025700 01  WS-RP-TRAILER-LINE-2.                                        CM0501
025800     05  FILLER                  PIC X(20) VALUE                  CM0501
025900         'ITEMS ANALYZED:     '.                                  CM0501
026000     05  RP-ITEMS-ANALYZED       PIC ZZ9.                         CM0501
026100     05  FILLER                  PIC X(09) VALUE SPACES.          CM0501
026200     05  FILLER                  PIC X(16)                        CM0501
026250         VALUE 'OVERALL BAND:   '.                                CM0501
026300     05  RP-OVERALL-BAND         PIC X(12).                       CM0501
026400     05  FILLER                  PIC X(72) VALUE SPACES.          CM0501
026500 01  WS-RP-ADVISORY-LINE.                                         CM0501
026600     05  FILLER                  PIC X(12) VALUE SPACES.          CM0501
026700     05  RP-ADVISORY             PIC X(50).                       CM0501
026800     05  FILLER                  PIC X(70) VALUE SPACES.          CM0501
026900 01  WS-RP-BLANK-LINE.                                            CM0501
027000     05  FILLER                  PIC X(132) VALUE SPACES.         CM0501
027100***************************************************************** CM0501
027200 PROCEDURE DIVISION.                                              CM0501
027300***************************************************************** CM0501
027400 000-MAIN-CONTROL.                                                CM0501
027500     DISPLAY 'CMRISK01 -- MODIFICATION RISK CALCULATOR STARTING'. CM0501
027600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        CM0501
027700     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                   CM0501
027800     PERFORM 720-LOAD-CAR-TABLE THRU 720-EXIT.                    CM0501
027900     PERFORM 730-LOAD-BILL-TABLE THRU 730-EXIT.                   CM0501
028000     PERFORM 740-LOAD-ITEM-TABLE THRU 740-EXIT.                   CM0501
028100     WRITE REPORT-PRINT-LINE FROM WS-RP-TITLE-LINE.               CM0501
028200     PERFORM 100-PROCESS-ONE-CUSTOMER THRU 100-EXIT               CM0501
028300         VARYING WS-CUST-IDX FROM 1 BY 1                          CM0501
028400             UNTIL WS-CUST-IDX > CM-CUST-TAB-COUNT.               CM0501
028500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       CM0501
028600     DISPLAY 'CMRISK01 -- MODIFICATION RISK CALCULATOR COMPLETE'. CM0501
028700     GOBACK.                                                      CM0501
028800 000-EXIT.                                                        CM0501
028900     EXIT.                                                        CM0501
029000***************************************************************** CM0501
029100*    100-PROCESS-ONE-CUSTOMER                                     CM0501
029200***************************************************************** CM0501
029300 100-PROCESS-ONE-CUSTOMER.                                        CM0501
029400     PERFORM 200-SELECT-RECENT-ITEMS THRU 200-EXIT.               CM0501
029500     IF WS-CI-COUNT = 0                                           CM0501
029600         GO TO 100-EXIT                                           CM0501
029700     END-IF.                                                      CM0501
029800     PERFORM 210-FIND-FIRST-CAR THRU 210-EXIT.                    CM0501
029900     PERFORM 220-BUILD-SORT-ARRAYS THRU 220-EXIT.                 CM0501
030000     CALL 'CMSRT01' USING WS-CI-COUNT, WS-SORT-KEY, WS-SORT-ID.   CM0501
030100     MOVE ZERO TO WS-ITEMS-ANALYZED WS-HIGH-RISK-COUNT.           CM0501
030200     MOVE ZERO TO WS-SCORE-SUM.                                   CM0501
030300     WRITE REPORT-PRINT-LINE FROM WS-RP-BLANK-LINE.               CM0501
030400     MOVE CM-CUST-TAB-NAME (WS-CUST-IDX)  TO RP-CUST-NAME.        CM0501
030500     MOVE CM-CUST-TAB-EMAIL (WS-CUST-IDX) TO RP-CUST-EMAIL.       CM0501
030600     WRITE REPORT-PRINT-LINE FROM WS-RP-CUST-LINE.                CM0501
030700     WRITE REPORT-PRINT-LINE FROM WS-RP-COL-HDG-LINE.             CM0501
030800     PERFORM 230-SCORE-AND-PRINT-ITEM THRU 230-EXIT               CM0501
030900         VARYING WS-TOP-IDX FROM 1 BY 1                           CM0501
031000             UNTIL WS-TOP-IDX > 10                                CM0501
031100                OR WS-TOP-IDX > WS-CI-COUNT.                      CM0501
031200     PERFORM 240-PRINT-CUSTOMER-TRAILER THRU 240-EXIT.            CM0501
031300 100-EXIT.                                                        CM0501
031400     EXIT.                                                        CM0501
031500***************************************************************** CM0501
031600*    200-SELECT-RECENT-ITEMS -- LINEAR SCAN OF THE FULL ITEM      CM0501
031700*    TABLE, KEEPING THIS CUSTOMER'S ROWS.  CAPPED AT 500 -- A     CM0501
031800*    CUSTOMER WOULD HAVE TO RUN 500 SEPARATE BUILDS BEFORE ANY    CM0501
031900*    HISTORY WAS DROPPED.                                         CM0501
032000***************************************************************** CM0501
032100 200-SELECT-RECENT-ITEMS.                                         CM0501
032200     MOVE ZERO TO WS-CI-COUNT.                                    CM0501
032300     PERFORM 205-TEST-ONE-ITEM THRU 205-EXIT                      CM0501
032400         VARYING WS-ITEM-IDX FROM 1 BY 1                          CM0501
032500             UNTIL WS-ITEM-IDX > CM-ITEM-TAB-COUNT.               CM0501
032600 200-EXIT.                                                        CM0501
032700     EXIT.                                                        CM0501
032800 205-TEST-ONE-ITEM.                                               CM0501
032900     IF CM-ITEM-TAB-EMAIL (WS-ITEM-IDX) NOT =                     CM0501
032950         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                          CM0501
033000         GO TO 205-EXIT                                           CM0501
033100     END-IF.                                                      CM0501
033200     IF WS-CI-COUNT >= 500                                        CM0501
033300         GO TO 205-EXIT                                           CM0501
033400     END-IF.                                                      CM0501
033500     ADD 1 TO WS-CI-COUNT.                                        CM0501
033600     MOVE CM-ITEM-TAB-DATE (WS-ITEM-IDX)                          CM0501
033700         TO WS-CI-DATE (WS-CI-COUNT).                             CM0501
033800     MOVE CM-ITEM-TAB-NAME (WS-ITEM-IDX)                          CM0501
033900         TO WS-CI-NAME (WS-CI-COUNT).                             CM0501
034000     MOVE CM-ITEM-TAB-CATEGORY (WS-ITEM-IDX)                      CM0501
034100         TO WS-CI-CATEGORY (WS-CI-COUNT).                         CM0501
034200     MOVE CM-ITEM-TAB-PRICE (WS-ITEM-IDX)                         CM0501
034300         TO WS-CI-PRICE (WS-CI-COUNT).                            CM0501
034400 205-EXIT.                                                        CM0501
034500     EXIT.                                                        CM0501
034600***************************************************************** CM0501
034700*    210-FIND-FIRST-CAR -- CAR-TABLE IS IN CAR-ID ORDER, SO       CM0501
034800*    THE FIRST MATCH WALKED TO IS THE FIRST-REGISTERED CAR.       CM0501
034900***************************************************************** CM0501
035000 210-FIND-FIRST-CAR.                                              CM0501
035100     MOVE 'N' TO WS-CAR-FOUND-SW.                                 CM0501
035200     MOVE ZERO TO WS-CUST-CAR-YEAR.                               CM0501
035300     MOVE SPACES TO WS-CUST-CAR-MAKE.                             CM0501
035400     MOVE ZERO TO WS-CAR-IDX.                                     CM0501
035500     PERFORM 215-TEST-ONE-CAR THRU 215-EXIT                       CM0501
035600         UNTIL WS-CAR-IDX >= CM-CAR-TAB-COUNT                     CM0501
035700            OR WS-CAR-FOUND.                                      CM0501
035800     IF WS-CAR-FOUND                                              CM0501
035900         PERFORM 217-CHECK-PREMIUM-MAKE THRU 217-EXIT             CM0501
036000     ELSE                                                         CM0501
036100         MOVE 'N' TO WS-PREMIUM-MAKE-SW                           CM0501
036200     END-IF.                                                      CM0501
036300 210-EXIT.                                                        CM0501
036400     EXIT.                                                        CM0501
036500 215-TEST-ONE-CAR.                                                CM0501
036600     ADD 1 TO WS-CAR-IDX.                                         CM0501
036700     IF CM-CAR-TAB-EMAIL (WS-CAR-IDX) =                           CM0501
036800         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                          CM0501
036900         MOVE 'Y' TO WS-CAR-FOUND-SW                              CM0501
037000         MOVE CM-CAR-TAB-YEAR (WS-CAR-IDX) TO WS-CUST-CAR-YEAR    CM0501
038000         MOVE CM-CAR-TAB-MAKE (WS-CAR-IDX) TO WS-CUST-CAR-MAKE    CM0501
038100     END-IF.                                                      CM0501
038200 215-EXIT.                                                        CM0501
038300     EXIT.                                                        CM0501
038400 217-CHECK-PREMIUM-MAKE.                                          CM0501
038500     MOVE WS-CUST-CAR-MAKE TO WS-MAKE-UPPER.                      CM0501
038600     INSPECT WS-MAKE-UPPER CONVERTING                             CM0501
038700         'abcdefghijklmnopqrstuvwxyz'                             CM0501
038800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         CM0501
038900     MOVE ZERO TO WS-PREMIUM-COUNT.                               CM0501
039000     INSPECT WS-MAKE-UPPER TALLYING WS-PREMIUM-COUNT              CM0501
039100         FOR ALL 'MERCEDES'.                                      CM0501
039200     INSPECT WS-MAKE-UPPER TALLYING WS-PREMIUM-COUNT              CM0501
039300         FOR ALL 'BMW'.                                           CM0501
039400     INSPECT WS-MAKE-UPPER TALLYING WS-PREMIUM-COUNT              CM0501
039500         FOR ALL 'AUDI'.                                          CM0501
039600     INSPECT WS-MAKE-UPPER TALLYING WS-PREMIUM-COUNT              CM0501
039700         FOR ALL 'PORSCHE'.                                       CM0501
039800     INSPECT WS-MAKE-UPPER TALLYING WS-PREMIUM-COUNT              CM0501
039900         FOR ALL 'LEXUS'.                                         CM0501
040000     IF WS-PREMIUM-COUNT > 0                                      CM0501
040100         MOVE 'Y' TO WS-PREMIUM-MAKE-SW                           CM0501
040200     ELSE                                                         CM0501
040300         MOVE 'N' TO WS-PREMIUM-MAKE-SW                           CM0501
040400     END-IF.                                                      CM0501
040500 217-EXIT.                                                        CM0501
040600     EXIT.                                                        CM0501
040700***************************************************************** CM0501
040800*    220-BUILD-SORT-ARRAYS -- KEY IS THE ITEM'S BILL DATE, ID     CM0501
040900*    IS A ZERO-FILLED SUBSCRIPT BACK INTO WS-CUST-ITEMS.          CM0501
041000***************************************************************** CM0501
041100 220-BUILD-SORT-ARRAYS.                                           CM0501
041200     PERFORM 225-BUILD-ONE-ENTRY THRU 225-EXIT                    CM0501
041300         VARYING WS-ITEM-IDX FROM 1 BY 1                          CM0501
041400             UNTIL WS-ITEM-IDX > WS-CI-COUNT.                     CM0501
041500 220-EXIT.                                                        CM0501
041600     EXIT.                                                        CM0501
041700 225-BUILD-ONE-ENTRY.                                             CM0501
041800     MOVE WS-CI-DATE (WS-ITEM-IDX) TO WS-SORT-KEY (WS-ITEM-IDX).  CM0501
041900     MOVE WS-ITEM-IDX TO WS-SORT-ID-NUM (WS-ITEM-IDX).            CM0501
042000 225-EXIT.                                                        CM0501
042100     EXIT.                                                        CM0501
042200***************************************************************** CM0501
042300*    230-SCORE-AND-PRINT-ITEM                                     CM0501
042400***************************************************************** CM0501
042500 230-SCORE-AND-PRINT-ITEM.                                        CM0501
042600     MOVE WS-SORT-ID-NUM (WS-TOP-IDX) TO WS-PICK-IDX.             CM0501
042700     PERFORM 300-SCORE-ITEM THRU 300-EXIT.                        CM0501
042800     ADD 1 TO WS-ITEMS-ANALYZED.                                  CM0501
042900     ADD WS-ITEM-SCORE TO WS-SCORE-SUM.                           CM0501
043000     IF WS-ITEM-SCORE > 6                                         CM0501
043100         ADD 1 TO WS-HIGH-RISK-COUNT                              CM0501
043200     END-IF.                                                      CM0501
043300     MOVE WS-CI-NAME (WS-PICK-IDX)     TO RP-ITEM-NAME.           CM0501
043400     MOVE WS-CI-CATEGORY (WS-PICK-IDX) TO RP-ITEM-CATEGORY.       CM0501
043500     MOVE WS-ITEM-SCORE TO RP-ITEM-SCORE.                         CM0501
043600     MOVE WS-ITEM-BAND TO RP-ITEM-LEVEL.                          CM0501
043700     WRITE REPORT-PRINT-LINE FROM WS-RP-DETAIL-LINE.              CM0501
043800 230-EXIT.                                                        CM0501
043900     EXIT.                                                        CM0501
044000***************************************************************** CM0501
044100*    240-PRINT-CUSTOMER-TRAILER                                   CM0501
044200***************************************************************** CM0501
044300 240-PRINT-CUSTOMER-TRAILER.                                      CM0501
044400     COMPUTE WS-AVG-RISK ROUNDED =                                CM0501
044500         WS-SCORE-SUM / WS-ITEMS-ANALYZED.                        CM0501
044600     EVALUATE TRUE                                                CM0501
044700         WHEN WS-AVG-RISK <= 3                                    CM0501
044800             MOVE 'LOW RISK'    TO WS-OVERALL-BAND                CM0501
044900             MOVE                                                 CM0501
045000  'LOW OVERALL RISK -- ROUTINE MODIFICATIONS FOR THIS CUSTOMER'   CM0501
045100                 TO WS-ADVISORY-TEXT                              CM0501
045200         WHEN WS-AVG-RISK <= 6                                    CM0501
045300             MOVE 'MEDIUM RISK' TO WS-OVERALL-BAND                CM0501
045400             MOVE                                                 CM0501
045500  'MODERATE RISK -- REVIEW WARRANTY AND INSURANCE COVERAGE'       CM0501
045600                 TO WS-ADVISORY-TEXT                              CM0501
045700         WHEN OTHER                                               CM0501
045800             MOVE 'HIGH RISK'   TO WS-OVERALL-BAND                CM0501
045900             MOVE                                                 CM0501
046000  'HIGH OVERALL RISK -- RECOMMEND A PRE-INSTALL CONSULTATION'     CM0501
046100                 TO WS-ADVISORY-TEXT                              CM0501
046200     END-EVALUATE.                                                CM0501
046300     MOVE WS-AVG-RISK TO RP-AVG-SCORE.                            CM0501
046400     MOVE WS-HIGH-RISK-COUNT TO RP-HIGH-RISK-CT.                  CM0501
046500     WRITE REPORT-PRINT-LINE FROM WS-RP-TRAILER-LINE-1.           CM0501
046600     MOVE WS-ITEMS-ANALYZED TO RP-ITEMS-ANALYZED.                 CM0501
046700     MOVE WS-OVERALL-BAND TO RP-OVERALL-BAND.                     CM0501
046800     WRITE REPORT-PRINT-LINE FROM WS-RP-TRAILER-LINE-2.           CM0501
046900     MOVE WS-ADVISORY-TEXT TO RP-ADVISORY.                        CM0501
047000     WRITE REPORT-PRINT-LINE FROM WS-RP-ADVISORY-LINE.            CM0501
047100 240-EXIT.                                                        CM0501
047200     EXIT.                                                        CM0501
047300***************************************************************** CM0501
047400*    300-SCORE-ITEM -- RUNS THE SIX FACTOR PARAGRAPHS, THEN       CM0501
047500*    WEIGHS, SCALES AND BANDS THE RESULT.                         CM0501
047600***************************************************************** CM0501
047700 300-SCORE-ITEM.                                                  CM0501
047800     PERFORM 310-SCORE-WARRANTY    THRU 310-EXIT.                 CM0501
047900     PERFORM 320-SCORE-INSURANCE   THRU 320-EXIT.                 CM0501
048000     PERFORM 330-SCORE-COMPLEXITY  THRU 330-EXIT.                 CM0501
048100     PERFORM 340-SCORE-MAINTENANCE THRU 340-EXIT.                 CM0501
048200     PERFORM 350-SCORE-RESALE      THRU 350-EXIT.                 CM0501
048300     PERFORM 360-SCORE-LEGAL       THRU 360-EXIT.                 CM0501
048400     PERFORM 390-WEIGH-AND-SCALE   THRU 390-EXIT.                 CM0501
048500     PERFORM 395-BAND-SCORE        THRU 395-EXIT.                 CM0501
048600 300-EXIT.                                                        CM0501
048700     EXIT.                                                        CM0501
048800***************************************************************** CM0501
048900*    310-SCORE-WARRANTY -- USES CAR YEAR.  THE SOURCE COMPARES    CM0501
049000*    THE RAW 4-DIGIT YEAR TO 3 AND 10 -- THAT LITERAL COMPARE     CM0501
049100*    IS CARRIED OVER AS-IS, SO IN PRACTICE THE YEAR < 3 BRANCH    CM0501
049200*    NEVER FIRES FOR A REAL CAR.                                  CM0501
049300***************************************************************** CM0501
049400 310-SCORE-WARRANTY.                                              CM0501
049500     EVALUATE TRUE                                                CM0501
049600         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
049700             IF WS-CUST-CAR-YEAR < 3                              CM0501
049800                 MOVE 4.5 TO WS-SC-WARRANTY                       CM0501
049900             ELSE                                                 CM0501
050000                 MOVE 3.0 TO WS-SC-WARRANTY                       CM0501
050100             END-IF                                               CM0501
050200         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'TECHNOLOGY'         CM0501
050300             MOVE 2.0 TO WS-SC-WARRANTY                           CM0501
050400         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
050500             MOVE 1.0 TO WS-SC-WARRANTY                           CM0501
050600         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COMFORT'            CM0501
050700             MOVE 1.5 TO WS-SC-WARRANTY                           CM0501
050800         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'AESTHETIC'          CM0501
050900             MOVE 0.5 TO WS-SC-WARRANTY                           CM0501
051000         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COLOR'              CM0501
051100             MOVE 0.1 TO WS-SC-WARRANTY                           CM0501
051200         WHEN OTHER                                               CM0501
051300             MOVE 2.0 TO WS-SC-WARRANTY                           CM0501
051400     END-EVALUATE.                                                CM0501
051500 310-EXIT.                                                        CM0501
051600     EXIT.                                                        CM0501
051700***************************************************************** CM0501
051800*    320-SCORE-INSURANCE -- PRICE SETS THE BASE, PERFORMANCE      CM0501
051900*    AND SAFETY ITEMS ADJUST IT, RESULT CLAMPED TO 0-5.           CM0501
052000***************************************************************** CM0501
052100 320-SCORE-INSURANCE.                                             CM0501
052200     EVALUATE TRUE                                                CM0501
052300         WHEN WS-CI-PRICE (WS-PICK-IDX) > 50000                   CM0501
052400             MOVE 4.0 TO WS-SC-INS-BASE                           CM0501
052500         WHEN WS-CI-PRICE (WS-PICK-IDX) > 20000                   CM0501
052600             MOVE 3.0 TO WS-SC-INS-BASE                           CM0501
052700         WHEN WS-CI-PRICE (WS-PICK-IDX) > 5000                    CM0501
052800             MOVE 2.0 TO WS-SC-INS-BASE                           CM0501
052900         WHEN OTHER                                               CM0501
053000             MOVE 1.0 TO WS-SC-INS-BASE                           CM0501
053100     END-EVALUATE.                                                CM0501
053200     EVALUATE TRUE                                                CM0501
053300         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
053400             COMPUTE WS-SC-INSURANCE = WS-SC-INS-BASE + 1.0       CM0501
053500         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
053600             COMPUTE WS-SC-INSURANCE = WS-SC-INS-BASE - 0.5       CM0501
053700         WHEN OTHER                                               CM0501
053800             MOVE WS-SC-INS-BASE TO WS-SC-INSURANCE               CM0501
053900     END-EVALUATE.                                                CM0501
054000     IF WS-SC-INSURANCE < 0                                       CM0501
054100         MOVE 0 TO WS-SC-INSURANCE                                CM0501
054200     END-IF.                                                      CM0501
054300     IF WS-SC-INSURANCE > 5                                       CM0501
054400         MOVE 5 TO WS-SC-INSURANCE                                CM0501
054500     END-IF.                                                      CM0501
054600 320-EXIT.                                                        CM0501
054700     EXIT.                                                        CM0501
054800 330-SCORE-COMPLEXITY.                                            CM0501
054900     EVALUATE TRUE                                                CM0501
055000         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
055100             MOVE 4.0 TO WS-SC-COMPLEXITY                         CM0501
055200         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'TECHNOLOGY'         CM0501
055300             MOVE 3.5 TO WS-SC-COMPLEXITY                         CM0501
055400         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
055500             MOVE 3.0 TO WS-SC-COMPLEXITY                         CM0501
055600         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COMFORT'            CM0501
055700             MOVE 2.5 TO WS-SC-COMPLEXITY                         CM0501
055800         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'AESTHETIC'          CM0501
055900             MOVE 2.0 TO WS-SC-COMPLEXITY                         CM0501
056000         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COLOR'              CM0501
056100             MOVE 1.5 TO WS-SC-COMPLEXITY                         CM0501
056200         WHEN OTHER                                               CM0501
056300             MOVE 2.5 TO WS-SC-COMPLEXITY                         CM0501
056400     END-EVALUATE.                                                CM0501
056500 330-EXIT.                                                        CM0501
056600     EXIT.                                                        CM0501
056700 340-SCORE-MAINTENANCE.                                           CM0501
056800     EVALUATE TRUE                                                CM0501
056900         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
057000             MOVE 3.5 TO WS-SC-MAINTENANCE                        CM0501
057100         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'TECHNOLOGY'         CM0501
057200             MOVE 3.0 TO WS-SC-MAINTENANCE                        CM0501
057300         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
057400             MOVE 2.0 TO WS-SC-MAINTENANCE                        CM0501
057500         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COMFORT'            CM0501
057600             MOVE 2.5 TO WS-SC-MAINTENANCE                        CM0501
057700         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'AESTHETIC'          CM0501
057800             MOVE 1.5 TO WS-SC-MAINTENANCE                        CM0501
057900         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COLOR'              CM0501
058000             MOVE 1.0 TO WS-SC-MAINTENANCE                        CM0501
058100         WHEN OTHER                                               CM0501
058200             MOVE 2.0 TO WS-SC-MAINTENANCE                        CM0501
058300     END-EVALUATE.                                                CM0501
058400 340-EXIT.                                                        CM0501
058500     EXIT.                                                        CM0501
058600***************************************************************** CM0501
058700*    350-SCORE-RESALE -- USES THE PREMIUM-MAKE FLAG SET ONCE      CM0501
058800*    PER CUSTOMER BY 217-CHECK-PREMIUM-MAKE.                      CM0501
058900***************************************************************** CM0501
059000 350-SCORE-RESALE.                                                CM0501
059100     EVALUATE TRUE                                                CM0501
059200         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
059300             IF WS-PREMIUM-MAKE                                   CM0501
059400                 MOVE 2.5 TO WS-SC-RESALE                         CM0501
059500             ELSE                                                 CM0501
059600                 MOVE 3.5 TO WS-SC-RESALE                         CM0501
059700             END-IF                                               CM0501
059800         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'TECHNOLOGY'         CM0501
059900             MOVE 2.0 TO WS-SC-RESALE                             CM0501
060000         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
060100             MOVE 1.0 TO WS-SC-RESALE                             CM0501
060200         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COMFORT'            CM0501
060300             MOVE 1.5 TO WS-SC-RESALE                             CM0501
060400         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'AESTHETIC'          CM0501
060500             IF WS-PREMIUM-MAKE                                   CM0501
060600                 MOVE 3.0 TO WS-SC-RESALE                         CM0501
060700             ELSE                                                 CM0501
060800                 MOVE 2.0 TO WS-SC-RESALE                         CM0501
060900             END-IF                                               CM0501
061000         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COLOR'              CM0501
061100             MOVE 4.0 TO WS-SC-RESALE                             CM0501
061200         WHEN OTHER                                               CM0501
061300             MOVE 2.5 TO WS-SC-RESALE                             CM0501
061400     END-EVALUATE.                                                CM0501
061500 350-EXIT.                                                        CM0501
061600     EXIT.                                                        CM0501
061700***************************************************************** CM0501
061800*    360-SCORE-LEGAL -- SAME LITERAL CAR-YEAR COMPARE CAVEAT      CM0501
061900*    AS 310-SCORE-WARRANTY.                                       CM0501
062000***************************************************************** CM0501
062100 360-SCORE-LEGAL.                                                 CM0501
062200     EVALUATE TRUE                                                CM0501
062300         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'PERFORMANCE'        CM0501
062400             IF WS-CUST-CAR-YEAR < 10                             CM0501
062500                 MOVE 3.5 TO WS-SC-LEGAL                          CM0501
062600             ELSE                                                 CM0501
062700                 MOVE 4.0 TO WS-SC-LEGAL                          CM0501
062800             END-IF                                               CM0501
062900         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'TECHNOLOGY'         CM0501
063000             MOVE 1.0 TO WS-SC-LEGAL                              CM0501
063100         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'SAFETY'             CM0501
063200             MOVE 0.5 TO WS-SC-LEGAL                              CM0501
063300         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COMFORT'            CM0501
063400             MOVE 1.0 TO WS-SC-LEGAL                              CM0501
063500         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'AESTHETIC'          CM0501
063600             MOVE 2.0 TO WS-SC-LEGAL                              CM0501
063700         WHEN WS-CI-CATEGORY (WS-PICK-IDX) = 'COLOR'              CM0501
063800             MOVE 3.0 TO WS-SC-LEGAL                              CM0501
063900         WHEN OTHER                                               CM0501
064000             MOVE 2.0 TO WS-SC-LEGAL                              CM0501
064100     END-EVALUATE.                                                CM0501
064200 360-EXIT.                                                        CM0501
064300     EXIT.                                                        CM0501
064400***************************************************************** CM0501
064500*    390-WEIGH-AND-SCALE -- WEIGHTED AVERAGE, THEN SCALE TO A     CM0501
064600*    1.0-10.0 FINAL SCORE AS PER THE BUSINESS RULE.               CM0501
064700***************************************************************** CM0501
064800 390-WEIGH-AND-SCALE.                                             CM0501
064900     COMPUTE WS-WEIGHTED-AVG =                                    CM0501
065000         (WS-SC-WARRANTY    * WS-WT-WARRANTY                      CM0501
065100        +  WS-SC-INSURANCE   * WS-WT-INSURANCE                    CM0501
065200        +  WS-SC-COMPLEXITY  * WS-WT-COMPLEXITY                   CM0501
065300        +  WS-SC-MAINTENANCE * WS-WT-MAINTENANCE                  CM0501
065400        +  WS-SC-RESALE      * WS-WT-RESALE                       CM0501
065500        +  WS-SC-LEGAL       * WS-WT-LEGAL)                       CM0501
065600        / WS-WT-TOTAL.                                            CM0501
065700     COMPUTE WS-ITEM-SCORE ROUNDED = WS-WEIGHTED-AVG * 2.         CM0501
065800     IF WS-ITEM-SCORE < 1                                         CM0501
065900         MOVE 1.0 TO WS-ITEM-SCORE                                CM0501
066000     END-IF.                                                      CM0501
066100     IF WS-ITEM-SCORE > 10                                        CM0501
066200         MOVE 10.0 TO WS-ITEM-SCORE                               CM0501
066300     END-IF.                                                      CM0501
066400 390-EXIT.                                                        CM0501
066500     EXIT.                                                        CM0501
066600 395-BAND-SCORE.                                                  CM0501
066700     EVALUATE TRUE                                                CM0501
066800         WHEN WS-ITEM-SCORE <= 3                                  CM0501
066900             MOVE 'LOW RISK'    TO WS-ITEM-BAND                   CM0501
067000         WHEN WS-ITEM-SCORE <= 6                                  CM0501
067100             MOVE 'MEDIUM RISK' TO WS-ITEM-BAND                   CM0501
067200         WHEN OTHER                                               CM0501
067300             MOVE 'HIGH RISK'   TO WS-ITEM-BAND                   CM0501
067400     END-EVALUATE.                                                CM0501
067500 395-EXIT.                                                        CM0501
067600     EXIT.                                                        CM0501
067700***************************************************************** CM0501
067800*    700-OPEN-FILES THRU 740-EXIT -- START-UP                     CM0501
067900***************************************************************** CM0501
068000 700-OPEN-FILES.                                                  CM0501
068100     OPEN INPUT CUSTOMER-MASTER.                                  CM0501
068200     OPEN INPUT CAR-FILE.                                         CM0501
068300     OPEN INPUT BILL-FILE.                                        CM0501
068400     OPEN INPUT BILL-ITEM-FILE.                                   CM0501
068500     OPEN OUTPUT REPORT-PRINT.                                    CM0501
068600 700-EXIT.                                                        CM0501
068700     EXIT.                                                        CM0501
068800 710-LOAD-CUST-TABLE.                                             CM0501
068900     MOVE ZERO TO CM-CUST-TAB-COUNT.                              CM0501
069000     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.     CM0501
069100     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                      CM0501
069200         UNTIL WS-CMF-STATUS = 'EOF'.                             CM0501
069300 710-EXIT.                                                        CM0501
069400     EXIT.                                                        CM0501
069500 711-LOAD-ONE-CUST.                                               CM0501
069600     ADD 1 TO CM-CUST-TAB-COUNT.                                  CM0501
069700     MOVE CMF-EMAIL TO CM-CUST-TAB-EMAIL (CM-CUST-TAB-COUNT).     CM0501
069800     MOVE CMF-NAME  TO CM-CUST-TAB-NAME (CM-CUST-TAB-COUNT).      CM0501
069900     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.     CM0501
070000 711-EXIT.                                                        CM0501
070100     EXIT.                                                        CM0501
070200 720-LOAD-CAR-TABLE.                                              CM0501
070300     MOVE ZERO TO CM-CAR-TAB-COUNT.                               CM0501
070400     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.            CM0501
070500     PERFORM 721-LOAD-ONE-CAR THRU 721-EXIT                       CM0501
070600         UNTIL WS-CAF-STATUS = 'EOF'.                             CM0501
070700 720-EXIT.                                                        CM0501
070800     EXIT.                                                        CM0501
070900 721-LOAD-ONE-CAR.                                                CM0501
071000     ADD 1 TO CM-CAR-TAB-COUNT.                                   CM0501
071100     MOVE CAF-EMAIL TO CM-CAR-TAB-EMAIL (CM-CAR-TAB-COUNT).       CM0501
071200     MOVE CAF-MAKE  TO CM-CAR-TAB-MAKE (CM-CAR-TAB-COUNT).        CM0501
071300     IF CAF-YEAR-UNKNOWN                                          CM0501
071400         MOVE ZERO TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)          CM0501
071500     ELSE                                                         CM0501
071600         MOVE CAF-YEAR TO CM-CAR-TAB-YEAR (CM-CAR-TAB-COUNT)      CM0501
071700     END-IF.                                                      CM0501
071800     READ CAR-FILE AT END MOVE 'EOF' TO WS-CAF-STATUS.            CM0501
071900 721-EXIT.                                                        CM0501
072000     EXIT.                                                        CM0501
072100 730-LOAD-BILL-TABLE.                                             CM0501
072200     MOVE ZERO TO CM-BILL-TAB-COUNT.                              CM0501
072300     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.           CM0501
072400     PERFORM 731-LOAD-ONE-BILL THRU 731-EXIT                      CM0501
072500         UNTIL WS-BIL-STATUS = 'EOF'.                             CM0501
072600 730-EXIT.                                                        CM0501
072700     EXIT.                                                        CM0501
072800 731-LOAD-ONE-BILL.                                               CM0501
072900     ADD 1 TO CM-BILL-TAB-COUNT.                                  CM0501
073000     MOVE BIL-ID    TO CM-BILL-TAB-ID (CM-BILL-TAB-COUNT).        CM0501
073100     MOVE BIL-EMAIL TO CM-BILL-TAB-EMAIL (CM-BILL-TAB-COUNT).     CM0501
073200     MOVE BIL-DATE (1:8) TO CM-BILL-TAB-DATE (CM-BILL-TAB-COUNT). CM0501
073300     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.           CM0501
073400 731-EXIT.                                                        CM0501
073500     EXIT.                                                        CM0501
073600***************************************************************** CM0501
073700*    740-LOAD-ITEM-TABLE -- JOINS EACH BILL-ITEM BACK TO ITS      CM0501
073800*    BILL VIA SEARCH ALL ON BILL-ID.  AN ITEM WHOSE BILL          CM0501
073900*    SOMEHOW ISN'T ON FILE IS SKIPPED RATHER THAN ABENDING        CM0501
074000*    THE RUN.                                                     CM0501
074100***************************************************************** CM0501
074200 740-LOAD-ITEM-TABLE.                                             CM0501
074300     MOVE ZERO TO CM-ITEM-TAB-COUNT.                              CM0501
074400     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.      CM0501
074500     PERFORM 741-LOAD-ONE-ITEM THRU 741-EXIT                      CM0501
074600         UNTIL WS-BIT-STATUS = 'EOF'.                             CM0501
074700 740-EXIT.                                                        CM0501
074800     EXIT.                                                        CM0501
074900 741-LOAD-ONE-ITEM.                                               CM0501
075000     SEARCH ALL CM-BILL-TAB-ENTRY                                 CM0501
075100         AT END                                                   CM0501
075200             GO TO 745-READ-NEXT-ITEM                             CM0501
075300         WHEN CM-BILL-TAB-ID (CM-BILL-TAB-IDX) = BIT-BILL-ID      CM0501
075400             CONTINUE                                             CM0501
075500     END-SEARCH.                                                  CM0501
075600     ADD 1 TO CM-ITEM-TAB-COUNT.                                  CM0501
075700     MOVE CM-BILL-TAB-EMAIL (CM-BILL-TAB-IDX)                     CM0501
075800         TO CM-ITEM-TAB-EMAIL (CM-ITEM-TAB-COUNT).                CM0501
075900     MOVE CM-BILL-TAB-DATE (CM-BILL-TAB-IDX)                      CM0501
076000         TO CM-ITEM-TAB-DATE (CM-ITEM-TAB-COUNT).                 CM0501
076100     MOVE BIT-MOD-NAME TO CM-ITEM-TAB-NAME (CM-ITEM-TAB-COUNT).   CM0501
076200     MOVE BIT-CATEGORY TO                                         CM0501
076300         CM-ITEM-TAB-CATEGORY (CM-ITEM-TAB-COUNT).                CM0501
076400     MOVE BIT-PRICE TO CM-ITEM-TAB-PRICE (CM-ITEM-TAB-COUNT).     CM0501
076500 745-READ-NEXT-ITEM.                                              CM0501
076600     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.      CM0501
076700 741-EXIT.                                                        CM0501
076800     EXIT.                                                        CM0501
076900***************************************************************** CM0501
077000 790-CLOSE-FILES.                                                 CM0501
077100     CLOSE CUSTOMER-MASTER.                                       CM0501
077200     CLOSE CAR-FILE.                                              CM0501
077300     CLOSE BILL-FILE.                                             CM0501
077400     CLOSE BILL-ITEM-FILE.                                        CM0501
077500     CLOSE REPORT-PRINT.                                          CM0501
077600 790-EXIT.                                                        CM0501
077700     EXIT.                                                        CM0501
