000100 IDENTIFICATION DIVISION.                                               CM0801
000200*****************************************************************       CM0801
000300*    PROGRAM-ID.  CMRPT01                                               CM0801
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                               CM0801
000500*                                                                       CM0801
000600*    SPENDING AND STUDIO SUMMARY REPORTS.  FOR EACH CUSTOMER,           CM0801
000700*    PRINTS A TRAILING-SIX-MONTH SPENDING BREAKDOWN AND A               CM0801
000800*    CATEGORY SPENDING BREAKDOWN (HIGHEST CATEGORY FIRST).              CM0801
000900*    FINISHES WITH ONE STUDIO-WIDE SUMMARY BLOCK.  REPLACES THE         CM0801
001000*    OLD STUDENT/COURSE ENROLLMENT BREAK REPORT THIS SHOP USED          CM0801
001100*    TO RUN AT TERM END.                                                CM0801
001200*****************************************************************       CM0801
001300 PROGRAM-ID.     CMRPT01.                                               CM0801
001400 AUTHOR.         R M OKONKWO.                                           CM0801
001500 INSTALLATION.   DATA PROCESSING DEPT.                                  CM0801
001600 DATE-WRITTEN.   05/02/90.                                              CM0801
001700 DATE-COMPILED.                                                         CM0801
001800 SECURITY.       NON-CONFIDENTIAL.                                      CM0801
001900*****************************************************************       CM0801
002000*    CHANGE LOG                                                         CM0801
002100*    ----------                                                         CM0801
002200*    05/02/90  RMO  ORIGINAL TERM-END STUDENT/COURSE ENROLLMENT         CM0801
002300*              BREAK REPORT                                             CM0801
002400*    02/08/95  DWS  ADDED DEPARTMENT SUBTOTAL BREAK                     CM0801
002500*    01/09/99  WLT  Y2K -- TERM-DATE FIELDS WIDENED TO 4-DIGIT          CM0801
002600*              YEARS, NO OTHER CHANGE REQUIRED                          CM0801
002700*    04/02/07  JRS  REBUILT AS THE SPENDING AND STUDIO SUMMARY          CM0801
002800*              REPORTS.  ENROLLMENT BREAK REPLACED BY MONTH AND         CM0801
002900*              CATEGORY BREAKS AGAINST THE BILL AND BILL-ITEM           CM0801
003000*              FLAT FILES (TICKET 5190)                                 CM0801
003100*    09/19/08  JRS  CATEGORY RANKING NOW CALLS CMSRT01 INSTEAD          CM0801
003200*              OF THE INLINE BUBBLE SORT                                CM0801
003300*****************************************************************       CM0801
003400 ENVIRONMENT DIVISION.                                                  CM0801
003500*****************************************************************       CM0801
003600 CONFIGURATION SECTION.                                                 CM0801
003700 SOURCE-COMPUTER.    IBM-370.                                           CM0801
003800 OBJECT-COMPUTER.    IBM-370.                                           CM0801
003900 SPECIAL-NAMES.                                                         CM0801
004000     C01 IS TOP-OF-FORM.                                                CM0801
004100 INPUT-OUTPUT SECTION.                                                  CM0801
004200 FILE-CONTROL.                                                          CM0801
004300     SELECT CONTROL-CARD     ASSIGN TO CTLCARD                          CM0801
004400         FILE STATUS IS WS-CTL-STATUS.                                  CM0801
004500     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST                         CM0801
004600         FILE STATUS IS WS-CMF-STATUS.                                  CM0801
004700     SELECT MOD-CATALOG      ASSIGN TO MODCAT                           CM0801
004800         FILE STATUS IS WS-MDC-STATUS.                                  CM0801
004900     SELECT BILL-FILE        ASSIGN TO BILLIN                           CM0801
005000         FILE STATUS IS WS-BIL-STATUS.                                  CM0801
005100     SELECT BILL-ITEM-FILE   ASSIGN TO BILLITEM                         CM0801
005200         FILE STATUS IS WS-BIT-STATUS.                                  CM0801
005300     SELECT REPORT-PRINT     ASSIGN TO RPTPRT.                          CM0801
005400 DATA DIVISION.                                                         CM0801
005500*****************************************************************       CM0801
005600 FILE SECTION.                                                          CM0801
005700*****************************************************************       CM0801
005800 FD  CONTROL-CARD                                                       CM0801
005900     LABEL RECORDS ARE OMITTED.                                         CM0801
006000 01  CTL-CARD-REC.                                                      CM0801
006100     05  CTL-RUN-DATE            PIC 9(08).                             CM0801
006200     05  CTL-START-BILL-NO       PIC 9(06).                             CM0801
006300*                                                                       CM0801
006400 FD  CUSTOMER-MASTER                                                    CM0801
006500     LABEL RECORDS ARE OMITTED.                                         CM0801
006600     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CMF==.                      CM0801
006700*                                                                       CM0801
006800 FD  MOD-CATALOG                                                        CM0801
006900     LABEL RECORDS ARE OMITTED.                                         CM0801
007000     COPY MODCOPY REPLACING ==:TAG:== BY ==MDC==.                       CM0801
007100*                                                                       CM0801
007200 FD  BILL-FILE                                                          CM0801
007300     LABEL RECORDS ARE OMITTED.                                         CM0801
007400     COPY BILCOPY REPLACING ==:TAG:== BY ==BIL==.                       CM0801
007500*                                                                       CM0801
007600 FD  BILL-ITEM-FILE                                                     CM0801
007700     LABEL RECORDS ARE OMITTED.                                         CM0801
007800     COPY BITCOPY REPLACING ==:TAG:== BY ==BIT==.                       CM0801
007900*                                                                       CM0801
008000 FD  REPORT-PRINT                                                       CM0801
008100     RECORDING MODE IS F                                                CM0801
008200     LABEL RECORDS ARE OMITTED.                                         CM0801
008300 01  REPORT-PRINT-LINE           PIC X(132).                            CM0801
008400*****************************************************************       CM0801
008500 WORKING-STORAGE SECTION.                                               CM0801
008600*****************************************************************       CM0801
008700 01  WS-FILE-STATUSES.                                                  CM0801
008800     05  WS-CTL-STATUS           PIC X(02) VALUE '00'.                  CM0801
008900     05  WS-CMF-STATUS           PIC X(02) VALUE '00'.                  CM0801
009000     05  WS-MDC-STATUS           PIC X(02) VALUE '00'.                  CM0801
009100     05  WS-BIL-STATUS           PIC X(02) VALUE '00'.                  CM0801
009200     05  WS-BIT-STATUS           PIC X(02) VALUE '00'.                  CM0801
009300 01  WS-SWITCHES.                                                       CM0801
009400     05  WS-CMF-EOF-SW           PIC X(01) VALUE 'N'.                   CM0801
009500         88  WS-CMF-EOF                  VALUE 'Y'.                     CM0801
009600     05  WS-MDC-EOF-SW           PIC X(01) VALUE 'N'.                   CM0801
009700         88  WS-MDC-EOF                  VALUE 'Y'.                     CM0801
009800     05  WS-BIL-EOF-SW           PIC X(01) VALUE 'N'.                   CM0801
009900         88  WS-BIL-EOF                  VALUE 'Y'.                     CM0801
010000     05  WS-BIT-EOF-SW           PIC X(01) VALUE 'N'.                   CM0801
010100         88  WS-BIT-EOF                  VALUE 'Y'.                     CM0801
010200*****************************************************************       CM0801
010300*    RUN-DATE BROKEN INTO PARTS -- THE YEAR AND MONTH ANCHOR            CM0801
010400*    THE TRAILING-SIX-MONTH WINDOW BELOW.  SAME CONTROL-CARD            CM0801
010500*    LAYOUT CMBILL01 READS.                                             CM0801
010600*****************************************************************       CM0801
010700 01  WS-CTL-RUN-DATE-GROUP.                                             CM0801
010800     05  WS-RUN-DATE-NUM         PIC 9(08).                             CM0801
010900 01  WS-RUN-DATE-PARTS REDEFINES WS-CTL-RUN-DATE-GROUP.                 CM0801
011000     05  WS-RUN-YEAR             PIC 9(04).                             CM0801
011100     05  WS-RUN-MONTH-PART       PIC 9(02).                             CM0801
011200     05  WS-RUN-DAY              PIC 9(02).                             CM0801
011300*****************************************************************       CM0801
011400*    CUSTOMER TABLE -- ENTIRE CUSTOMER MASTER                           CM0801
011500*****************************************************************       CM0801
011600 01  CM-CUST-TABLE.                                                     CM0801
011700     05  CM-CUST-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0801
011800     05  CM-CUST-TAB-ENTRY OCCURS 0 TO 500 TIMES                        CM0801
011900                          DEPENDING ON CM-CUST-TAB-COUNT.               CM0801
012000         10  CM-CUST-TAB-EMAIL    PIC X(40).                            CM0801
012100         10  CM-CUST-TAB-NAME     PIC X(30).                            CM0801
012200*****************************************************************       CM0801
012300*    BILL TABLE -- FULL BILL HISTORY, SEARCHED ALL BY BILL-ID           CM0801
012400*    TO JOIN EACH BILL ITEM BACK TO ITS CUSTOMER, AND LINEAR-           CM0801
012500*    SCANNED BY E-MAIL FOR THE MONTHLY BUCKET BUILD.                    CM0801
012600*****************************************************************       CM0801
012700 01  CM-BILL-TABLE.                                                     CM0801
012800     05  CM-BILL-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0801
012900     05  CM-BILL-TAB-ENTRY OCCURS 0 TO 2000 TIMES                       CM0801
013000                          DEPENDING ON CM-BILL-TAB-COUNT                CM0801
013100                          ASCENDING KEY IS CM-BILL-TAB-ID               CM0801
013200                          INDEXED BY CM-BILL-TAB-IDX.                   CM0801
013300         10  CM-BILL-TAB-ID       PIC X(20).                            CM0801
013400         10  CM-BILL-TAB-EMAIL    PIC X(40).                            CM0801
013500         10  CM-BILL-TAB-DATE     PIC 9(08).                            CM0801
013600         10  CM-BILL-TAB-TOTAL    PIC 9(09)V99.                         CM0801
013700*****************************************************************       CM0801
013800*    ITEM TABLE -- ONE ROW PER BILL-ITEM, ALREADY JOINED TO             CM0801
013900*    ITS CUSTOMER E-MAIL AT LOAD TIME.                                  CM0801
014000*****************************************************************       CM0801
014100 01  CM-ITEM-TABLE.                                                     CM0801
014200     05  CM-ITEM-TAB-COUNT       PIC S9(04) COMP VALUE 0.               CM0801
014300     05  CM-ITEM-TAB-ENTRY OCCURS 0 TO 5000 TIMES                       CM0801
014400                          DEPENDING ON CM-ITEM-TAB-COUNT.               CM0801
014500         10  CM-ITEM-TAB-EMAIL    PIC X(40).                            CM0801
014600         10  CM-ITEM-TAB-CATEGORY PIC X(12).                            CM0801
014700         10  CM-ITEM-TAB-PRICE    PIC 9(07)V99.                         CM0801
014800*****************************************************************       CM0801
014900*    TRAILING-SIX-MONTH BUCKETS -- INDEX 1 IS THE OLDEST OF THE         CM0801
015000*    SIX REPORTED MONTHS, INDEX 6 IS THE RUN MONTH ITSELF.              CM0801
015100*****************************************************************       CM0801
015200 01  WS-MONTH-BUCKETS.                                                  CM0801
015300     05  WS-MO-BUCKET OCCURS 6 TIMES.                                   CM0801
015400         10  WS-BKT-YEAR         PIC 9(04).                             CM0801
015500         10  WS-BKT-MONTH        PIC 9(02).                             CM0801
015600         10  WS-BKT-COUNT        PIC S9(04) COMP VALUE 0.               CM0801
015700         10  WS-BKT-TOTAL        PIC S9(09)V99 COMP-3 VALUE 0.          CM0801
015800         10  WS-BKT-AVG          PIC S9(07)V99 COMP-3 VALUE 0.          CM0801
015900 01  WS-MONTH-WORK-AREA.                                                CM0801
016000     05  WS-BKT-IDX              PIC S9(04) COMP VALUE 0.               CM0801
016100     05  WS-MO-OFFSET            PIC S9(04) COMP VALUE 0.               CM0801
016200     05  WS-TEMP-YEAR            PIC 9(04) VALUE 0.                     CM0801
016300     05  WS-TEMP-MONTH           PIC S9(04) COMP VALUE 0.               CM0801
016400     05  WS-BILL-YEAR            PIC 9(04) VALUE 0.                     CM0801
016500     05  WS-BILL-MONTH           PIC 9(02) VALUE 0.                     CM0801
016600*****************************************************************       CM0801
016700*    HIGHEST-MONTH TRACKING FOR THE MONTHLY TRAILER LINE                CM0801
016800*****************************************************************       CM0801
016900 01  WS-MONTH-HIGH-AREA.                                                CM0801
017000     05  WS-HIGH-BKT-IDX         PIC S9(04) COMP VALUE 0.               CM0801
017100     05  WS-HIGH-BKT-TOTAL       PIC S9(09)V99 COMP-3 VALUE 0.          CM0801
017200 01  WS-MONTH-HIGH-ALT REDEFINES WS-MONTH-HIGH-AREA.                    CM0801
017300     05  WS-MONTH-HIGH-PAIR      PIC X(04).                             CM0801
017350 01  WS-6MO-TOTAL                PIC S9(09)V99 COMP-3 VALUE 0.          CM0801
017400*****************************************************************       CM0801
017500*    CATEGORY PREFERENCE STATS FOR THE CUSTOMER CURRENTLY               CM0801
017600*    BEING REPORTED.  SIX FIXED SLOTS -- SEE 260-CATEGORY-TO-INDEX.     CM0801
017700*****************************************************************       CM0801
017800 01  WS-CAT-STATS.                                                      CM0801
017900     05  WS-CAT-FREQ      OCCURS 6 TIMES PIC S9(04) COMP.               CM0801
018000     05  WS-CAT-PRICE-SUM OCCURS 6 TIMES PIC S9(09)V99 COMP-3.          CM0801
018100     05  WS-CAT-AVG-PRICE OCCURS 6 TIMES PIC S9(07)V99 COMP-3.          CM0801
018200 01  WS-CAT-NAME-TABLE.                                                 CM0801
018300     05  FILLER PIC X(12) VALUE 'Performance'.                          CM0801
018400     05  FILLER PIC X(12) VALUE 'Technology'.                           CM0801
018500     05  FILLER PIC X(12) VALUE 'Safety'.                               CM0801
018600     05  FILLER PIC X(12) VALUE 'Comfort'.                              CM0801
018700     05  FILLER PIC X(12) VALUE 'Aesthetic'.                            CM0801
018800     05  FILLER PIC X(12) VALUE 'Color'.                                CM0801
018900 01  WS-CAT-NAME-ARRAY REDEFINES WS-CAT-NAME-TABLE.                     CM0801
019000     05  WS-CAT-NAME OCCURS 6 TIMES PIC X(12).                          CM0801
019100 01  WS-CAT-IDX-AREA.                                                   CM0801
019200     05  WS-CAT-IDX              PIC S9(04) COMP VALUE 0.               CM0801
019300     05  WS-CAT-IDX-ARG          PIC X(12) VALUE SPACES.                CM0801
019400     05  WS-CAT-TAB-IDX          PIC S9(04) COMP VALUE 0.               CM0801
019500*****************************************************************       CM0801
019600*    CATEGORY RANKING ARRAYS -- KEY IS TOTAL SPENT, ID IS A             CM0801
019700*    ZERO-FILLED CATEGORY SLOT NUMBER.  ONLY CATEGORIES WITH            CM0801
019800*    AT LEAST ONE ITEM ARE LOADED, SO THE ARRAY MAY BE SHORTER          CM0801
019900*    THAN SIX.                                                          CM0801
020000*****************************************************************       CM0801
020100 01  WS-CAT-RANK-COUNT           PIC S9(04) COMP VALUE 0.               CM0801
020200 01  WS-CAT-RANK-ARRAYS.                                                CM0801
020300     05  WS-CAT-RANK-KEY OCCURS 6 TIMES PIC S9(09)V99 COMP-3.           CM0801
020400 01  WS-CAT-RANK-ID-AREA.                                               CM0801
020500     05  WS-CAT-RANK-ID  OCCURS 6 TIMES PIC X(20).                      CM0801
020600 01  WS-CAT-RANK-ID-NUM-VIEW REDEFINES WS-CAT-RANK-ID-AREA.             CM0801
020700     05  WS-CAT-RANK-ID-NUM OCCURS 6 TIMES PIC 9(04).                   CM0801
020800     05  FILLER OCCURS 6 TIMES PIC X(16).                               CM0801
020900*****************************************************************       CM0801
021000*    GRAND TOTALS FOR THE CATEGORY TRAILER                              CM0801
021100*****************************************************************       CM0801
021200 01  WS-CAT-TOTALS.                                                     CM0801
021300     05  WS-CAT-TOT-ITEMS        PIC S9(05) COMP VALUE 0.               CM0801
021400     05  WS-CAT-TOT-SPENT        PIC S9(09)V99 COMP-3 VALUE 0.          CM0801
021500     05  WS-CAT-TOT-AVG          PIC S9(07)V99 COMP-3 VALUE 0.          CM0801
021600*****************************************************************       CM0801
021700*    STUDIO-WIDE SUMMARY TOTALS, ACCUMULATED WHILE THE TABLES           CM0801
021800*    ARE LOADED.                                                        CM0801
021900*****************************************************************       CM0801
022000 01  WS-STUDIO-TOTALS.                                                  CM0801
022100     05  WS-STUDIO-CUST-CT       PIC S9(05) COMP VALUE 0.               CM0801
022200     05  WS-STUDIO-BILL-CT       PIC S9(05) COMP VALUE 0.               CM0801
022300     05  WS-STUDIO-REVENUE       PIC S9(11)V99 COMP-3 VALUE 0.          CM0801
022400     05  WS-STUDIO-ACTIVE-MODS   PIC S9(05) COMP VALUE 0.               CM0801
022500*****************************************************************       CM0801
022600*    MISCELLANEOUS SUBSCRIPTS                                           CM0801
022700*****************************************************************       CM0801
022800 01  WS-SUBSCRIPTS.                                                     CM0801
022900     05  WS-CUST-IDX             PIC S9(04) COMP VALUE 0.               CM0801
023000     05  WS-BILL-IDX             PIC S9(04) COMP VALUE 0.               CM0801
023100     05  WS-ITEM-IDX             PIC S9(04) COMP VALUE 0.               CM0801
023200     05  WS-RANK-IDX             PIC S9(04) COMP VALUE 0.               CM0801
023300*****************************************************************       CM0801
023400*    REPORT-PRINT LAYOUT LINES                                          CM0801
023500*****************************************************************       CM0801
023600 01  WS-RP-TITLE-LINE.                                                  CM0801
023700     05  FILLER                  PIC X(26) VALUE SPACES.                CM0801
023800     05  FILLER                  PIC X(48)                              CM0801
023900         VALUE 'SPENDING AND CATEGORY REPORTS -- BY CUSTOMER'.          CM0801
024000     05  FILLER                  PIC X(58) VALUE SPACES.                CM0801
024100 01  WS-RP-CUST-LINE.                                                   CM0801
024200     05  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.          CM0801
024300     05  RP-CUST-NAME            PIC X(30).                             CM0801
024400     05  FILLER                  PIC X(02) VALUE SPACES.                CM0801
024500     05  RP-CUST-EMAIL           PIC X(40).                             CM0801
024600     05  FILLER                  PIC X(50) VALUE SPACES.                CM0801
024700 01  WS-RP-MONTH-HDG-LINE.                                              CM0801
024800     05  FILLER                  PIC X(30)                              CM0801
024900         VALUE 'MONTHLY SPENDING -- TRAILING 6 MONTHS'.                 CM0801
025000     05  FILLER                  PIC X(102) VALUE SPACES.               CM0801
025100 01  WS-RP-MONTH-COL-LINE.                                              CM0801
025200     05  FILLER                  PIC X(10) VALUE 'MONTH'.               CM0801
025300     05  FILLER                  PIC X(10) VALUE 'BILLS'.               CM0801
025400     05  FILLER                  PIC X(16) VALUE 'TOTAL SPENT'.         CM0801
025500     05  FILLER                  PIC X(16) VALUE 'AVERAGE BILL'.        CM0801
025600     05  FILLER                  PIC X(80) VALUE SPACES.                CM0801
025700 01  WS-RP-MONTH-DETAIL-LINE.                                           CM0801
025800     05  RP-MONTH                PIC 9(04)/99.                          CM0801
025900     05  FILLER                  PIC X(03) VALUE SPACES.                CM0801
026000     05  RP-MONTH-BILLS          PIC ZZ9.                               CM0801
026100     05  FILLER                  PIC X(08) VALUE SPACES.                CM0801
026200     05  RP-MONTH-TOTAL          PIC Z,ZZZ,ZZ9.99.                      CM0801
026300     05  FILLER                  PIC X(03) VALUE SPACES.                CM0801
026400     05  RP-MONTH-AVG            PIC Z,ZZZ,ZZ9.99.                      CM0801
026500     05  FILLER                  PIC X(78) VALUE SPACES.                CM0801
026600 01  WS-RP-MONTH-TRAILER-1.                                             CM0801
026700     05  FILLER                  PIC X(18) VALUE                        CM0801
026800         '6-MONTH TOTAL:    '.                                          CM0801
026900     05  RP-6MO-TOTAL            PIC Z,ZZZ,ZZ9.99.                      CM0801
027000     05  FILLER                  PIC X(20) VALUE                        CM0801
027100         '  MONTHLY AVERAGE: '.                                         CM0801
027200     05  RP-6MO-AVG              PIC Z,ZZZ,ZZ9.99.                      CM0801
027300     05  FILLER                  PIC X(63) VALUE SPACES.                CM0801
027400 01  WS-RP-MONTH-TRAILER-2.                                             CM0801
027500     05  FILLER                  PIC X(18) VALUE                        CM0801
027600         'HIGHEST MONTH:    '.                                          CM0801
027700     05  RP-HIGH-MONTH           PIC 9(04)/99.                          CM0801
027800     05  FILLER                  PIC X(03) VALUE SPACES.                CM0801
027900     05  RP-HIGH-MONTH-AMT       PIC Z,ZZZ,ZZ9.99.                      CM0801
028000     05  FILLER                  PIC X(94) VALUE SPACES.                CM0801
028100 01  WS-RP-CAT-HDG-LINE.                                                CM0801
028200     05  FILLER                  PIC X(30)                              CM0801
028300         VALUE 'CATEGORY SPENDING'.                                     CM0801
028400     05  FILLER                  PIC X(102) VALUE SPACES.               CM0801
028500 01  WS-RP-CAT-COL-LINE.                                                CM0801
028600     05  FILLER                  PIC X(14) VALUE 'CATEGORY'.            CM0801
028700     05  FILLER                  PIC X(10) VALUE 'ITEMS'.               CM0801
028800     05  FILLER                  PIC X(16) VALUE 'TOTAL SPENT'.         CM0801
028900     05  FILLER                  PIC X(16) VALUE 'AVERAGE PRICE'.       CM0801
029000     05  FILLER                  PIC X(76) VALUE SPACES.                CM0801
029100 01  WS-RP-CAT-DETAIL-LINE.                                             CM0801
029200     05  RP-CAT-NAME             PIC X(12).                             CM0801
029300     05  FILLER                  PIC X(02) VALUE SPACES.                CM0801
029400     05  RP-CAT-ITEMS            PIC ZZ9.                               CM0801
029500     05  FILLER                  PIC X(08) VALUE SPACES.                CM0801
029600     05  RP-CAT-TOTAL            PIC Z,ZZZ,ZZ9.99.                      CM0801
029700     05  FILLER                  PIC X(03) VALUE SPACES.                CM0801
029800     05  RP-CAT-AVG              PIC Z,ZZZ,ZZ9.99.                      CM0801
029900     05  FILLER                  PIC X(77) VALUE SPACES.                CM0801
030000 01  WS-RP-CAT-TRAILER.                                                 CM0801
030100     05  FILLER                  PIC X(14) VALUE                        CM0801
030200         'TOTAL ITEMS: '.                                               CM0801
030300     05  RP-CAT-TOT-ITEMS        PIC ZZZZ9.                             CM0801
030400     05  FILLER                  PIC X(16) VALUE                        CM0801
030500         '  TOTAL SPENT: '.                                             CM0801
030600     05  RP-CAT-TOT-SPENT        PIC Z,ZZZ,ZZ9.99.                      CM0801
030700     05  FILLER                  PIC X(17) VALUE                        CM0801
030800         '  AVG PER ITEM: '.                                            CM0801
030900     05  RP-CAT-TOT-AVG          PIC Z,ZZZ,ZZ9.99.                      CM0801
031000     05  FILLER                  PIC X(53) VALUE SPACES.                CM0801
031100 01  WS-RP-STUDIO-TITLE-LINE.                                           CM0801
031200     05  FILLER                  PIC X(30) VALUE SPACES.                CM0801
031300     05  FILLER                  PIC X(40) VALUE 'STUDIO SUMMARY'.      CM0801
031400     05  FILLER                  PIC X(62) VALUE SPACES.                CM0801
031500 01  WS-RP-STUDIO-LINE-1.                                               CM0801
031600     05  FILLER                  PIC X(19) VALUE                        CM0801
031700         'TOTAL CUSTOMERS: '.                                           CM0801
031800     05  RP-STUDIO-CUST-CT       PIC ZZZZ9.                             CM0801
031900     05  FILLER                  PIC X(16) VALUE                        CM0801
032000         '  TOTAL BILLS: '.                                             CM0801
032100     05  RP-STUDIO-BILL-CT       PIC ZZZZ9.                             CM0801
032200     05  FILLER                  PIC X(77) VALUE SPACES.                CM0801
032300 01  WS-RP-STUDIO-LINE-2.                                               CM0801
032400     05  FILLER                  PIC X(19) VALUE                        CM0801
032500         'TOTAL REVENUE:    '.                                          CM0801
032600     05  RP-STUDIO-REVENUE       PIC Z,ZZZ,ZZZ,ZZ9.99.                  CM0801
032700     05  FILLER                  PIC X(04) VALUE SPACES.                CM0801
032800     05  FILLER                  PIC X(24) VALUE                        CM0801
032900         'ACTIVE MODIFICATIONS: '.                                      CM0801
033000     05  RP-STUDIO-ACTIVE-MODS   PIC ZZZZ9.                             CM0801
033100     05  FILLER                  PIC X(57) VALUE SPACES.                CM0801
033200 01  WS-RP-BLANK-LINE.                                                  CM0801
033300     05  FILLER                  PIC X(132) VALUE SPACES.               CM0801
033400*****************************************************************       CM0801
033500 PROCEDURE DIVISION.                                                    CM0801
033600*****************************************************************       CM0801
033700 000-MAIN-CONTROL.                                                      CM0801
033800     DISPLAY 'CMRPT01 -- SPENDING AND STUDIO SUMMARY REPORTS START'.    CM0801
033900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                              CM0801
034000     PERFORM 705-READ-CONTROL-CARD THRU 705-EXIT.                       CM0801
034100     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                         CM0801
034200     PERFORM 720-LOAD-BILL-TABLE THRU 720-EXIT.                         CM0801
034300     PERFORM 730-LOAD-ITEM-TABLE THRU 730-EXIT.                         CM0801
034400     PERFORM 740-COUNT-ACTIVE-MODS THRU 740-EXIT.                       CM0801
034500     WRITE REPORT-PRINT-LINE FROM WS-RP-TITLE-LINE.                     CM0801
034600     PERFORM 100-PROCESS-ONE-CUSTOMER THRU 100-EXIT                     CM0801
034700         VARYING WS-CUST-IDX FROM 1 BY 1                                CM0801
034800             UNTIL WS-CUST-IDX > CM-CUST-TAB-COUNT.                     CM0801
034900     PERFORM 900-PRINT-STUDIO-SUMMARY THRU 900-EXIT.                    CM0801
035000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                             CM0801
035100     DISPLAY 'CMRPT01 -- SPENDING AND STUDIO SUMMARY REPORTS END'.      CM0801
035200     GOBACK.                                                            CM0801
035300 000-EXIT.                                                              CM0801
035400     EXIT.                                                              CM0801
035500*****************************************************************       CM0801
035600*    100-PROCESS-ONE-CUSTOMER                                           CM0801
035700*****************************************************************       CM0801
035800 100-PROCESS-ONE-CUSTOMER.                                              CM0801
035900     WRITE REPORT-PRINT-LINE FROM WS-RP-BLANK-LINE.                     CM0801
036000     MOVE CM-CUST-TAB-NAME (WS-CUST-IDX)  TO RP-CUST-NAME.              CM0801
036100     MOVE CM-CUST-TAB-EMAIL (WS-CUST-IDX) TO RP-CUST-EMAIL.             CM0801
036200     WRITE REPORT-PRINT-LINE FROM WS-RP-CUST-LINE.                      CM0801
036300     PERFORM 200-BUILD-MONTH-BUCKETS THRU 200-EXIT.                     CM0801
036400     PERFORM 210-PRINT-MONTHLY-REPORT THRU 210-EXIT.                    CM0801
036500     PERFORM 220-BUILD-CATEGORY-STATS THRU 220-EXIT.                    CM0801
036600     PERFORM 230-PRINT-CATEGORY-REPORT THRU 230-EXIT.                   CM0801
036700 100-EXIT.                                                              CM0801
036800     EXIT.                                                              CM0801
036900*****************************************************************       CM0801
037000*    200-BUILD-MONTH-BUCKETS -- SETS THE SIX TARGET YEAR/MONTH          CM0801
037100*    PAIRS, THEN WALKS THIS CUSTOMER'S BILLS ONCE, DROPPING             CM0801
037200*    EACH ONE INTO THE BUCKET IT FALLS IN (IF ANY).                     CM0801
037300*****************************************************************       CM0801
037400 200-BUILD-MONTH-BUCKETS.                                               CM0801
037500     PERFORM 205-SET-ONE-TARGET-MONTH THRU 205-EXIT                     CM0801
037600         VARYING WS-BKT-IDX FROM 1 BY 1                                 CM0801
037700             UNTIL WS-BKT-IDX > 6.                                      CM0801
037800     PERFORM 215-TEST-ONE-BILL THRU 215-EXIT                            CM0801
037900         VARYING WS-BILL-IDX FROM 1 BY 1                                CM0801
038000             UNTIL WS-BILL-IDX > CM-BILL-TAB-COUNT.                     CM0801
038100     PERFORM 217-AVERAGE-ONE-BUCKET THRU 217-EXIT                       CM0801
038200         VARYING WS-BKT-IDX FROM 1 BY 1                                 CM0801
038300             UNTIL WS-BKT-IDX > 6.                                      CM0801
038400     PERFORM 219-FIND-HIGH-MONTH THRU 219-EXIT.                         CM0801
038500 200-EXIT.                                                              CM0801
038600     EXIT.                                                              CM0801
038700 205-SET-ONE-TARGET-MONTH.                                              CM0801
038800     COMPUTE WS-MO-OFFSET = 6 - WS-BKT-IDX.                             CM0801
038900     MOVE WS-RUN-YEAR TO WS-TEMP-YEAR.                                  CM0801
039000     COMPUTE WS-TEMP-MONTH = WS-RUN-MONTH-PART - WS-MO-OFFSET.          CM0801
039100     PERFORM 206-BORROW-ONE-YEAR THRU 206-EXIT                          CM0801
039200         UNTIL WS-TEMP-MONTH > 0.                                       CM0801
039300     MOVE WS-TEMP-YEAR  TO WS-BKT-YEAR (WS-BKT-IDX).                    CM0801
039400     MOVE WS-TEMP-MONTH TO WS-BKT-MONTH (WS-BKT-IDX).                   CM0801
039500     MOVE ZERO TO WS-BKT-COUNT (WS-BKT-IDX).                            CM0801
039600     MOVE ZERO TO WS-BKT-TOTAL (WS-BKT-IDX).                            CM0801
039700     MOVE ZERO TO WS-BKT-AVG (WS-BKT-IDX).                              CM0801
039800 205-EXIT.                                                              CM0801
039900     EXIT.                                                              CM0801
040000 206-BORROW-ONE-YEAR.                                                   CM0801
040100     ADD 12 TO WS-TEMP-MONTH.                                           CM0801
040200     SUBTRACT 1 FROM WS-TEMP-YEAR.                                      CM0801
040300 206-EXIT.                                                              CM0801
040400     EXIT.                                                              CM0801
040500 215-TEST-ONE-BILL.                                                     CM0801
040600     IF CM-BILL-TAB-EMAIL (WS-BILL-IDX) NOT =                           CM0801
040700         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                                CM0801
040800         GO TO 215-EXIT                                                 CM0801
040900     END-IF.                                                            CM0801
041000     MOVE CM-BILL-TAB-DATE (WS-BILL-IDX) (1:4) TO WS-BILL-YEAR.         CM0801
041100     MOVE CM-BILL-TAB-DATE (WS-BILL-IDX) (5:2) TO WS-BILL-MONTH.        CM0801
041200     PERFORM 216-MATCH-ONE-BUCKET THRU 216-EXIT                         CM0801
041300         VARYING WS-BKT-IDX FROM 1 BY 1                                 CM0801
041400             UNTIL WS-BKT-IDX > 6.                                      CM0801
041500 215-EXIT.                                                              CM0801
041600     EXIT.                                                              CM0801
041700 216-MATCH-ONE-BUCKET.                                                  CM0801
041800     IF WS-BKT-YEAR (WS-BKT-IDX) = WS-BILL-YEAR                         CM0801
041900         AND WS-BKT-MONTH (WS-BKT-IDX) = WS-BILL-MONTH                  CM0801
042000         ADD 1 TO WS-BKT-COUNT (WS-BKT-IDX)                             CM0801
042100         ADD CM-BILL-TAB-TOTAL (WS-BILL-IDX)                            CM0801
042200             TO WS-BKT-TOTAL (WS-BKT-IDX)                               CM0801
042300     END-IF.                                                            CM0801
042400 216-EXIT.                                                              CM0801
042500     EXIT.                                                              CM0801
042600 217-AVERAGE-ONE-BUCKET.                                                CM0801
042700     IF WS-BKT-COUNT (WS-BKT-IDX) > 0                                   CM0801
042800         COMPUTE WS-BKT-AVG (WS-BKT-IDX) ROUNDED =                      CM0801
042900             WS-BKT-TOTAL (WS-BKT-IDX) / WS-BKT-COUNT (WS-BKT-IDX)      CM0801
043000     END-IF.                                                            CM0801
043100 217-EXIT.                                                              CM0801
043200     EXIT.                                                              CM0801
043300 219-FIND-HIGH-MONTH.                                                   CM0801
043400     MOVE 1 TO WS-HIGH-BKT-IDX.                                         CM0801
043500     MOVE WS-BKT-TOTAL (1) TO WS-HIGH-BKT-TOTAL.                        CM0801
043600     PERFORM 219-TEST-ONE-HIGH THRU 219-TEST-EXIT                       CM0801
043700         VARYING WS-BKT-IDX FROM 2 BY 1                                 CM0801
043800             UNTIL WS-BKT-IDX > 6.                                      CM0801
043900 219-EXIT.                                                              CM0801
044000     EXIT.                                                              CM0801
044100 219-TEST-ONE-HIGH.                                                     CM0801
044200     IF WS-BKT-TOTAL (WS-BKT-IDX) > WS-HIGH-BKT-TOTAL                   CM0801
044300         MOVE WS-BKT-IDX TO WS-HIGH-BKT-IDX                             CM0801
044400         MOVE WS-BKT-TOTAL (WS-BKT-IDX) TO WS-HIGH-BKT-TOTAL            CM0801
044500     END-IF.                                                            CM0801
044600 219-TEST-EXIT.                                                         CM0801
044700     EXIT.                                                              CM0801
044800*****************************************************************       CM0801
044900*    210-PRINT-MONTHLY-REPORT                                           CM0801
045000*****************************************************************       CM0801
045100 210-PRINT-MONTHLY-REPORT.                                              CM0801
045200     WRITE REPORT-PRINT-LINE FROM WS-RP-MONTH-HDG-LINE.                 CM0801
045300     WRITE REPORT-PRINT-LINE FROM WS-RP-MONTH-COL-LINE.                 CM0801
045400     MOVE ZERO TO WS-BKT-IDX.                                           CM0801
045500     PERFORM 212-PRINT-ONE-MONTH THRU 212-EXIT                          CM0801
045600         VARYING WS-BKT-IDX FROM 1 BY 1                                 CM0801
045700             UNTIL WS-BKT-IDX > 6.                                      CM0801
045800     MOVE ZERO TO WS-6MO-TOTAL.                                         CM0801
045900     PERFORM 213-ADD-ONE-MONTH THRU 213-EXIT                            CM0801
046000         VARYING WS-BKT-IDX FROM 1 BY 1                                 CM0801
046100             UNTIL WS-BKT-IDX > 6.                                      CM0801
046200     MOVE WS-6MO-TOTAL TO RP-6MO-TOTAL.                                 CM0801
046300     COMPUTE RP-6MO-AVG ROUNDED = WS-6MO-TOTAL / 6.                     CM0801
046400     WRITE REPORT-PRINT-LINE FROM WS-RP-MONTH-TRAILER-1.                CM0801
046500     MOVE WS-BKT-YEAR (WS-HIGH-BKT-IDX)  TO RP-HIGH-MONTH.              CM0801
046600     MOVE WS-BKT-MONTH (WS-HIGH-BKT-IDX) TO RP-HIGH-MONTH (5:2).        CM0801
046700     MOVE WS-HIGH-BKT-TOTAL TO RP-HIGH-MONTH-AMT.                       CM0801
046800     WRITE REPORT-PRINT-LINE FROM WS-RP-MONTH-TRAILER-2.                CM0801
046900 210-EXIT.                                                              CM0801
047000     EXIT.                                                              CM0801
047100 212-PRINT-ONE-MONTH.                                                   CM0801
047200     MOVE WS-BKT-YEAR (WS-BKT-IDX)  TO RP-MONTH.                        CM0801
047300     MOVE WS-BKT-MONTH (WS-BKT-IDX) TO RP-MONTH (5:2).                  CM0801
047400     MOVE WS-BKT-COUNT (WS-BKT-IDX) TO RP-MONTH-BILLS.                  CM0801
047500     MOVE WS-BKT-TOTAL (WS-BKT-IDX) TO RP-MONTH-TOTAL.                  CM0801
047600     MOVE WS-BKT-AVG (WS-BKT-IDX)   TO RP-MONTH-AVG.                    CM0801
047700     WRITE REPORT-PRINT-LINE FROM WS-RP-MONTH-DETAIL-LINE.              CM0801
047800 212-EXIT.                                                              CM0801
047900     EXIT.                                                              CM0801
048000 213-ADD-ONE-MONTH.                                                     CM0801
048100     ADD WS-BKT-TOTAL (WS-BKT-IDX) TO WS-6MO-TOTAL.                     CM0801
048200 213-EXIT.                                                              CM0801
048300     EXIT.                                                              CM0801
048400*****************************************************************       CM0801
048500*    220-BUILD-CATEGORY-STATS -- LINEAR SCAN OF THE FULL ITEM           CM0801
048600*    TABLE, ACCUMULATING FREQUENCY AND PRICE TOTAL PER CATEGORY         CM0801
048700*    FOR THIS CUSTOMER ONLY, THEN RANKING THE POPULATED SLOTS.          CM0801
048800*****************************************************************       CM0801
048900 220-BUILD-CATEGORY-STATS.                                              CM0801
049000     MOVE ZERO TO WS-CAT-FREQ (1) WS-CAT-FREQ (2) WS-CAT-FREQ (3)       CM0801
049100         WS-CAT-FREQ (4) WS-CAT-FREQ (5) WS-CAT-FREQ (6).               CM0801
049200     MOVE ZERO TO WS-CAT-PRICE-SUM (1) WS-CAT-PRICE-SUM (2)             CM0801
049300         WS-CAT-PRICE-SUM (3) WS-CAT-PRICE-SUM (4)                      CM0801
049400         WS-CAT-PRICE-SUM (5) WS-CAT-PRICE-SUM (6).                     CM0801
049500     MOVE ZERO TO WS-CAT-AVG-PRICE (1) WS-CAT-AVG-PRICE (2)             CM0801
049600         WS-CAT-AVG-PRICE (3) WS-CAT-AVG-PRICE (4)                      CM0801
049700         WS-CAT-AVG-PRICE (5) WS-CAT-AVG-PRICE (6).                     CM0801
049800     MOVE ZERO TO WS-CAT-TOT-ITEMS WS-CAT-TOT-SPENT WS-CAT-TOT-AVG.     CM0801
049900     PERFORM 225-TEST-ONE-ITEM THRU 225-EXIT                            CM0801
050000         VARYING WS-ITEM-IDX FROM 1 BY 1                                CM0801
050100             UNTIL WS-ITEM-IDX > CM-ITEM-TAB-COUNT.                     CM0801
050200     PERFORM 227-AVERAGE-ONE-CAT THRU 227-EXIT                          CM0801
050300         VARYING WS-CAT-IDX FROM 1 BY 1                                 CM0801
050400             UNTIL WS-CAT-IDX > 6.                                      CM0801
050500     IF WS-CAT-TOT-ITEMS > 0                                            CM0801
050600         COMPUTE WS-CAT-TOT-AVG ROUNDED =                               CM0801
050700             WS-CAT-TOT-SPENT / WS-CAT-TOT-ITEMS                        CM0801
050800     END-IF.                                                            CM0801
050900     MOVE ZERO TO WS-CAT-RANK-COUNT.                                    CM0801
051000     PERFORM 228-BUILD-ONE-RANK-ENTRY THRU 228-EXIT                     CM0801
051100         VARYING WS-CAT-IDX FROM 1 BY 1                                 CM0801
051200             UNTIL WS-CAT-IDX > 6.                                      CM0801
051300 220-EXIT.                                                              CM0801
051400     EXIT.                                                              CM0801
051500 225-TEST-ONE-ITEM.                                                     CM0801
051600     IF CM-ITEM-TAB-EMAIL (WS-ITEM-IDX) NOT =                           CM0801
051700         CM-CUST-TAB-EMAIL (WS-CUST-IDX)                                CM0801
051800         GO TO 225-EXIT                                                 CM0801
051900     END-IF.                                                            CM0801
052000     MOVE CM-ITEM-TAB-CATEGORY (WS-ITEM-IDX) TO WS-CAT-IDX-ARG.         CM0801
052100     PERFORM 260-CATEGORY-TO-INDEX THRU 260-EXIT.                       CM0801
052200     IF WS-CAT-IDX = 0                                                  CM0801
052300         GO TO 225-EXIT                                                 CM0801
052400     END-IF.                                                            CM0801
052500     ADD 1 TO WS-CAT-FREQ (WS-CAT-IDX).                                 CM0801
052600     ADD CM-ITEM-TAB-PRICE (WS-ITEM-IDX)                                CM0801
052700         TO WS-CAT-PRICE-SUM (WS-CAT-IDX).                              CM0801
052800     ADD 1 TO WS-CAT-TOT-ITEMS.                                         CM0801
052900     ADD CM-ITEM-TAB-PRICE (WS-ITEM-IDX) TO WS-CAT-TOT-SPENT.           CM0801
053000 225-EXIT.                                                              CM0801
053100     EXIT.                                                              CM0801
053200 227-AVERAGE-ONE-CAT.                                                   CM0801
053300     IF WS-CAT-FREQ (WS-CAT-IDX) > 0                                    CM0801
053400         COMPUTE WS-CAT-AVG-PRICE (WS-CAT-IDX) ROUNDED =                CM0801
053500             WS-CAT-PRICE-SUM (WS-CAT-IDX) /                            CM0801
053600                 WS-CAT-FREQ (WS-CAT-IDX)                               CM0801
053700     END-IF.                                                            CM0801
053800 227-EXIT.                                                              CM0801
053900     EXIT.                                                              CM0801
054000 228-BUILD-ONE-RANK-ENTRY.                                              CM0801
054100     IF WS-CAT-FREQ (WS-CAT-IDX) = 0                                    CM0801
054200         GO TO 228-EXIT                                                 CM0801
054300     END-IF.                                                            CM0801
054400     ADD 1 TO WS-CAT-RANK-COUNT.                                        CM0801
054500     MOVE WS-CAT-PRICE-SUM (WS-CAT-IDX)                                 CM0801
054600         TO WS-CAT-RANK-KEY (WS-CAT-RANK-COUNT).                        CM0801
054700     MOVE WS-CAT-IDX TO WS-CAT-RANK-ID-NUM (WS-CAT-RANK-COUNT).         CM0801
054800 228-EXIT.                                                              CM0801
054900     EXIT.                                                              CM0801
055000*****************************************************************       CM0801
055100*    260-CATEGORY-TO-INDEX -- FIXED SLOT ASSIGNMENT.  SAME              CM0801
055200*    SIX-CATEGORY TABLE CMREC01 USES, RE-DERIVED HERE SINCE NO          CM0801
055300*    SHOP-WIDE COPYBOOK FOR IT EXISTED WHEN EITHER WAS WRITTEN.         CM0801
055400*****************************************************************       CM0801
055500 260-CATEGORY-TO-INDEX.                                                 CM0801
055600     EVALUATE WS-CAT-IDX-ARG                                            CM0801
055700         WHEN 'Performance'                                             CM0801
055800             MOVE 1 TO WS-CAT-IDX                                       CM0801
055900         WHEN 'Technology'                                              CM0801
056000             MOVE 2 TO WS-CAT-IDX                                       CM0801
056100         WHEN 'Safety'                                                  CM0801
056200             MOVE 3 TO WS-CAT-IDX                                       CM0801
056300         WHEN 'Comfort'                                                 CM0801
056400             MOVE 4 TO WS-CAT-IDX                                       CM0801
056500         WHEN 'Aesthetic'                                               CM0801
056600             MOVE 5 TO WS-CAT-IDX                                       CM0801
056700         WHEN 'Color'                                                   CM0801
056800             MOVE 6 TO WS-CAT-IDX                                       CM0801
056900         WHEN OTHER                                                     CM0801
057000             MOVE 0 TO WS-CAT-IDX                                       CM0801
057100     END-EVALUATE.                                                      CM0801
057200 260-EXIT.                                                              CM0801
057300     EXIT.                                                              CM0801
057400*****************************************************************       CM0801
057500*    230-PRINT-CATEGORY-REPORT -- CMSRT01 RANKS THE POPULATED           CM0801
057600*    SLOTS DESCENDING BY TOTAL SPENT BEFORE PRINTING.                   CM0801
057700*****************************************************************       CM0801
057800 230-PRINT-CATEGORY-REPORT.                                             CM0801
057900     WRITE REPORT-PRINT-LINE FROM WS-RP-CAT-HDG-LINE.                   CM0801
058000     WRITE REPORT-PRINT-LINE FROM WS-RP-CAT-COL-LINE.                   CM0801
058100     IF WS-CAT-RANK-COUNT > 1                                           CM0801
058200         CALL 'CMSRT01' USING WS-CAT-RANK-COUNT, WS-CAT-RANK-KEY,       CM0801
058300             WS-CAT-RANK-ID                                             CM0801
058400     END-IF.                                                            CM0801
058500     PERFORM 232-PRINT-ONE-CAT THRU 232-EXIT                            CM0801
058600         VARYING WS-RANK-IDX FROM 1 BY 1                                CM0801
058700             UNTIL WS-RANK-IDX > WS-CAT-RANK-COUNT.                     CM0801
058800     MOVE WS-CAT-TOT-ITEMS TO RP-CAT-TOT-ITEMS.                         CM0801
058900     MOVE WS-CAT-TOT-SPENT TO RP-CAT-TOT-SPENT.                         CM0801
059000     MOVE WS-CAT-TOT-AVG   TO RP-CAT-TOT-AVG.                           CM0801
059100     WRITE REPORT-PRINT-LINE FROM WS-RP-CAT-TRAILER.                    CM0801
059200 230-EXIT.                                                              CM0801
059300     EXIT.                                                              CM0801
059400 232-PRINT-ONE-CAT.                                                     CM0801
059500     MOVE WS-CAT-RANK-ID-NUM (WS-RANK-IDX) TO WS-CAT-TAB-IDX.           CM0801
059600     MOVE WS-CAT-NAME (WS-CAT-TAB-IDX)      TO RP-CAT-NAME.             CM0801
059700     MOVE WS-CAT-FREQ (WS-CAT-TAB-IDX)      TO RP-CAT-ITEMS.            CM0801
059800     MOVE WS-CAT-PRICE-SUM (WS-CAT-TAB-IDX)  TO RP-CAT-TOTAL.           CM0801
059900     MOVE WS-CAT-AVG-PRICE (WS-CAT-TAB-IDX)  TO RP-CAT-AVG.             CM0801
060000     WRITE REPORT-PRINT-LINE FROM WS-RP-CAT-DETAIL-LINE.                CM0801
060100 232-EXIT.                                                              CM0801
060200     EXIT.                                                              CM0801
060300*****************************************************************       CM0801
060400*    900-PRINT-STUDIO-SUMMARY -- ONE GLOBAL BLOCK, NOT PER              CM0801
060500*    CUSTOMER.  TOTALS WERE ACCUMULATED WHILE THE TABLES WERE           CM0801
060600*    LOADED SO NO FURTHER FILE READING HAPPENS HERE.                    CM0801
060700*****************************************************************       CM0801
060800 900-PRINT-STUDIO-SUMMARY.                                              CM0801
060900     WRITE REPORT-PRINT-LINE FROM WS-RP-BLANK-LINE.                     CM0801
061000     WRITE REPORT-PRINT-LINE FROM WS-RP-STUDIO-TITLE-LINE.              CM0801
061100     MOVE CM-CUST-TAB-COUNT TO WS-STUDIO-CUST-CT.                       CM0801
061200     MOVE CM-BILL-TAB-COUNT TO WS-STUDIO-BILL-CT.                       CM0801
061300     MOVE WS-STUDIO-CUST-CT TO RP-STUDIO-CUST-CT.                       CM0801
061400     MOVE WS-STUDIO-BILL-CT TO RP-STUDIO-BILL-CT.                       CM0801
061500     WRITE REPORT-PRINT-LINE FROM WS-RP-STUDIO-LINE-1.                  CM0801
061600     MOVE WS-STUDIO-REVENUE     TO RP-STUDIO-REVENUE.                   CM0801
061700     MOVE WS-STUDIO-ACTIVE-MODS TO RP-STUDIO-ACTIVE-MODS.               CM0801
061800     WRITE REPORT-PRINT-LINE FROM WS-RP-STUDIO-LINE-2.                  CM0801
061900 900-EXIT.                                                              CM0801
062000     EXIT.                                                              CM0801
062100*****************************************************************       CM0801
062200*    700-OPEN-FILES THRU 740-EXIT -- START-UP                           CM0801
062300*****************************************************************       CM0801
062400 700-OPEN-FILES.                                                        CM0801
062500     OPEN INPUT CONTROL-CARD.                                           CM0801
062600     OPEN INPUT CUSTOMER-MASTER.                                        CM0801
062700     OPEN INPUT MOD-CATALOG.                                            CM0801
062800     OPEN INPUT BILL-FILE.                                              CM0801
062900     OPEN INPUT BILL-ITEM-FILE.                                         CM0801
063000     OPEN OUTPUT REPORT-PRINT.                                          CM0801
063100 700-EXIT.                                                              CM0801
063200     EXIT.                                                              CM0801
063300 705-READ-CONTROL-CARD.                                                 CM0801
063400     READ CONTROL-CARD.                                                 CM0801
063500     MOVE CTL-RUN-DATE TO WS-RUN-DATE-NUM.                              CM0801
063600 705-EXIT.                                                              CM0801
063700     EXIT.                                                              CM0801
063800 710-LOAD-CUST-TABLE.                                                   CM0801
063900     MOVE ZERO TO CM-CUST-TAB-COUNT.                                    CM0801
064000     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.           CM0801
064100     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                            CM0801
064200         UNTIL WS-CMF-STATUS = 'EOF'.                                   CM0801
064300 710-EXIT.                                                              CM0801
064400     EXIT.                                                              CM0801
064500 711-LOAD-ONE-CUST.                                                     CM0801
064600     ADD 1 TO CM-CUST-TAB-COUNT.                                        CM0801
064700     MOVE CMF-EMAIL TO CM-CUST-TAB-EMAIL (CM-CUST-TAB-COUNT).           CM0801
064800     MOVE CMF-NAME  TO CM-CUST-TAB-NAME (CM-CUST-TAB-COUNT).            CM0801
064900     READ CUSTOMER-MASTER AT END MOVE 'EOF' TO WS-CMF-STATUS.           CM0801
065000 711-EXIT.                                                              CM0801
065100     EXIT.                                                              CM0801
065200 720-LOAD-BILL-TABLE.                                                   CM0801
065300     MOVE ZERO TO CM-BILL-TAB-COUNT.                                    CM0801
065400     MOVE ZERO TO WS-STUDIO-REVENUE.                                    CM0801
065500     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.                 CM0801
065600     PERFORM 721-LOAD-ONE-BILL THRU 721-EXIT                            CM0801
065700         UNTIL WS-BIL-STATUS = 'EOF'.                                   CM0801
065800 720-EXIT.                                                              CM0801
065900     EXIT.                                                              CM0801
066000 721-LOAD-ONE-BILL.                                                     CM0801
066100     ADD 1 TO CM-BILL-TAB-COUNT.                                        CM0801
066200     MOVE BIL-ID    TO CM-BILL-TAB-ID (CM-BILL-TAB-COUNT).              CM0801
066300     MOVE BIL-EMAIL TO CM-BILL-TAB-EMAIL (CM-BILL-TAB-COUNT).           CM0801
066400     MOVE BIL-DATE (1:8) TO CM-BILL-TAB-DATE (CM-BILL-TAB-COUNT).       CM0801
066500     MOVE BIL-TOTAL TO CM-BILL-TAB-TOTAL (CM-BILL-TAB-COUNT).           CM0801
066600     ADD BIL-TOTAL TO WS-STUDIO-REVENUE.                                CM0801
066700     READ BILL-FILE AT END MOVE 'EOF' TO WS-BIL-STATUS.                 CM0801
066800 721-EXIT.                                                              CM0801
066900     EXIT.                                                              CM0801
067000*****************************************************************       CM0801
067100*    730-LOAD-ITEM-TABLE -- JOINS EACH BILL-ITEM BACK TO ITS            CM0801
067200*    BILL VIA SEARCH ALL ON BILL-ID.  AN ITEM WHOSE BILL                CM0801
067300*    SOMEHOW ISN'T ON FILE IS SKIPPED RATHER THAN ABENDING              CM0801
067400*    THE RUN.                                                           CM0801
067500*****************************************************************       CM0801
067600 730-LOAD-ITEM-TABLE.                                                   CM0801
067700     MOVE ZERO TO CM-ITEM-TAB-COUNT.                                    CM0801
067800     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.            CM0801
067900     PERFORM 731-LOAD-ONE-ITEM THRU 731-EXIT                            CM0801
068000         UNTIL WS-BIT-STATUS = 'EOF'.                                   CM0801
068100 730-EXIT.                                                              CM0801
068200     EXIT.                                                              CM0801
068300 731-LOAD-ONE-ITEM.                                                     CM0801
068400     SEARCH ALL CM-BILL-TAB-ENTRY                                       CM0801
068500         AT END                                                         CM0801
068600             GO TO 735-READ-NEXT-ITEM                                   CM0801
068700         WHEN CM-BILL-TAB-ID (CM-BILL-TAB-IDX) = BIT-BILL-ID            CM0801
068800             CONTINUE                                                   CM0801
068900     END-SEARCH.                                                        CM0801
069000     ADD 1 TO CM-ITEM-TAB-COUNT.                                        CM0801
069100     MOVE CM-BILL-TAB-EMAIL (CM-BILL-TAB-IDX)                           CM0801
069200         TO CM-ITEM-TAB-EMAIL (CM-ITEM-TAB-COUNT).                      CM0801
069300     MOVE BIT-CATEGORY TO                                               CM0801
069400         CM-ITEM-TAB-CATEGORY (CM-ITEM-TAB-COUNT).                      CM0801
069500     MOVE BIT-PRICE TO CM-ITEM-TAB-PRICE (CM-ITEM-TAB-COUNT).           CM0801
069600 735-READ-NEXT-ITEM.                                                    CM0801
069700     READ BILL-ITEM-FILE AT END MOVE 'EOF' TO WS-BIT-STATUS.            CM0801
069800 731-EXIT.                                                              CM0801
069900     EXIT.                                                              CM0801
070000 740-COUNT-ACTIVE-MODS.                                                 CM0801
070100     MOVE ZERO TO WS-STUDIO-ACTIVE-MODS.                                CM0801
070200     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MDC-STATUS.               CM0801
070300     PERFORM 741-TEST-ONE-MOD THRU 741-EXIT                             CM0801
070400         UNTIL WS-MDC-STATUS = 'EOF'.                                   CM0801
070500 740-EXIT.                                                              CM0801
070600     EXIT.                                                              CM0801
070700 741-TEST-ONE-MOD.                                                      CM0801
070800     IF MDC-IS-ACTIVE                                                   CM0801
070900         ADD 1 TO WS-STUDIO-ACTIVE-MODS                                 CM0801
071000     END-IF.                                                            CM0801
071100     READ MOD-CATALOG AT END MOVE 'EOF' TO WS-MDC-STATUS.               CM0801
071200 741-EXIT.                                                              CM0801
071300     EXIT.                                                              CM0801
071400 790-CLOSE-FILES.                                                       CM0801
071500     CLOSE CONTROL-CARD.                                                CM0801
071600     CLOSE CUSTOMER-MASTER.                                             CM0801
071700     CLOSE MOD-CATALOG.                                                 CM0801
071800     CLOSE BILL-FILE.                                                   CM0801
071900     CLOSE BILL-ITEM-FILE.                                              CM0801
072000     CLOSE REPORT-PRINT.                                                CM0801
072100 790-EXIT.                                                              CM0801
072200     EXIT.                                                              CM0801
