000100 IDENTIFICATION DIVISION.                                         CM0401
000200******************************************************************
000300*    PROGRAM-ID.  CMSRT01                                         CM0401
000400*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0401
000500*                                                                 CM0401
000600*    SHARED DESCENDING-ORDER RANKING ROUTINE.  CALLED BY          CM0401
000700*    CMREC01 (RANK RECOMMENDATIONS BY SCORE), CMRPT01 (RANK       CM0401
000800*    CATEGORIES BY TOTAL SPEND) AND CMRISK01 (RANK A CUSTOMER'S   CM0401
000900*    BILL ITEMS BY BILL DATE) SO THE INSERTION-SORT LOGIC LIVES   CM0401
001000*    IN ONE PLACE.  CALLER PASSES A PARALLEL KEY ARRAY AND AN     CM0401
001100*    ID ARRAY -- BOTH ARE REORDERED IN LOCKSTEP, LARGEST KEY      CM0401
001200*    FIRST.  ADAPTED FROM THE OLD NUMERIC-ARRAY SORT SUBROUTINE   CM0401
001300*    THAT USED TO SEQUENCE WORK ORDERS FOR THE SHOP FLOOR.        CM0401
001400******************************************************************
001500 PROGRAM-ID.     CMSRT01.                                         CM0401
001600 AUTHOR.         R M OKONKWO.                                     CM0401
001700 INSTALLATION.   DATA PROCESSING DEPT.                            CM0401
001800 DATE-WRITTEN.   11/03/89.                                        CM0401
001900 DATE-COMPILED.                                                   CM0401
002000 SECURITY.       NON-CONFIDENTIAL.                                CM0401
002100******************************************************************
002200*    CHANGE LOG                                                   CM0401
002300*    ----------                                                   CM0401
002400*    11/03/89  RMO  ORIGINAL ASCENDING NUMERIC SORT FOR SHOP      CM0401
002500*              FLOOR WORK-ORDER SEQUENCING                        CM0401
002600*    08/14/93  DWS  ARRAY SIZE RAISED FROM 200 TO 1000            CM0401
002700*    01/09/99  WLT  Y2K -- NO DATE FIELDS IN THIS ROUTINE, NO     CM0401
002800*              CHANGE REQUIRED, REVIEWED AND SIGNED OFF           CM0401
002900*    04/02/07  JRS  REWRITTEN DESCENDING, KEY NOW CARRIES A       CM0401
003000*              PARALLEL ID SO THE CALLER KNOWS WHICH ROW MOVED    CM0401
003100*              WHERE (TICKET 5190)                                CM0401
003200******************************************************************
003300 ENVIRONMENT DIVISION.                                            CM0401
003400******************************************************************
003500 CONFIGURATION SECTION.                                           CM0401
003600 SOURCE-COMPUTER.    IBM-370.                                     CM0401
003700 OBJECT-COMPUTER.    IBM-370.                                     CM0401
003800 SPECIAL-NAMES.                                                   CM0401
003900     C01 IS TOP-OF-FORM.                                          CM0401
004000 DATA DIVISION.                                                   CM0401
004100******************************************************************
004200 WORKING-STORAGE SECTION.                                         CM0401
004300******************************************************************
004400 01  WS-SUBSCRIPTS.                                               CM0401
004500     05  WS-MOVE-FROM            PIC S9(04) COMP.                 CM0401
004600     05  WS-INSERT-TO            PIC S9(04) COMP.                 CM0401
004700     05  FILLER                  PIC X(01).                       CM0401
004800 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.                   CM0401
004900     05  WS-SUBSCRIPT-PAIR       PIC X(09).                       CM0401
005000 01  WS-INSERT-VALUES.                                            CM0401
005100     05  WS-INSERT-KEY           PIC S9(09)V99 COMP-3.            CM0401
005200     05  WS-INSERT-ID            PIC X(20).                       CM0401
005300     05  FILLER                  PIC X(01).                       CM0401
005400 01  WS-INSERT-KEY-ALT REDEFINES WS-INSERT-VALUES.                CM0401
005500     05  WS-INSERT-KEY-DISPLAY   PIC S9(09)V99.                   CM0401
005600     05  FILLER                  PIC X(21).                       CM0401
005700******************************************************************
005800 LINKAGE SECTION.                                                 CM0401
005900******************************************************************
006000 01  SRT-ARRAY-SIZE              PIC S9(04) COMP.                 CM0401
006100 01  SRT-KEY-ARRAY.                                               CM0401
006200     05  SRT-KEY OCCURS 0 TO 500 TIMES                            CM0401
006300                 DEPENDING ON SRT-ARRAY-SIZE                      CM0401
006400                             PIC S9(09)V99 COMP-3.                CM0401
006500 01  SRT-ID-ARRAY.                                                CM0401
006600     05  SRT-ID  OCCURS 0 TO 500 TIMES                            CM0401
006700                 DEPENDING ON SRT-ARRAY-SIZE                      CM0401
006800                             PIC X(20).                           CM0401
006900 01  SRT-ID-ARRAY-NUM REDEFINES SRT-ID-ARRAY.                     CM0401
007000     05  SRT-ID-NUM OCCURS 0 TO 500 TIMES                         CM0401
007100                 DEPENDING ON SRT-ARRAY-SIZE                      CM0401
007200                             PIC 9(20).                           CM0401
007300******************************************************************
007400 PROCEDURE DIVISION USING SRT-ARRAY-SIZE, SRT-KEY-ARRAY,          CM0401
007500     SRT-ID-ARRAY.                                                CM0401
007600******************************************************************
007700 000-MAIN-CONTROL.                                                CM0401
007800     IF SRT-ARRAY-SIZE < 2                                        CM0401
007900         GO TO 000-EXIT                                           CM0401
008000     END-IF.                                                      CM0401
008100     PERFORM 100-INSERTION-SORT THRU 100-EXIT                     CM0401
008200         VARYING WS-MOVE-FROM FROM 2 BY 1                         CM0401
008300             UNTIL WS-MOVE-FROM > SRT-ARRAY-SIZE.                 CM0401
008400 000-EXIT.                                                        CM0401
008500     GOBACK.                                                      CM0401
008600******************************************************************
008700*    100-INSERTION-SORT -- CLASSIC INSERTION SORT, ONE OUTER      CM0401
008800*    STEP PER CALL FROM 000-MAIN-CONTROL.  RUN DESCENDING --      CM0401
008900*    KEEP SHIFTING RIGHT WHILE THE SLOT TO THE LEFT HOLDS A       CM0401
009000*    SMALLER KEY THAN THE ONE BEING INSERTED.                     CM0401
009100******************************************************************
009200 100-INSERTION-SORT.                                              CM0401
009300     MOVE SRT-KEY (WS-MOVE-FROM) TO WS-INSERT-KEY.                CM0401
009400     MOVE SRT-ID (WS-MOVE-FROM)  TO WS-INSERT-ID.                 CM0401
009500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     CM0401
009600     PERFORM 110-SHIFT-ONE-SLOT THRU 110-EXIT                     CM0401
009700         UNTIL WS-INSERT-TO <= 0                                  CM0401
009800            OR SRT-KEY (WS-INSERT-TO) >= WS-INSERT-KEY.           CM0401
009900     ADD 1 TO WS-INSERT-TO.                                       CM0401
010000     MOVE WS-INSERT-KEY TO SRT-KEY (WS-INSERT-TO).                CM0401
010100     MOVE WS-INSERT-ID  TO SRT-ID (WS-INSERT-TO).                 CM0401
010200 100-EXIT.                                                        CM0401
010300     EXIT.                                                        CM0401
010400 110-SHIFT-ONE-SLOT.                                              CM0401
010500     MOVE SRT-KEY (WS-INSERT-TO)                                  CM0401
010600         TO SRT-KEY (WS-INSERT-TO + 1).                           CM0401
010700     MOVE SRT-ID (WS-INSERT-TO)                                   CM0401
010800         TO SRT-ID (WS-INSERT-TO + 1).                            CM0401
010900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     CM0401
011000 110-EXIT.                                                        CM0401
011100     EXIT.                                                        CM0401
