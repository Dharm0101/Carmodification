000100****************************************************************  CM0001
000200*    CUSTCOPY  --  CUSTOMER MASTER RECORD                         CM0001
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0001
000400*                                                                 CM0001
000500*    ONE ENTRY PER CUSTOMER, KEYED BY E-MAIL ADDRESS.  THE        CM0001
000600*    :TAG:- PREFIX IS REPLACED BY THE CALLING PROGRAM SO THE      CM0001
000700*    SAME LAYOUT SERVES AS BOTH THE FD RECORD AND A WORKING-      CM0001
000800*    STORAGE COPY -- SAME TRICK THE CUSTOMER UPDATE PROGRAMS      CM0001
000900*    HAVE ALWAYS USED (SEE CMBILL01, REPLACING ==:TAG:==).        CM0001
001000*                                                                 CM0001
001100*    CHANGE LOG                                                   CM0001
001200*    ----------                                                   CM0001
001300*    02/11/93  DWS  ORIGINAL CUSTOMER MASTER LAYOUT               CM0001
001400*    07/22/96  MRT  ADDED CUST-PINCODE FOR MAIL-OUT CAMPAIGN      CM0001
001500*    01/09/99  WLT  Y2K -- CUST-FIRST-VISIT/LAST-VISIT WIDENED    CM0001
001600*              TO 9(14) TIMESTAMPS, NO MORE 2-DIGIT YEARS         CM0001
001700*    06/14/01  JRS  LOYALTY POINTS BALANCE ADDED (TICKET 4417)    CM0001
001800*    03/30/07  JRS  REORDERED FOR THE MOD-STUDIO CONVERSION,      CM0001
001900*              RETIRED THE OLD ACCOUNT-BALANCE FIELDS             CM0001
002000****************************************************************  CM0001
002100 01  :TAG:-REC.                                                   CM0001
002200     05  :TAG:-EMAIL             PIC X(40).                       CM0001
002300     05  :TAG:-NAME              PIC X(30).                       CM0001
002400     05  :TAG:-PHONE             PIC X(15).                       CM0001
002500     05  :TAG:-ADDRESS           PIC X(40).                       CM0001
002600     05  :TAG:-CITY              PIC X(20).                       CM0001
002700     05  :TAG:-STATE             PIC X(20).                       CM0001
002800     05  :TAG:-PINCODE           PIC X(10).                       CM0001
002900     05  :TAG:-VISITS            PIC 9(05).                       CM0001
003000     05  :TAG:-SPENT             PIC S9(09)V99.                   CM0001
003100     05  :TAG:-POINTS            PIC 9(07).                       CM0001
003200     05  :TAG:-FIRST-VISIT       PIC 9(14).                       CM0001
003300     05  :TAG:-LAST-VISIT        PIC 9(14).                       CM0001
003400     05  :TAG:-STATUS-BYTE       PIC X(01) VALUE 'A'.             CM0001
003500         88  :TAG:-ACTIVE-CUST           VALUE 'A'.               CM0001
003600         88  :TAG:-INACTIVE-CUST         VALUE 'I'.               CM0001
003700     05  FILLER                  PIC X(47).                       CM0001
