000100****************************************************************  CM0003
000200*    MODCOPY  --  MODIFICATION CATALOG RECORD                     CM0003
000300*    CAR MODIFICATION STUDIO BATCH SYSTEM                         CM0003
000400*                                                                 CM0003
000500*    :TAG:-REC IS THE FLAT CATALOG RECORD AS IT SITS ON THE       CM0003
001400*    MOD-CATALOG FILE.  EACH PROGRAM THAT LOADS THE CATALOG       CM0003
001500*    INTO MEMORY CARRIES ITS OWN CM-MOD-TABLE DEFINITION IN       CM0003
001600*    WORKING-STORAGE (NO SHOP-WIDE COPYBOOK FOR THE LOADED        CM0003
001700*    TABLE SHAPE EXISTED WHEN THIS WAS WRITTEN) AND LOADS IT      CM0003
001800*    ACTIVE ITEMS ONLY, SEARCHED ALL BY MOD-ID.                   CM0003
001900*                                                                 CM0003
002000*    CHANGE LOG                                                   CM0003
002100*    ----------                                                   CM0003
002200*    09/09/98  MRT  ORIGINAL MODIFICATION CATALOG LAYOUT          CM0003
002300*    04/02/07  JRS  ADDED MOD-ACTIVE SWITCH, RETIRED ITEMS        CM0003
002400*              STAY ON FILE BUT DROP OUT OF THE SEARCH TABLE      CM0003
002500****************************************************************  CM0003
002600 01  :TAG:-REC.                                                   CM0003
002700     05  :TAG:-ID                PIC 9(04).                       CM0003
002800     05  :TAG:-NAME              PIC X(30).                       CM0003
002900     05  :TAG:-PRICE             PIC 9(07)V99.                    CM0003
003000     05  :TAG:-CATEGORY          PIC X(12).                       CM0003
003100     05  :TAG:-DESC              PIC X(40).                       CM0003
003200     05  :TAG:-ACTIVE            PIC 9(01).                       CM0003
003300         88  :TAG:-IS-ACTIVE             VALUE 1.                 CM0003
003400         88  :TAG:-IS-RETIRED            VALUE 0.                 CM0003
003500     05  FILLER                  PIC X(01).                       CM0003
